000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBOTCST                                              *        
000600*                                                                *        
000700* AUTHOR :  H. B. TRAN                                           *        
000800*                                                                *        
000900* PRINTS THE WORK-ORDER COST METRICS FOR ONE BACK OFFICE - A    *         
001000* FLAT ACCUMULATION, NO CONTROL BREAK, OF THREE GRAND TOTALS    *         
001100* OVER EVERY LINE ON OTPFILE THAT BELONGS TO THE REQUESTED      *         
001200* BACK OFFICE: TOTAL COST OF ALL LINES, COST OF LINES ALREADY   *         
001300* REALIZED, AND COST OF LINES ALREADY RECEIVED BY THE TECH      *         
001400* DEPARTMENT.  ALL THREE DEFAULT TO ZERO WHEN NO LINES MATCH.   *         
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.  GBOTCST.                                                    
001800 AUTHOR.  H. B. TRAN.                                                     
001900 INSTALLATION.  FIELDSERV DP CENTER.                                      
002000 DATE-WRITTEN.  911003.                                                   
002100 DATE-COMPILED.  911003.                                                  
002200 SECURITY.  COMPANY CONFIDENTIAL.                                         
002300****************************************************************          
002400*                     C H A N G E   L O G                       *         
002500*  ------------------------------------------------------------ *         
002600*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
002700*  ------------------------------------------------------------ *         
002800*  911003  HBT  CR-0447    ORIGINAL PROGRAM - GRAND TOTAL COST  *         
002900*                          OF OPEN WORK ORDER LINES, RUN AS     *         
003000*                          PART OF THE OT LINKING PROJECT.      *         
003100*  970208  MDW  CR-0803    ADDED REALIZED AND RECEPTIONNE         CL01    
003200*                          TOTALS ALONGSIDE TOTAL COST, USING     CL01    
003300*                          THE WIDENED CATALOG PRICE FIELD.       CL01    
003400*  980922  KLP  Y2K-0091   DATE FIELDS REVIEWED - NO CHANGE.      CL02    
003500*  111004  DBR  CR-1294    TOTALS NOW PRINT AS ZERO RATHER        CL03    
003600*                          THAN BLANK WHEN NO LINES MATCH THE     CL03    
003700*                          REQUESTED BACK OFFICE.                 CL03    
003800****************************************************************          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-3090.                                              
004200 OBJECT-COMPUTER.  IBM-3090.                                              
004300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT OTFILE    ASSIGN TO OTFILE                                    
004700            ACCESS IS SEQUENTIAL                                          
004800            FILE STATUS IS WS-OTFILE-STATUS.                              
004900     SELECT OTPFILE   ASSIGN TO OTPFILE                                   
005000            ACCESS IS SEQUENTIAL                                          
005100            FILE STATUS IS WS-OTPFILE-STATUS.                             
005200     SELECT SVCFILE   ASSIGN TO SVCFILE                                   
005300            ACCESS IS SEQUENTIAL                                          
005400            FILE STATUS IS WS-SVCFILE-STATUS.                             
005500     SELECT RPTFILE   ASSIGN TO RPTFILE                                   
005600            ACCESS IS SEQUENTIAL                                          
005700            FILE STATUS IS WS-RPTFILE-STATUS.                             
005800****************************************************************          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  OTFILE                                                               
006200     RECORDING MODE IS F.                                                 
006300 COPY OTREC.                                                              
006400*                                                                         
006500 FD  OTPFILE                                                              
006600     RECORDING MODE IS F.                                                 
006700 COPY OTPREC.                                                             
006800*                                                                         
006900 FD  SVCFILE                                                              
007000     RECORDING MODE IS F.                                                 
007100 COPY SVCREC.                                                             
007200*                                                                         
007300 FD  RPTFILE                                                              
007400     RECORDING MODE IS F.                                                 
007500 01  RPT-RECORD                  PIC X(132).                              
007600****************************************************************          
007700 WORKING-STORAGE SECTION.                                                 
007800****************************************************************          
007900 01  WS-FILE-STATUSES.                                                    
008000     05  WS-OTFILE-STATUS        PIC X(02) VALUE '00'.                    
008100     05  WS-OTPFILE-STATUS       PIC X(02) VALUE '00'.                    
008200     05  WS-SVCFILE-STATUS       PIC X(02) VALUE '00'.                    
008300     05  WS-RPTFILE-STATUS       PIC X(02) VALUE '00'.                    
008400*                                                                         
008500 01  WS-SWITCHES.                                                         
008600     05  WS-OT-EOF               PIC X(01) VALUE 'N'.                     
008700     05  WS-OTP-EOF              PIC X(01) VALUE 'N'.                     
008800     05  WS-SVC-EOF              PIC X(01) VALUE 'N'.                     
008900     05  WS-OT-FOUND             PIC X(01) VALUE 'N'.                     
009000         88  OT-WAS-FOUND             VALUE 'Y'.                          
009100     05  WS-SVC-FOUND            PIC X(01) VALUE 'N'.                     
009200         88  SVC-WAS-FOUND            VALUE 'Y'.                          
009300     05  WS-ABEND-SW             PIC X(01) VALUE 'N'.                     
009400         88  ABEND-WAS-FLAGGED       VALUE 'Y'.                           
009500*                                                                         
009600 01  WS-RUN-PARAMETER-CARD.                                               
009700     05  WS-RUN-BACKOFFICE-ID    PIC 9(04).                               
009800     05  FILLER                  PIC X(76).                               
009900*                                                                         
010000****************************************************************          
010100*     ALTERNATE VIEW - THE WHOLE PARAMETER CARD AS ONE FIELD,             
010200*     KEPT SO THE OPERATOR LOG CAN ECHO EXACTLY WHAT WAS READ             
010300****************************************************************          
010400 01  WS-PARM-CARD-R REDEFINES WS-RUN-PARAMETER-CARD                       
010500                            PIC X(80).                                    
010600*                                                                         
010700 01  WS-CURRENT-DATE-TIME.                                                
010800     05  WS-CURR-DATE.                                                    
010900         10  WS-CURR-YY          PIC 9(02).                               
011000         10  WS-CURR-MM          PIC 9(02).                               
011100         10  WS-CURR-DD          PIC 9(02).                               
011200*                                                                         
011300****************************************************************          
011400*     ALTERNATE VIEW - RUN DATE AS ONE 6-DIGIT FIELD FOR THE              
011500*     JOB LOG TRACE PRINTED AHEAD OF THE HEADING                          
011600****************************************************************          
011700 01  WS-CURR-DATE-R REDEFINES WS-CURRENT-DATE-TIME                        
011800                             PIC 9(06).                                   
011900*                                                                         
012000****************************************************************          
012100*     GRAND TOTAL ACCUMULATORS - NO CONTROL BREAK IN THIS                 
012200*     PROGRAM, ONE ROW OF TOTALS FOR THE WHOLE RUN                        
012300****************************************************************          
012400 01  WS-GRAND-TOTALS.                                                     
012500     05  WS-GT-TOTAL-COST        PIC S9(09)V99 COMP-3 VALUE 0.            
012600     05  WS-GT-REALISED          PIC S9(09)V99 COMP-3 VALUE 0.            
012700     05  WS-GT-RECEPTIONNE       PIC S9(09)V99 COMP-3 VALUE 0.            
012800     05  WS-GT-LINES-COUNTED     PIC S9(07) COMP VALUE 0.                 
012900*                                                                         
013000****************************************************************          
013100*     ALTERNATE VIEW - THE THREE MONEY TOTALS ALONE, USED BY              
013200*     THE JOB-STEP CONDITION CODE ROUTINE TO TEST FOR ALL-ZERO            
013300****************************************************************          
013400 01  WS-GT-MONEY-VIEW REDEFINES WS-GRAND-TOTALS.                          
013500     05  WS-GTMV-MONEY           PIC S9(09)V99 COMP-3                     
013600                                 OCCURS 3 TIMES.                          
013700     05  FILLER                  PIC S9(07) COMP.                         
013800*                                                                         
013900****************************************************************          
014000*     LINE COST WORK AREA - ONE LINE'S EXTENDED COST                      
014100****************************************************************          
014200 01  WS-LINE-WORK.                                                        
014300     05  WS-LW-LINE-COST         PIC S9(09)V99 COMP-3.                    
014400*                                                                         
014500****************************************************************          
014600*     WORK ORDER HEADER TABLE - OTFILE ARRIVES SORTED ASCENDING           
014700*     BY OT-NUM SO SEARCH ALL MAY BE USED                                 
014800****************************************************************          
014900 01  WS-OT-TABLE-AREA.                                                    
015000     05  WS-OT-SEARCH-KEY        PIC X(09).                               
015100     05  WS-OT-TABLE-COUNT       PIC S9(05) COMP VALUE 0.                 
015200     05  WS-OT-TABLE OCCURS 1 TO 4000 TIMES                               
015300                     DEPENDING ON WS-OT-TABLE-COUNT                       
015400                     ASCENDING KEY IS WS-OTT-NUM                          
015500                     INDEXED BY WS-OTT-IDX.                               
015600         10  WS-OTT-NUM              PIC X(09).                           
015700         10  WS-OTT-BACKOFFICE-ID    PIC 9(04).                           
015800*                                                                         
015900****************************************************************          
016000*     SERVICE CATALOG TABLE - LOADED ONCE, BINARY SEARCHED                
016100****************************************************************          
016200 01  WS-SVC-TABLE-AREA.                                                   
016300     05  WS-SVC-SEARCH-KEY       PIC 9(04).                               
016400     05  WS-SVC-TABLE-COUNT      PIC S9(04) COMP VALUE 0.                 
016500     05  WS-SVC-TABLE OCCURS 1 TO 3000 TIMES                              
016600                       DEPENDING ON WS-SVC-TABLE-COUNT                    
016700                       ASCENDING KEY IS WS-SVT-ID                         
016800                       INDEXED BY WS-SVT-IDX.                             
016900         10  WS-SVT-ID           PIC 9(04).                               
017000         10  WS-SVT-FAMILLE      PIC X(15).                               
017100         10  WS-SVT-DESCRIPTION  PIC X(30).                               
017200         10  WS-SVT-UNITE        PIC X(05).                               
017300         10  WS-SVT-PRIX         PIC S9(07)V99 COMP-3.                    
017400*                                                                         
017500****************************************************************          
017600*     COST METRICS REPORT PRINT LINES                                     
017700****************************************************************          
017800 01  RPT-HEADING-1.                                                       
017900     05  FILLER                  PIC X(35) VALUE                          
018000         'GBOTCST - WORK ORDER COST METRICS '.                            
018100     05  FILLER                  PIC X(06) VALUE 'DATE: '.                
018200     05  RH1-MM                  PIC 99.                                  
018300     05  FILLER                  PIC X(01) VALUE '/'.                     
018400     05  RH1-DD                  PIC 99.                                  
018500     05  FILLER                  PIC X(01) VALUE '/'.                     
018600     05  RH1-YY                  PIC 99.                                  
018700     05  FILLER                  PIC X(01) VALUE SPACE.                   
018800     05  RH1-BACKOFFICE          PIC 9(04).                               
018900     05  FILLER                  PIC X(78) VALUE SPACES.                  
019000 01  RPT-DETAIL-1.                                                        
019100     05  FILLER                  PIC X(03) VALUE SPACES.                  
019200     05  FILLER                  PIC X(22) VALUE                          
019300         'TOTAL COST ......... '.                                         
019400     05  RD1-TOTAL-COST          PIC ZZZ,ZZZ,ZZ9.99-.                     
019500     05  FILLER                  PIC X(93) VALUE SPACES.                  
019600 01  RPT-DETAIL-2.                                                        
019700     05  FILLER                  PIC X(03) VALUE SPACES.                  
019800     05  FILLER                  PIC X(22) VALUE                          
019900         'REALISED ........... '.                                         
020000     05  RD2-REALISED            PIC ZZZ,ZZZ,ZZ9.99-.                     
020100     05  FILLER                  PIC X(93) VALUE SPACES.                  
020200 01  RPT-DETAIL-3.                                                        
020300     05  FILLER                  PIC X(03) VALUE SPACES.                  
020400     05  FILLER                  PIC X(22) VALUE                          
020500         'RECEPTIONNE ........ '.                                         
020600     05  RD3-RECEPTIONNE         PIC ZZZ,ZZZ,ZZ9.99-.                     
020700     05  FILLER                  PIC X(93) VALUE SPACES.                  
020800 01  RPT-TOTAL-1.                                                         
020900     05  FILLER                  PIC X(20) VALUE                          
021000         'LINES COUNTED ...... '.                                         
021100     05  RT1-LINES               PIC ZZZ,ZZ9.                             
021200     05  FILLER                  PIC X(105) VALUE SPACES.                 
021300****************************************************************          
021400 PROCEDURE DIVISION.                                                      
021500****************************************************************          
021600 000-MAIN-RTN.                                                            
021700     ACCEPT WS-CURR-DATE FROM DATE.                                       
021800     ACCEPT WS-RUN-PARAMETER-CARD FROM SYSIN.                             
021900     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
022000     IF ABEND-WAS-FLAGGED                                                 
022100         GO TO 999-ABEND-RTN                                              
022200     END-IF.                                                              
022300     PERFORM 710-LOAD-OT-TABLE THRU 710-EXIT.                             
022400     PERFORM 720-LOAD-SVC-TABLE THRU 720-EXIT.                            
022500     PERFORM 730-READ-OTP-FILE THRU 730-EXIT.                             
022600     PERFORM 100-PROCESS-RECORDS THRU 100-EXIT                            
022700             UNTIL WS-OTP-EOF = 'Y'.                                      
022800     PERFORM 900-INIT-HEADING THRU 900-EXIT.                              
022900     PERFORM 990-REPORT-TOTALS THRU 990-EXIT.                             
023000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
023100     GOBACK.                                                              
023200 999-ABEND-RTN.                                                           
023300     MOVE 16 TO RETURN-CODE.                                              
023400     GOBACK.                                                              
023500*                                                                         
023600****************************************************************          
023700*     TESTS ONE WORK-ORDER LINE AGAINST THE REQUESTED BACK                
023800*     OFFICE, THEN ACCUMULATES TOTAL COST ALWAYS AND THE TWO              
023900*     STATUS TOTALS WHEN THE LINE HAS REACHED THAT STATUS                 
024000****************************************************************          
024100 100-PROCESS-RECORDS.                                                     
024200     MOVE OTP-OT-NUM TO WS-OT-SEARCH-KEY.                                 
024300     PERFORM 810-SEARCH-OT-TABLE THRU 810-EXIT.                           
024400     IF NOT OT-WAS-FOUND                                                  
024500         GO TO 100-NEXT-READ                                              
024600     END-IF.                                                              
024700     IF WS-OTT-BACKOFFICE-ID (WS-OTT-IDX) NOT =                           
024800             WS-RUN-BACKOFFICE-ID                                         
024900         GO TO 100-NEXT-READ                                              
025000     END-IF.                                                              
025100     MOVE OTP-SERVICE-ID TO WS-SVC-SEARCH-KEY.                            
025200     PERFORM 820-SEARCH-SVC-TABLE THRU 820-EXIT.                          
025300     IF NOT SVC-WAS-FOUND                                                 
025400         GO TO 100-NEXT-READ                                              
025500     END-IF.                                                              
025600     PERFORM 300-ACCUMULATE-LINE THRU 300-EXIT.                           
025700 100-NEXT-READ.                                                           
025800     PERFORM 730-READ-OTP-FILE THRU 730-EXIT.                             
025900 100-EXIT.                                                                
026000     EXIT.                                                                
026100*                                                                         
026200 300-ACCUMULATE-LINE.                                                     
026300     COMPUTE WS-LW-LINE-COST ROUNDED =                                    
026400         OTP-QTE-VALIDE * WS-SVT-PRIX (WS-SVT-IDX).                       
026500     ADD WS-LW-LINE-COST TO WS-GT-TOTAL-COST.                             
026600     IF OTP-STATUT-REAL = 'REALISE'                                       
026700         ADD WS-LW-LINE-COST TO WS-GT-REALISED                            
026800     END-IF.                                                              
026900     IF OTP-STATUT-TECH = 'RECEPTIONNE'                                   
027000         ADD WS-LW-LINE-COST TO WS-GT-RECEPTIONNE                         
027100     END-IF.                                                              
027200     ADD 1 TO WS-GT-LINES-COUNTED.                                        
027300 300-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600 800-OPEN-FILES.                                                          
027700     OPEN INPUT  OTFILE                                                   
027800                 OTPFILE                                                  
027900                 SVCFILE.                                                 
028000     OPEN OUTPUT RPTFILE.                                                 
028100     IF WS-OTFILE-STATUS NOT = '00'                                       
028200         DISPLAY 'GBOTCST - ERROR OPENING OTFILE '                        
028300             WS-OTFILE-STATUS                                             
028400         MOVE 'Y' TO WS-ABEND-SW                                          
028500     END-IF.                                                              
028600 800-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900 790-CLOSE-FILES.                                                         
029000     CLOSE OTFILE OTPFILE SVCFILE RPTFILE.                                
029100 790-EXIT.                                                                
029200     EXIT.                                                                
029300*                                                                         
029400****************************************************************          
029500*     LOADS THE WORK ORDER HEADER TABLE - OTFILE ARRIVES                  
029600*     SORTED ASCENDING BY OT-NUM SO SEARCH ALL MAY BE USED                
029700****************************************************************          
029800 710-LOAD-OT-TABLE.                                                       
029900     PERFORM 740-READ-OT-FILE THRU 740-EXIT.                              
030000     PERFORM 715-LOAD-ONE-OT-ROW THRU 715-EXIT                            
030100             UNTIL WS-OT-EOF = 'Y'.                                       
030200 710-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500 740-READ-OT-FILE.                                                        
030600     READ OTFILE                                                          
030700         AT END MOVE 'Y' TO WS-OT-EOF.                                    
030800 740-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 715-LOAD-ONE-OT-ROW.                                                     
031200     ADD 1 TO WS-OT-TABLE-COUNT.                                          
031300     SET WS-OTT-IDX TO WS-OT-TABLE-COUNT.                                 
031400     MOVE OT-NUM           TO WS-OTT-NUM          (WS-OTT-IDX).           
031500     MOVE OT-BACKOFFICE-ID TO                                             
031600          WS-OTT-BACKOFFICE-ID (WS-OTT-IDX).                              
031700     PERFORM 740-READ-OT-FILE THRU 740-EXIT.                              
031800 715-EXIT.                                                                
031900     EXIT.                                                                
032000*                                                                         
032100 810-SEARCH-OT-TABLE.                                                     
032200     MOVE 'N' TO WS-OT-FOUND.                                             
032300     SEARCH ALL WS-OT-TABLE                                               
032400         AT END                                                           
032500             CONTINUE                                                     
032600         WHEN WS-OTT-NUM (WS-OTT-IDX) = WS-OT-SEARCH-KEY                  
032700             MOVE 'Y' TO WS-OT-FOUND.                                     
032800 810-EXIT.                                                                
032900     EXIT.                                                                
033000*                                                                         
033100****************************************************************          
033200*     LOADS THE ENTIRE SERVICE CATALOG - SVCFILE ARRIVES                  
033300*     SORTED ASCENDING BY SVC-ID SO SEARCH ALL MAY BE USED                
033400****************************************************************          
033500 720-LOAD-SVC-TABLE.                                                      
033600     PERFORM 750-READ-SVC-FILE THRU 750-EXIT.                             
033700     PERFORM 725-LOAD-ONE-SVC-ROW THRU 725-EXIT                           
033800             UNTIL WS-SVC-EOF = 'Y'.                                      
033900 720-EXIT.                                                                
034000     EXIT.                                                                
034100*                                                                         
034200 750-READ-SVC-FILE.                                                       
034300     READ SVCFILE                                                         
034400         AT END MOVE 'Y' TO WS-SVC-EOF.                                   
034500 750-EXIT.                                                                
034600     EXIT.                                                                
034700*                                                                         
034800 725-LOAD-ONE-SVC-ROW.                                                    
034900     ADD 1 TO WS-SVC-TABLE-COUNT.                                         
035000     SET WS-SVT-IDX TO WS-SVC-TABLE-COUNT.                                
035100     MOVE SVC-ID          TO WS-SVT-ID          (WS-SVT-IDX).             
035200     MOVE SVC-FAMILLE     TO WS-SVT-FAMILLE     (WS-SVT-IDX).             
035300     MOVE SVC-DESCRIPTION TO WS-SVT-DESCRIPTION (WS-SVT-IDX).             
035400     MOVE SVC-UNITE       TO WS-SVT-UNITE       (WS-SVT-IDX).             
035500     MOVE SVC-PRIX        TO WS-SVT-PRIX        (WS-SVT-IDX).             
035600     PERFORM 750-READ-SVC-FILE THRU 750-EXIT.                             
035700 725-EXIT.                                                                
035800     EXIT.                                                                
035900*                                                                         
036000 820-SEARCH-SVC-TABLE.                                                    
036100     MOVE 'N' TO WS-SVC-FOUND.                                            
036200     SEARCH ALL WS-SVC-TABLE                                              
036300         AT END                                                           
036400             CONTINUE                                                     
036500         WHEN WS-SVT-ID (WS-SVT-IDX) = WS-SVC-SEARCH-KEY                  
036600             MOVE 'Y' TO WS-SVC-FOUND.                                    
036700 820-EXIT.                                                                
036800     EXIT.                                                                
036900*                                                                         
037000 730-READ-OTP-FILE.                                                       
037100     READ OTPFILE                                                         
037200         AT END MOVE 'Y' TO WS-OTP-EOF.                                   
037300     EVALUATE WS-OTPFILE-STATUS                                           
037400         WHEN '00'                                                        
037500             CONTINUE                                                     
037600         WHEN '10'                                                        
037700             MOVE 'Y' TO WS-OTP-EOF                                       
037800         WHEN OTHER                                                       
037900             DISPLAY 'GBOTCST - OTPFILE READ ERROR '                      
038000                 WS-OTPFILE-STATUS                                        
038100             MOVE 'Y' TO WS-OTP-EOF                                       
038200     END-EVALUATE.                                                        
038300 730-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 900-INIT-HEADING.                                                        
038700     MOVE WS-CURR-MM TO RH1-MM.                                           
038800     MOVE WS-CURR-DD TO RH1-DD.                                           
038900     MOVE WS-CURR-YY TO RH1-YY.                                           
039000     MOVE WS-RUN-BACKOFFICE-ID TO RH1-BACKOFFICE.                         
039100     WRITE RPT-RECORD FROM RPT-HEADING-1 AFTER PAGE.                      
039200 900-EXIT.                                                                
039300     EXIT.                                                                
039400*                                                                         
039500 990-REPORT-TOTALS.                                                       
039600     MOVE WS-GT-TOTAL-COST    TO RD1-TOTAL-COST.                          
039700     WRITE RPT-RECORD FROM RPT-DETAIL-1 AFTER 2.                          
039800     MOVE WS-GT-REALISED      TO RD2-REALISED.                            
039900     WRITE RPT-RECORD FROM RPT-DETAIL-2 AFTER 1.                          
040000     MOVE WS-GT-RECEPTIONNE   TO RD3-RECEPTIONNE.                         
040100     WRITE RPT-RECORD FROM RPT-DETAIL-3 AFTER 1.                          
040200     MOVE WS-GT-LINES-COUNTED TO RT1-LINES.                               
040300     WRITE RPT-RECORD FROM RPT-TOTAL-1 AFTER 2.                           
040400 990-EXIT.                                                                
040500     EXIT.                                                                
