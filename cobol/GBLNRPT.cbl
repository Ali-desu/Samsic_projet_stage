000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBLNRPT                                             *         
000600*                                                                *        
000700* AUTHOR :  K. L. PATEL                                         *         
000800*                                                                *        
000900* PRINTS THE LINE PROGRESS REPORT - ONE LINE PER ORDER/SERVICE  *         
001000* GROUP SHOWING HOW MUCH OF EACH ORDER LINE HAS BEEN REALIZED,  *         
001100* RECEIVED TECHNICALLY, DEPOSITED OR RECEIVED IN THE BACK       *         
001200* OFFICE SYSTEM.  PSTFILE ARRIVES SORTED BY ORDER NUMBER AND    *         
001300* SERVICE ID SO THE CONTROL BREAK NEEDS NO SORT STEP OF ITS     *         
001400* OWN.  THE MATCHING TRACKING RECORD, IF ANY, IS FOUND BY A     *         
001500* BINARY SEARCH OF A TABLE LOADED FROM SUIFILE.                 *         
001600****************************************************************          
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.  GBLNRPT.                                                    
001900 AUTHOR.  K. L. PATEL.                                                    
002000 INSTALLATION.  FIELDSERV DP CENTER.                                      
002100 DATE-WRITTEN.  911015.                                                   
002200 DATE-COMPILED.  911015.                                                  
002300 SECURITY.  COMPANY CONFIDENTIAL.                                         
002400****************************************************************          
002500*                     C H A N G E   L O G                       *         
002600*  ------------------------------------------------------------ *         
002700*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
002800*  ------------------------------------------------------------ *         
002900*  911015  KLP  CR-0448    ORIGINAL PROGRAM - ONE LINE PER      *         
003000*                          ORDER/SERVICE GROUP.                 *         
003100*  980922  KLP  Y2K-0091   DATE FIELDS REVIEWED - ALL 8-DIGIT     CL01    
003200*                          CCYYMMDD ALREADY, NO CHANGE NEEDED.    CL01    
003300*  061214  HBT  CR-1103    RELIQUAT COLUMN ADDED - OPERATIONS     CL02    
003400*                          WANTED REMAINING UNBILLED QUANTITY     CL02    
003500*                          ON THE SAME LINE AS THE STATUSES.      CL02    
003600*  111004  DBR  CR-1292    RUN NOW ENDS WITH A GROUP COUNT        CL03    
003700*                          TRAILER LINE FOR THE OPERATOR.         CL03    
003800****************************************************************          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-3090.                                              
004200 OBJECT-COMPUTER.  IBM-3090.                                              
004300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT PSTFILE   ASSIGN TO PSTFILE                                   
004700            ACCESS IS SEQUENTIAL                                          
004800            FILE STATUS IS WS-PSTFILE-STATUS.                             
004900     SELECT SVCFILE   ASSIGN TO SVCFILE                                   
005000            ACCESS IS SEQUENTIAL                                          
005100            FILE STATUS IS WS-SVCFILE-STATUS.                             
005200     SELECT SUIFILE   ASSIGN TO SUIFILE                                   
005300            ACCESS IS SEQUENTIAL                                          
005400            FILE STATUS IS WS-SUIFILE-STATUS.                             
005500     SELECT RPTFILE   ASSIGN TO RPTFILE                                   
005600            ACCESS IS SEQUENTIAL                                          
005700            FILE STATUS IS WS-RPTFILE-STATUS.                             
005800****************************************************************          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  PSTFILE                                                              
006200     RECORDING MODE IS F.                                                 
006300 COPY PSTREC.                                                             
006400*                                                                         
006500 FD  SVCFILE                                                              
006600     RECORDING MODE IS F.                                                 
006700 COPY SVCREC.                                                             
006800*                                                                         
006900 FD  SUIFILE                                                              
007000     RECORDING MODE IS F.                                                 
007100 COPY SUIREC.                                                             
007200*                                                                         
007300 FD  RPTFILE                                                              
007400     RECORDING MODE IS F.                                                 
007500 01  RPT-RECORD                  PIC X(132).                              
007600****************************************************************          
007700 WORKING-STORAGE SECTION.                                                 
007800****************************************************************          
007900 01  WS-FILE-STATUSES.                                                    
008000     05  WS-PSTFILE-STATUS       PIC X(02) VALUE '00'.                    
008100     05  WS-SVCFILE-STATUS       PIC X(02) VALUE '00'.                    
008200     05  WS-SUIFILE-STATUS       PIC X(02) VALUE '00'.                    
008300     05  WS-RPTFILE-STATUS       PIC X(02) VALUE '00'.                    
008400*                                                                         
008500 01  WS-SWITCHES.                                                         
008600     05  WS-PST-EOF              PIC X(01) VALUE 'N'.                     
008700     05  WS-SVC-EOF              PIC X(01) VALUE 'N'.                     
008800     05  WS-SUI-EOF              PIC X(01) VALUE 'N'.                     
008900     05  WS-FIRST-LINE-SW        PIC X(01) VALUE 'Y'.                     
009000         88  IS-FIRST-LINE            VALUE 'Y'.                          
009100     05  WS-SVC-FOUND            PIC X(01) VALUE 'N'.                     
009200         88  SVC-WAS-FOUND            VALUE 'Y'.                          
009300     05  WS-SUI-FOUND            PIC X(01) VALUE 'N'.                     
009400         88  SUI-WAS-FOUND            VALUE 'Y'.                          
009500*                                                                         
009600 01  WS-COUNTERS.                                                         
009700     05  WS-GROUPS-PRINTED       PIC S9(07) COMP-3 VALUE 0.               
009800*                                                                         
009900 01  WS-CURRENT-DATE-TIME.                                                
010000     05  WS-CURR-DATE.                                                    
010100         10  WS-CURR-YY          PIC 9(02).                               
010200         10  WS-CURR-MM          PIC 9(02).                               
010300         10  WS-CURR-DD          PIC 9(02).                               
010400*                                                                         
010500****************************************************************          
010600*     ALTERNATE VIEW - RUN DATE AS ONE 6-DIGIT FIELD FOR THE              
010700*     JOB LOG TRACE PRINTED AHEAD OF THE HEADING                          
010800****************************************************************          
010900 01  WS-CURR-DATE-R REDEFINES WS-CURRENT-DATE-TIME                        
011000                             PIC 9(06).                                   
011100*                                                                         
011200****************************************************************          
011300*     CURRENT GROUP KEY AND ACCUMULATORS - ONE (ORDER, SERVICE)           
011400*     GROUP IS HELD HERE AT A TIME, PRINTED AT THE BREAK                  
011500****************************************************************          
011600 01  WS-GROUP-WORK.                                                       
011700     05  WS-GRP-BC-NUM           PIC X(09).                               
011800     05  WS-GRP-SERVICE-ID       PIC 9(04).                               
011900     05  WS-GRP-DESCRIPTION      PIC X(20).                               
012000     05  WS-GRP-PRIX             PIC S9(07)V99 COMP-3.                    
012100     05  WS-GRP-QTE-BC           PIC S9(07)V99 COMP-3.                    
012200     05  WS-GRP-QTE-REAL-SUM     PIC S9(07)V99 COMP-3.                    
012300     05  WS-GRP-QTE-EC-SUM       PIC S9(07)V99 COMP-3.                    
012400     05  WS-GRP-MT-REALISE       PIC S9(07)V99 COMP-3.                    
012500     05  WS-GRP-MT-EN-COURS      PIC S9(07)V99 COMP-3.                    
012600     05  WS-GRP-MT-RECEP-TECH    PIC S9(07)V99 COMP-3.                    
012700     05  WS-GRP-MT-DEPOSE        PIC S9(07)V99 COMP-3.                    
012800     05  WS-GRP-MT-A-DEPOSE      PIC S9(07)V99 COMP-3.                    
012900     05  WS-GRP-MT-RECEP-SYS     PIC S9(07)V99 COMP-3.                    
013000     05  WS-GRP-RELIQUAT         PIC S9(07)V99 COMP-3.                    
013100*                                                                         
013200****************************************************************          
013300*     ALTERNATE VIEW - THE GROUP KEY ALONE, USED WHEN THE                 
013400*     BREAK IS TESTED AT THE TOP OF 100-PROCESS-RECORDS                   
013500****************************************************************          
013600 01  WS-GRP-KEY-VIEW REDEFINES WS-GROUP-WORK.                             
013700     05  WS-GKV-BC-NUM           PIC X(09).                               
013800     05  WS-GKV-SERVICE-ID       PIC 9(04).                               
013900*                                                                         
014000****************************************************************          
014100*     ONE LINE'S WORKING VALUES - THE CURRENT PST RECORD                  
014200*     PAIRED WITH ITS TRACKING RECORD, IF ANY WAS FOUND                   
014300****************************************************************          
014400 01  WS-LINE-WORK.                                                        
014500     05  WS-LW-QTE-REALISE       PIC S9(07)V99 COMP-3.                    
014600     05  WS-LW-QTE-ENCOURS       PIC S9(07)V99 COMP-3.                    
014700     05  WS-LW-QTE-TECH          PIC S9(07)V99 COMP-3.                    
014800     05  WS-LW-QTE-DEPOSE        PIC S9(07)V99 COMP-3.                    
014900     05  WS-LW-QTE-A-DEPOSE      PIC S9(07)V99 COMP-3.                    
015000     05  WS-LW-QTE-SYS           PIC S9(07)V99 COMP-3.                    
015100     05  WS-LW-STATUT-REAL       PIC X(12).                               
015200     05  WS-LW-STATUT-TECH       PIC X(12).                               
015300     05  WS-LW-STATUT-SYS        PIC X(15).                               
015400*                                                                         
015500****************************************************************          
015600*     ALTERNATE VIEW - THE THREE STATUS FIELDS ALONE, USED BY             
015700*     THE DEPARTMENT SUPERVISOR'S OLD STATUS-ONLY TRACE JOB               
015800****************************************************************          
015900 01  WS-LINE-STATUS-VIEW REDEFINES WS-LINE-WORK.                          
016000     05  FILLER                  PIC X(30).                               
016100     05  WS-LSV-STATUT-REAL      PIC X(12).                               
016200     05  WS-LSV-STATUT-TECH      PIC X(12).                               
016300     05  WS-LSV-STATUT-SYS       PIC X(15).                               
016400*                                                                         
016500****************************************************************          
016600*     SERVICE CATALOG TABLE - LOADED ONCE, BINARY SEARCHED                
016700****************************************************************          
016800 01  WS-SVC-TABLE-AREA.                                                   
016900     05  WS-SVC-SEARCH-KEY       PIC 9(04).                               
017000     05  WS-SVC-TABLE-COUNT      PIC S9(04) COMP VALUE 0.                 
017100     05  WS-SVC-TABLE OCCURS 1 TO 3000 TIMES                              
017200                       DEPENDING ON WS-SVC-TABLE-COUNT                    
017300                       ASCENDING KEY IS WS-SVT-ID                         
017400                       INDEXED BY WS-SVT-IDX.                             
017500         10  WS-SVT-ID           PIC 9(04).                               
017600         10  WS-SVT-FAMILLE      PIC X(15).                               
017700         10  WS-SVT-DESCRIPTION  PIC X(30).                               
017800         10  WS-SVT-UNITE        PIC X(05).                               
017900         10  WS-SVT-PRIX         PIC S9(07)V99 COMP-3.                    
018000*                                                                         
018100****************************************************************          
018200*     TRACKING RECORD TABLE - SUIFILE ARRIVES SORTED ASCENDING            
018300*     BY SUI-PST-ID SO SEARCH ALL MAY BE USED WHEN JOINING                
018400****************************************************************          
018500 01  WS-SUI-TABLE-AREA.                                                   
018600     05  WS-SUI-SEARCH-KEY       PIC X(10).                               
018700     05  WS-SUI-TABLE-COUNT      PIC S9(05) COMP VALUE 0.                 
018800     05  WS-SUI-TABLE OCCURS 1 TO 6000 TIMES                              
018900                       DEPENDING ON WS-SUI-TABLE-COUNT                    
019000                       ASCENDING KEY IS WS-ST-PST-ID                      
019100                       INDEXED BY WS-SUI-IDX.                             
019200         10  WS-ST-PST-ID            PIC X(10).                           
019300         10  WS-ST-QTE-REALISE       PIC S9(07)V99 COMP-3.                
019400         10  WS-ST-QTE-ENCOURS       PIC S9(07)V99 COMP-3.                
019500         10  WS-ST-QTE-TECH          PIC S9(07)V99 COMP-3.                
019600         10  WS-ST-QTE-DEPOSE        PIC S9(07)V99 COMP-3.                
019700         10  WS-ST-QTE-A-DEPOSE      PIC S9(07)V99 COMP-3.                
019800         10  WS-ST-QTE-SYS           PIC S9(07)V99 COMP-3.                
019900         10  WS-ST-STATUT-REAL       PIC X(12).                           
020000         10  WS-ST-STATUT-TECH       PIC X(12).                           
020100         10  WS-ST-STATUT-SYS        PIC X(15).                           
020200*                                                                         
020300****************************************************************          
020400*     LINE PROGRESS REPORT PRINT LINES                                    
020500****************************************************************          
020600 01  RPT-HEADING-1.                                                       
020700     05  FILLER                  PIC X(30) VALUE                          
020800         'GBLNRPT - LINE PROGRESS REPOR'.                                 
020900     05  FILLER                  PIC X(01) VALUE 'T'.                     
021000     05  FILLER                  PIC X(06) VALUE 'DATE: '.                
021100     05  RH1-MM                  PIC 99.                                  
021200     05  FILLER                  PIC X(01) VALUE '/'.                     
021300     05  RH1-DD                  PIC 99.                                  
021400     05  FILLER                  PIC X(01) VALUE '/'.                     
021500     05  RH1-YY                  PIC 99.                                  
021600     05  FILLER                  PIC X(87) VALUE SPACES.                  
021700 01  RPT-HEADING-2.                                                       
021800     05  FILLER                  PIC X(01) VALUE SPACE.                   
021900     05  FILLER                  PIC X(09) VALUE 'ORDER NO '.             
022000     05  FILLER                  PIC X(01) VALUE SPACE.                   
022100     05  FILLER                  PIC X(20) VALUE                          
022200         'SERVICE DESCRIPTION '.                                          
022300     05  FILLER                  PIC X(01) VALUE SPACE.                   
022400     05  FILLER                  PIC X(10) VALUE 'QTE BC    '.            
022500     05  FILLER                  PIC X(01) VALUE SPACE.                   
022600     05  FILLER                  PIC X(10) VALUE 'REALISE   '.            
022700     05  FILLER                  PIC X(01) VALUE SPACE.                   
022800     05  FILLER                  PIC X(10) VALUE 'EN COURS  '.            
022900     05  FILLER                  PIC X(01) VALUE SPACE.                   
023000     05  FILLER                  PIC X(10) VALUE 'RELIQUAT  '.            
023100     05  FILLER                  PIC X(01) VALUE SPACE.                   
023200     05  FILLER                  PIC X(10) VALUE 'RECEP TECH'.            
023300     05  FILLER                  PIC X(01) VALUE SPACE.                   
023400     05  FILLER                  PIC X(10) VALUE 'DEPOSE    '.            
023500     05  FILLER                  PIC X(01) VALUE SPACE.                   
023600     05  FILLER                  PIC X(10) VALUE 'A DEPOSER '.            
023700     05  FILLER                  PIC X(01) VALUE SPACE.                   
023800     05  FILLER                  PIC X(10) VALUE 'RECEP SYS '.            
023900     05  FILLER                  PIC X(01) VALUE SPACE.                   
024000     05  FILLER                  PIC X(10) VALUE 'PRIX UNIT '.            
024100     05  FILLER                  PIC X(01) VALUE SPACES.                  
024200 01  RPT-DETAIL-1.                                                        
024300     05  FILLER                  PIC X(01) VALUE SPACE.                   
024400     05  RD1-BC-NUM              PIC X(09).                               
024500     05  FILLER                  PIC X(01) VALUE SPACE.                   
024600     05  RD1-DESCRIPTION         PIC X(20).                               
024700     05  FILLER                  PIC X(01) VALUE SPACE.                   
024800     05  RD1-QTE-BC              PIC ZZ,ZZ9.99-.                          
024900     05  FILLER                  PIC X(01) VALUE SPACE.                   
025000     05  RD1-REALISE             PIC ZZ,ZZ9.99-.                          
025100     05  FILLER                  PIC X(01) VALUE SPACE.                   
025200     05  RD1-EN-COURS            PIC ZZ,ZZ9.99-.                          
025300     05  FILLER                  PIC X(01) VALUE SPACE.                   
025400     05  RD1-RELIQUAT            PIC ZZ,ZZ9.99-.                          
025500     05  FILLER                  PIC X(01) VALUE SPACE.                   
025600     05  RD1-RECEP-TECH          PIC ZZ,ZZ9.99-.                          
025700     05  FILLER                  PIC X(01) VALUE SPACE.                   
025800     05  RD1-DEPOSE              PIC ZZ,ZZ9.99-.                          
025900     05  FILLER                  PIC X(01) VALUE SPACE.                   
026000     05  RD1-A-DEPOSE            PIC ZZ,ZZ9.99-.                          
026100     05  FILLER                  PIC X(01) VALUE SPACE.                   
026200     05  RD1-RECEP-SYS           PIC ZZ,ZZ9.99-.                          
026300     05  FILLER                  PIC X(01) VALUE SPACE.                   
026400     05  RD1-PRIX-UNIT           PIC ZZ,ZZ9.99-.                          
026500     05  FILLER                  PIC X(01) VALUE SPACES.                  
026600 01  RPT-TOTAL-1.                                                         
026700     05  FILLER                  PIC X(20) VALUE                          
026800         'GROUPS PRINTED ...  '.                                          
026900     05  RT1-GROUPS              PIC ZZZ,ZZ9.                             
027000     05  FILLER                  PIC X(105) VALUE SPACES.                 
027100****************************************************************          
027200 PROCEDURE DIVISION.                                                      
027300****************************************************************          
027400 000-MAIN.                                                                
027500     ACCEPT WS-CURR-DATE FROM DATE.                                       
027600     PERFORM 700-OPEN-FILES.                                              
027700     PERFORM 800-LOAD-SVC-TABLE.                                          
027800     PERFORM 820-LOAD-SUI-TABLE.                                          
027900     PERFORM 900-INIT-HEADING.                                            
028000     PERFORM 710-READ-PST-FILE.                                           
028100     PERFORM 100-PROCESS-RECORDS                                          
028200             UNTIL WS-PST-EOF = 'Y'.                                      
028300     IF NOT IS-FIRST-LINE                                                 
028400         PERFORM 250-PRINT-GROUP                                          
028500     END-IF.                                                              
028600     PERFORM 990-REPORT-TOTALS.                                           
028700     PERFORM 790-CLOSE-FILES.                                             
028800     GOBACK.                                                              
028900*                                                                         
029000 100-PROCESS-RECORDS.                                                     
029100     IF IS-FIRST-LINE                                                     
029200         PERFORM 200-START-GROUP                                          
029300         MOVE 'N' TO WS-FIRST-LINE-SW                                     
029400     ELSE                                                                 
029500         IF PST-BC-NUM NOT = WS-GRP-BC-NUM                                
029600                 OR PST-SERVICE-ID NOT = WS-GRP-SERVICE-ID                
029700             PERFORM 250-PRINT-GROUP                                      
029800             PERFORM 200-START-GROUP                                      
029900         END-IF                                                           
030000     END-IF.                                                              
030100     PERFORM 300-ACCUMULATE-LINE.                                         
030200     PERFORM 710-READ-PST-FILE.                                           
030300*                                                                         
030400 200-START-GROUP.                                                         
030500     MOVE PST-BC-NUM             TO WS-GRP-BC-NUM.                        
030600     MOVE PST-SERVICE-ID         TO WS-GRP-SERVICE-ID.                    
030700     MOVE WS-SVT-DESCRIPTION (WS-SVT-IDX) TO WS-GRP-DESCRIPTION.          
030800     MOVE WS-SVT-PRIX (WS-SVT-IDX) TO WS-GRP-PRIX.                        
030900     MOVE ZERO TO WS-GRP-QTE-BC       WS-GRP-QTE-REAL-SUM                 
031000                  WS-GRP-QTE-EC-SUM   WS-GRP-MT-REALISE                   
031100                  WS-GRP-MT-EN-COURS  WS-GRP-MT-RECEP-TECH                
031200                  WS-GRP-MT-DEPOSE    WS-GRP-MT-A-DEPOSE                  
031300                  WS-GRP-MT-RECEP-SYS.                                    
031400*                                                                         
031500****************************************************************          
031600*     ADDS ONE PST LINE'S CONTRIBUTION TO THE CURRENT GROUP -             
031700*     A LINE WITH NO TRACKING RECORD CONTRIBUTES ITS QTE-BC               
031800*     ONLY, NOTHING TO ANY STATUS AMOUNT (BUSINESS RULE U3)               
031900****************************************************************          
032000 300-ACCUMULATE-LINE.                                                     
032100     ADD PST-QTE-BC TO WS-GRP-QTE-BC.                                     
032200     MOVE PST-ID TO WS-SUI-SEARCH-KEY.                                    
032300     PERFORM 830-SEARCH-SUI-TABLE.                                        
032400     IF SUI-WAS-FOUND                                                     
032500         MOVE WS-ST-QTE-REALISE  (WS-SUI-IDX) TO                          
032600              WS-LW-QTE-REALISE                                           
032700         MOVE WS-ST-QTE-ENCOURS  (WS-SUI-IDX) TO                          
032800              WS-LW-QTE-ENCOURS                                           
032900         MOVE WS-ST-QTE-TECH     (WS-SUI-IDX) TO                          
033000              WS-LW-QTE-TECH                                              
033100         MOVE WS-ST-QTE-DEPOSE   (WS-SUI-IDX) TO                          
033200              WS-LW-QTE-DEPOSE                                            
033300         MOVE WS-ST-QTE-A-DEPOSE (WS-SUI-IDX) TO                          
033400              WS-LW-QTE-A-DEPOSE                                          
033500         MOVE WS-ST-QTE-SYS      (WS-SUI-IDX) TO                          
033600              WS-LW-QTE-SYS                                               
033700         MOVE WS-ST-STATUT-REAL  (WS-SUI-IDX) TO                          
033800              WS-LW-STATUT-REAL                                           
033900         MOVE WS-ST-STATUT-TECH  (WS-SUI-IDX) TO                          
034000              WS-LW-STATUT-TECH                                           
034100         MOVE WS-ST-STATUT-SYS   (WS-SUI-IDX) TO                          
034200              WS-LW-STATUT-SYS                                            
034300         IF WS-LW-STATUT-REAL = 'Realise'                                 
034400             ADD WS-LW-QTE-REALISE TO WS-GRP-QTE-REAL-SUM                 
034500             COMPUTE WS-GRP-MT-REALISE ROUNDED =                          
034600                 WS-GRP-MT-REALISE +                                      
034700                 (WS-LW-QTE-REALISE * WS-GRP-PRIX)                        
034800         END-IF                                                           
034900         IF WS-LW-STATUT-REAL = 'En cours'                                
035000             ADD WS-LW-QTE-ENCOURS TO WS-GRP-QTE-EC-SUM                   
035100             COMPUTE WS-GRP-MT-EN-COURS ROUNDED =                         
035200                 WS-GRP-MT-EN-COURS +                                     
035300                 (WS-LW-QTE-ENCOURS * WS-GRP-PRIX)                        
035400         END-IF                                                           
035500         IF WS-LW-STATUT-TECH = 'Receptionne'                             
035600             COMPUTE WS-GRP-MT-RECEP-TECH ROUNDED =                       
035700                 WS-GRP-MT-RECEP-TECH +                                   
035800                 (WS-LW-QTE-TECH * WS-GRP-PRIX)                           
035900         END-IF                                                           
036000         IF WS-LW-STATUT-SYS = 'Depose Sys'                               
036100             COMPUTE WS-GRP-MT-DEPOSE ROUNDED =                           
036200                 WS-GRP-MT-DEPOSE +                                       
036300                 (WS-LW-QTE-DEPOSE * WS-GRP-PRIX)                         
036400         END-IF                                                           
036500         IF WS-LW-STATUT-SYS = 'A deposer Sys'                            
036600             COMPUTE WS-GRP-MT-A-DEPOSE ROUNDED =                         
036700                 WS-GRP-MT-A-DEPOSE +                                     
036800                 (WS-LW-QTE-A-DEPOSE * WS-GRP-PRIX)                       
036900         END-IF                                                           
037000         IF WS-LW-STATUT-SYS = 'Receptionne Sys'                          
037100             COMPUTE WS-GRP-MT-RECEP-SYS ROUNDED =                        
037200                 WS-GRP-MT-RECEP-SYS +                                    
037300                 (WS-LW-QTE-SYS * WS-GRP-PRIX)                            
037400         END-IF                                                           
037500     END-IF.                                                              
037600*                                                                         
037700 250-PRINT-GROUP.                                                         
037800     COMPUTE WS-GRP-RELIQUAT =                                            
037900         WS-GRP-QTE-BC - WS-GRP-QTE-REAL-SUM                              
038000                       - WS-GRP-QTE-EC-SUM.                               
038100     MOVE WS-GRP-BC-NUM        TO RD1-BC-NUM.                             
038200     MOVE WS-GRP-DESCRIPTION   TO RD1-DESCRIPTION.                        
038300     MOVE WS-GRP-QTE-BC        TO RD1-QTE-BC.                             
038400     MOVE WS-GRP-MT-REALISE    TO RD1-REALISE.                            
038500     MOVE WS-GRP-MT-EN-COURS   TO RD1-EN-COURS.                           
038600     MOVE WS-GRP-RELIQUAT      TO RD1-RELIQUAT.                           
038700     MOVE WS-GRP-MT-RECEP-TECH TO RD1-RECEP-TECH.                         
038800     MOVE WS-GRP-MT-DEPOSE     TO RD1-DEPOSE.                             
038900     MOVE WS-GRP-MT-A-DEPOSE   TO RD1-A-DEPOSE.                           
039000     MOVE WS-GRP-MT-RECEP-SYS  TO RD1-RECEP-SYS.                          
039100     MOVE WS-GRP-PRIX          TO RD1-PRIX-UNIT.                          
039200     WRITE RPT-RECORD FROM RPT-DETAIL-1 AFTER 1.                          
039300     ADD 1 TO WS-GROUPS-PRINTED.                                          
039400*                                                                         
039500 700-OPEN-FILES.                                                          
039600     OPEN INPUT  PSTFILE                                                  
039700                 SVCFILE                                                  
039800                 SUIFILE                                                  
039900          OUTPUT RPTFILE.                                                 
040000     IF WS-PSTFILE-STATUS NOT = '00'                                      
040100         DISPLAY 'GBLNRPT - ERROR OPENING PSTFILE '                       
040200             WS-PSTFILE-STATUS                                            
040300         MOVE 16 TO RETURN-CODE                                           
040400         MOVE 'Y' TO WS-PST-EOF                                           
040500     END-IF.                                                              
040600*                                                                         
040700 710-READ-PST-FILE.                                                       
040800     READ PSTFILE                                                         
040900         AT END MOVE 'Y' TO WS-PST-EOF.                                   
041000     EVALUATE WS-PSTFILE-STATUS                                           
041100         WHEN '00'                                                        
041200             CONTINUE                                                     
041300         WHEN '10'                                                        
041400             MOVE 'Y' TO WS-PST-EOF                                       
041500         WHEN OTHER                                                       
041600             DISPLAY 'GBLNRPT - PSTFILE READ ERROR '                      
041700                 WS-PSTFILE-STATUS                                        
041800             MOVE 'Y' TO WS-PST-EOF                                       
041900     END-EVALUATE.                                                        
042000     IF NOT WS-PST-EOF = 'Y'                                              
042100         MOVE PST-SERVICE-ID TO WS-SVC-SEARCH-KEY                         
042200         PERFORM 810-SEARCH-SVC-TABLE                                     
042300     END-IF.                                                              
042400*                                                                         
042500 790-CLOSE-FILES.                                                         
042600     CLOSE PSTFILE SVCFILE SUIFILE RPTFILE.                               
042700*                                                                         
042800****************************************************************          
042900*     LOADS THE ENTIRE SERVICE CATALOG - SVCFILE ARRIVES                  
043000*     SORTED ASCENDING BY SVC-ID SO SEARCH ALL MAY BE USED                
043100****************************************************************          
043200 800-LOAD-SVC-TABLE.                                                      
043300     PERFORM 720-READ-SVC-FILE.                                           
043400     PERFORM 805-LOAD-ONE-SVC-ROW                                         
043500             UNTIL WS-SVC-EOF = 'Y'.                                      
043600*                                                                         
043700 720-READ-SVC-FILE.                                                       
043800     READ SVCFILE                                                         
043900         AT END MOVE 'Y' TO WS-SVC-EOF.                                   
044000*                                                                         
044100 805-LOAD-ONE-SVC-ROW.                                                    
044200     ADD 1 TO WS-SVC-TABLE-COUNT.                                         
044300     SET WS-SVT-IDX TO WS-SVC-TABLE-COUNT.                                
044400     MOVE SVC-ID          TO WS-SVT-ID          (WS-SVT-IDX).             
044500     MOVE SVC-FAMILLE     TO WS-SVT-FAMILLE     (WS-SVT-IDX).             
044600     MOVE SVC-DESCRIPTION TO WS-SVT-DESCRIPTION (WS-SVT-IDX).             
044700     MOVE SVC-UNITE       TO WS-SVT-UNITE       (WS-SVT-IDX).             
044800     MOVE SVC-PRIX        TO WS-SVT-PRIX        (WS-SVT-IDX).             
044900     PERFORM 720-READ-SVC-FILE.                                           
045000*                                                                         
045100 810-SEARCH-SVC-TABLE.                                                    
045200     MOVE 'N' TO WS-SVC-FOUND.                                            
045300     SEARCH ALL WS-SVC-TABLE                                              
045400         AT END                                                           
045500             CONTINUE                                                     
045600         WHEN WS-SVT-ID (WS-SVT-IDX) = WS-SVC-SEARCH-KEY                  
045700             MOVE 'Y' TO WS-SVC-FOUND.                                    
045800*                                                                         
045900****************************************************************          
046000*     LOADS THE ENTIRE TRACKING FILE - SUIFILE ARRIVES SORTED             
046100*     ASCENDING BY SUI-PST-ID SO SEARCH ALL MAY BE USED                   
046200****************************************************************          
046300 820-LOAD-SUI-TABLE.                                                      
046400     PERFORM 730-READ-SUI-FILE.                                           
046500     PERFORM 825-LOAD-ONE-SUI-ROW                                         
046600             UNTIL WS-SUI-EOF = 'Y'.                                      
046700*                                                                         
046800 730-READ-SUI-FILE.                                                       
046900     READ SUIFILE                                                         
047000         AT END MOVE 'Y' TO WS-SUI-EOF.                                   
047100*                                                                         
047200 825-LOAD-ONE-SUI-ROW.                                                    
047300     ADD 1 TO WS-SUI-TABLE-COUNT.                                         
047400     SET WS-SUI-IDX TO WS-SUI-TABLE-COUNT.                                
047500     MOVE SUI-PST-ID     TO WS-ST-PST-ID      (WS-SUI-IDX).               
047600     MOVE SUI-QTE-REALISE TO                                              
047700          WS-ST-QTE-REALISE   (WS-SUI-IDX).                               
047800     MOVE SUI-QTE-ENCOURS TO                                              
047900          WS-ST-QTE-ENCOURS   (WS-SUI-IDX).                               
048000     MOVE SUI-QTE-TECH   TO WS-ST-QTE-TECH    (WS-SUI-IDX).               
048100     MOVE SUI-QTE-DEPOSE TO WS-ST-QTE-DEPOSE  (WS-SUI-IDX).               
048200     MOVE SUI-QTE-A-DEPOSE TO                                             
048300          WS-ST-QTE-A-DEPOSE  (WS-SUI-IDX).                               
048400     MOVE SUI-QTE-SYS    TO WS-ST-QTE-SYS     (WS-SUI-IDX).               
048500     MOVE SUI-STATUT-REAL TO                                              
048600          WS-ST-STATUT-REAL   (WS-SUI-IDX).                               
048700     MOVE SUI-STATUT-TECH TO                                              
048800          WS-ST-STATUT-TECH   (WS-SUI-IDX).                               
048900     MOVE SUI-STATUT-SYS TO WS-ST-STATUT-SYS  (WS-SUI-IDX).               
049000     PERFORM 730-READ-SUI-FILE.                                           
049100*                                                                         
049200 830-SEARCH-SUI-TABLE.                                                    
049300     MOVE 'N' TO WS-SUI-FOUND.                                            
049400     SEARCH ALL WS-SUI-TABLE                                              
049500         AT END                                                           
049600             CONTINUE                                                     
049700         WHEN WS-ST-PST-ID (WS-SUI-IDX) = WS-SUI-SEARCH-KEY               
049800             MOVE 'Y' TO WS-SUI-FOUND.                                    
049900*                                                                         
050000 900-INIT-HEADING.                                                        
050100     MOVE WS-CURR-MM TO RH1-MM.                                           
050200     MOVE WS-CURR-DD TO RH1-DD.                                           
050300     MOVE WS-CURR-YY TO RH1-YY.                                           
050400     WRITE RPT-RECORD FROM RPT-HEADING-1 AFTER PAGE.                      
050500     WRITE RPT-RECORD FROM RPT-HEADING-2 AFTER 2.                         
050600*                                                                         
050700 990-REPORT-TOTALS.                                                       
050800     MOVE WS-GROUPS-PRINTED TO RT1-GROUPS.                                
050900     WRITE RPT-RECORD FROM RPT-TOTAL-1 AFTER 2.                           
