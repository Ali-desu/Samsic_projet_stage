000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBOTPST                                             *         
000600*                                                                *        
000700* AUTHOR :  M. D. WALSH                                         *         
000800*                                                                *        
000900* LINKS WORK ORDERS (ORDRE DE TRAVAIL) INTO THE PURCHASE ORDER  *         
001000* THEY BELONG TO.  FOR EACH WORK ORDER, THE MATCHING PURCHASE   *         
001100* ORDER IS THE ONE ALREADY FLAGGED BY GBBCVAL AS HAVING COME    *         
001200* FROM THAT WORK ORDER (BC-NUM-OT = OT-NUM).  EVERY WORK ORDER  *         
001300* LINE MUST MATCH AN ORDER LINE ON SERVICE ID OR THE WHOLE      *         
001400* LINK IS REJECTED - NO PARTIAL POSTING.  A SUCCESSFUL LINK     *         
001500* WRITES ONE TRACKING RECORD PER LINE AND RETIRES THE WORK      *         
001600* ORDER - THIS PROGRAM DOES NOT REWRITE THE WORK ORDER FILES.   *         
001700****************************************************************          
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.  GBOTPST.                                                    
002000 AUTHOR.  M. D. WALSH.                                                    
002100 INSTALLATION.  FIELDSERV DP CENTER.                                      
002200 DATE-WRITTEN.  911003.                                                   
002300 DATE-COMPILED.  911003.                                                  
002400 SECURITY.  COMPANY CONFIDENTIAL.                                         
002500****************************************************************          
002600*                     C H A N G E   L O G                       *         
002700*  ------------------------------------------------------------ *         
002800*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
002900*  ------------------------------------------------------------ *         
003000*  911003  MDW  CR-0447    ORIGINAL PROGRAM - MATCH WORK        *         
003100*                          ORDER LINES TO ORDER LINES BY        *         
003200*                          SERVICE ID, WRITE TRACKING RECORDS.  *         
003300*  930519  MDW  CR-0513    PROJECT CODE ON THE WORK ORDER NOW     CL01    
003400*                          CHECKED AGAINST THE ORDER BEFORE       CL01    
003500*                          POSTING - A MISMATCH WAS LINKING       CL01    
003600*                          LINES INTO THE WRONG DIVISION.         CL01    
003700*  980922  KLP  Y2K-0091   DATE FIELDS REVIEWED - ALL 8-DIGIT     CL02    
003800*                          CCYYMMDD ALREADY, NO CHANGE NEEDED.    CL02    
003900*  050317  HBT  CR-0978    ONE UNMATCHED WORK ORDER LINE NOW      CL03    
004000*                          REJECTS THE WHOLE LINK INSTEAD OF      CL03    
004100*                          POSTING THE LINES THAT DID MATCH.      CL03    
004200*  070611  HBT  CR-1050    ORDER DIVISION IS NOW COPIED FROM      CL04    
004300*                          THE WORK ORDER WHEN THE ORDER'S OWN    CL04    
004400*                          DIVISION WAS LEFT BLANK AT INTAKE.     CL04    
004500*  111004  DBR  CR-1291    RUN NOW ENDS WITH A POSTED/REJECTED    CL05    
004600*                          TOTALS DISPLAY FOR THE OPERATOR.       CL05    
004700****************************************************************          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-3090.                                              
005100 OBJECT-COMPUTER.  IBM-3090.                                              
005200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT OTFILE    ASSIGN TO OTFILE                                    
005600            ACCESS IS SEQUENTIAL                                          
005700            FILE STATUS IS WS-OTFILE-STATUS.                              
005800     SELECT OTPFILE   ASSIGN TO OTPFILE                                   
005900            ACCESS IS SEQUENTIAL                                          
006000            FILE STATUS IS WS-OTPFILE-STATUS.                             
006100     SELECT BCFILE    ASSIGN TO BCFILE                                    
006200            ACCESS IS SEQUENTIAL                                          
006300            FILE STATUS IS WS-BCFILE-STATUS.                              
006400     SELECT BCFOUT    ASSIGN TO BCFOUT                                    
006500            ACCESS IS SEQUENTIAL                                          
006600            FILE STATUS IS WS-BCFOUT-STATUS.                              
006700     SELECT PSTFILE   ASSIGN TO PSTFILE                                   
006800            ACCESS IS SEQUENTIAL                                          
006900            FILE STATUS IS WS-PSTFILE-STATUS.                             
007000     SELECT SUIFILE   ASSIGN TO SUIFILE                                   
007100            ACCESS IS SEQUENTIAL                                          
007200            FILE STATUS IS WS-SUIFILE-STATUS.                             
007300****************************************************************          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  OTFILE                                                               
007700     RECORDING MODE IS F.                                                 
007800 COPY OTREC.                                                              
007900*                                                                         
008000 FD  OTPFILE                                                              
008100     RECORDING MODE IS F.                                                 
008200 COPY OTPREC.                                                             
008300*                                                                         
008400 FD  BCFILE                                                               
008500     RECORDING MODE IS F.                                                 
008600 COPY BCREC.                                                              
008700*                                                                         
008800****************************************************************          
008900*     NEW PURCHASE ORDER MASTER - REWRITTEN IN FULL EACH RUN              
009000*     FROM THE WORKING-STORAGE TABLE ONCE ALL LINKING IS DONE             
009100****************************************************************          
009200 FD  BCFOUT                                                               
009300     RECORDING MODE IS F.                                                 
009400 01  BCO-REC.                                                             
009500     05  BCO-NUM                     PIC X(09).                           
009600     05  BCO-DIVISION                PIC X(10).                           
009700     05  BCO-CODE-PROJET             PIC X(10).                           
009800     05  BCO-DATE-EDITION            PIC 9(08).                           
009900     05  BCO-DESCRIPTION             PIC X(30).                           
010000     05  BCO-IS-OT                   PIC X(01).                           
010100     05  BCO-NUM-OT                  PIC X(09).                           
010200     05  BCO-BACKOFFICE-ID           PIC 9(04).                           
010300     05  FILLER                      PIC X(06).                           
010400*                                                                         
010500 FD  PSTFILE                                                              
010600     RECORDING MODE IS F.                                                 
010700 COPY PSTREC.                                                             
010800*                                                                         
010900 FD  SUIFILE                                                              
011000     RECORDING MODE IS F.                                                 
011100 COPY SUIREC.                                                             
011200****************************************************************          
011300 WORKING-STORAGE SECTION.                                                 
011400****************************************************************          
011500 01  FILE-STATUS-CODES.                                                   
011600     05  WS-OTFILE-STATUS        PIC X(02) VALUE '00'.                    
011700         88  OTFILE-FOUND             VALUE '00'.                         
011800     05  WS-OTPFILE-STATUS       PIC X(02) VALUE '00'.                    
011900         88  OTPFILE-FOUND            VALUE '00'.                         
012000     05  WS-BCFILE-STATUS        PIC X(02) VALUE '00'.                    
012100         88  BCFILE-FOUND             VALUE '00'.                         
012200     05  WS-BCFOUT-STATUS        PIC X(02) VALUE '00'.                    
012300         88  BCFOUT-OPEN              VALUE '00'.                         
012400     05  WS-PSTFILE-STATUS       PIC X(02) VALUE '00'.                    
012500         88  PSTFILE-FOUND            VALUE '00'.                         
012600     05  WS-SUIFILE-STATUS       PIC X(02) VALUE '00'.                    
012700         88  SUIFILE-OPEN             VALUE '00'.                         
012800*                                                                         
012900 01  MISC-FIELDS.                                                         
013000     05  PARA-NAME               PIC X(40).                               
013100     05  WS-OT-EOF               PIC X(01) VALUE 'N'.                     
013200         88  OT-IS-EOF                VALUE 'Y'.                          
013300     05  WS-OTP-EOF              PIC X(01) VALUE 'N'.                     
013400         88  OTP-IS-EOF               VALUE 'Y'.                          
013500     05  WS-BC-EOF               PIC X(01) VALUE 'N'.                     
013600         88  BC-IS-EOF                VALUE 'Y'.                          
013700     05  WS-PST-EOF              PIC X(01) VALUE 'N'.                     
013800         88  PST-IS-EOF               VALUE 'Y'.                          
013900     05  WS-ORDER-FOUND-SW       PIC X(01) VALUE 'N'.                     
014000         88  ORDER-WAS-FOUND          VALUE 'Y'.                          
014100     05  WS-LINE-MATCH-SW        PIC X(01) VALUE 'N'.                     
014200         88  LINE-WAS-MATCHED         VALUE 'Y'.                          
014300     05  WS-LINK-VALID-SW        PIC X(01) VALUE 'Y'.                     
014400         88  LINK-IS-VALID            VALUE 'Y'.                          
014500     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.                  
014600*                                                                         
014700****************************************************************          
014800*     ALTERNATE VIEW - SPLITS THE REJECT MESSAGE INTO A SHORT             
014900*     CODE FOR THE ONE-LINE JOB-LOG SUMMARY AT 600-REJECT-LINK            
015000****************************************************************          
015100 01  WS-REJECT-TRACE-VIEW REDEFINES MISC-FIELDS.                          
015200     05  FILLER                  PIC X(47).                               
015300     05  WS-RTV-REASON-CODE      PIC X(06).                               
015400     05  FILLER                  PIC X(34).                               
015500*                                                                         
015600 01  WS-COUNTERS.                                                         
015700     05  WS-WORK-ORDERS-READ     PIC S9(07) COMP-3 VALUE 0.               
015800     05  WS-WORK-ORDERS-POSTED   PIC S9(07) COMP-3 VALUE 0.               
015900     05  WS-WORK-ORDERS-REJECTED PIC S9(07) COMP-3 VALUE 0.               
016000     05  WS-SUI-SEQ              PIC S9(07) COMP-3 VALUE 0.               
016100     05  WS-SUI-SEQ-ED           PIC 9(06).                               
016200     05  WS-OTP-LINE-COUNT       PIC S9(04) COMP   VALUE 0.               
016300     05  WS-LI                   PIC S9(04) COMP   VALUE 0.               
016400*                                                                         
016500****************************************************************          
016600*     CURRENT WORK ORDER HEADER BEING LINKED                              
016700****************************************************************          
016800 01  WS-OT-HEADER-WORK.                                                   
016900     05  WS-OT-NUM               PIC X(09).                               
017000     05  WS-OT-DIVISION          PIC X(10).                               
017100     05  WS-OT-CODE-PROJET       PIC X(10).                               
017200     05  WS-OT-ZONE-ID           PIC 9(04).                               
017300     05  WS-OT-DATE-GO           PIC 9(08).                               
017400     05  WS-OT-CODE-SITE         PIC X(10).                               
017500     05  WS-OT-BACKOFFICE-ID     PIC 9(04).                               
017600*                                                                         
017700****************************************************************          
017800*     ALTERNATE VIEW - GO DATE BROKEN OUT FOR THE OPERATOR                
017900*     TRACE DISPLAYED WHEN A LINK IS REJECTED                             
018000****************************************************************          
018100 01  WS-OT-DATE-GO-VIEW REDEFINES WS-OT-HEADER-WORK.                      
018200     05  FILLER                  PIC X(33).                               
018300     05  WS-OTV-GO-CCYY          PIC 9(04).                               
018400     05  WS-OTV-GO-MM            PIC 9(02).                               
018500     05  WS-OTV-GO-DD            PIC 9(02).                               
018600     05  FILLER                  PIC X(14).                               
018700*                                                                         
018800****************************************************************          
018900*     WORK ORDER LINE TABLE - BUFFERS UP TO 200 LINES BEFORE              
019000*     THE LINK IS KNOWN TO BE GOOD.  WS-OL-PST-IDX HOLDS THE              
019100*     MATCHED ORDER LINE'S TABLE INDEX ONCE 400 HAS RUN.                  
019200****************************************************************          
019300 01  WS-OTP-LINE-TABLE-AREA.                                              
019400     05  WS-OTP-LINE-TABLE OCCURS 200 TIMES                               
019500                        INDEXED BY WS-OL-IDX.                             
019600         10  WS-OL-ID                PIC 9(06).                           
019700         10  WS-OL-SERVICE-ID        PIC 9(04).                           
019800         10  WS-OL-COORD-ID          PIC 9(04).                           
019900         10  WS-OL-QTE-REALISE       PIC S9(07)V99 COMP-3.                
020000         10  WS-OL-STATUT-REAL       PIC X(12).                           
020100         10  WS-OL-STATUT-TECH       PIC X(12).                           
020200         10  WS-OL-STATUT-SYS        PIC X(15).                           
020300         10  WS-OL-DATE-REALISATION  PIC 9(08).                           
020400         10  WS-OL-DATE-RECEP-TECH   PIC 9(08).                           
020500         10  WS-OL-FOURNISSEUR       PIC X(15).                           
020600         10  WS-OL-REMARQUE          PIC X(30).                           
020700         10  WS-OL-DELAI-RECEP       PIC 9(04).                           
020800         10  WS-OL-PST-IDX           PIC S9(05) COMP.                     
020900*                                                                         
021000****************************************************************          
021100*     PURCHASE ORDER MASTER TABLE - LOADED ONCE FROM BCFILE,              
021200*     UPDATED IN PLACE AS WORK ORDERS ARE LINKED, THEN WRITTEN            
021300*     BACK OUT TO BCFOUT IN THE SAME (BC-NUM) SEQUENCE.                   
021400****************************************************************          
021500 01  WS-BC-TABLE-AREA.                                                    
021600     05  WS-BC-TABLE-COUNT       PIC S9(05) COMP VALUE 0.                 
021700     05  WS-BC-TABLE OCCURS 1 TO 3000 TIMES                               
021800                       DEPENDING ON WS-BC-TABLE-COUNT                     
021900                       INDEXED BY WS-BC-IDX.                              
022000         10  WS-BT-NUM               PIC X(09).                           
022100         10  WS-BT-DIVISION          PIC X(10).                           
022200         10  WS-BT-CODE-PROJET       PIC X(10).                           
022300         10  WS-BT-DATE-EDITION      PIC 9(08).                           
022400         10  WS-BT-DATE-EDIT-BRK REDEFINES                                
022500             WS-BT-DATE-EDITION.                                          
022600             15  WS-BTB-CCYY         PIC 9(04).                           
022700             15  WS-BTB-MM           PIC 9(02).                           
022800             15  WS-BTB-DD           PIC 9(02).                           
022900         10  WS-BT-DESCRIPTION       PIC X(30).                           
023000         10  WS-BT-IS-OT             PIC X(01).                           
023100         10  WS-BT-NUM-OT            PIC X(09).                           
023200         10  WS-BT-BACKOFFICE-ID     PIC 9(04).                           
023300*                                                                         
023400****************************************************************          
023500*     ORDER LINE TABLE - LOADED ONCE FROM PSTFILE (READ ONLY),            
023600*     SORTED ASCENDING BY BC-NUM/SERVICE-ID ON ARRIVAL SO                 
023700*     SEARCH ALL MAY BE USED WHEN MATCHING WORK ORDER LINES.              
023800****************************************************************          
023900 01  WS-PST-TABLE-AREA.                                                   
024000     05  WS-PST-SEARCH-BCNUM     PIC X(09).                               
024100     05  WS-PST-SEARCH-SVCID     PIC 9(04).                               
024200     05  WS-PST-TABLE-COUNT      PIC S9(05) COMP VALUE 0.                 
024300     05  WS-PST-TABLE OCCURS 1 TO 6000 TIMES                              
024400                       DEPENDING ON WS-PST-TABLE-COUNT                    
024500                       ASCENDING KEY IS WS-PT-BC-NUM                      
024600                                       WS-PT-SERVICE-ID                   
024700                       INDEXED BY WS-PST-IDX.                             
024800         10  WS-PT-ID                PIC X(10).                           
024900         10  WS-PT-BC-NUM            PIC X(09).                           
025000         10  WS-PT-SERVICE-ID        PIC 9(04).                           
025100****************************************************************          
025200 PROCEDURE DIVISION.                                                      
025300****************************************************************          
025400 000-MAIN-RTN.                                                            
025500     DISPLAY '000-MAIN-RTN'.                                              
025600     MOVE '000-MAIN-RTN' TO PARA-NAME.                                    
025700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
025800     PERFORM 810-LOAD-BC-TABLE THRU 810-EXIT.                             
025900     PERFORM 820-LOAD-PST-TABLE THRU 820-EXIT.                            
026000     PERFORM 830-READ-OT-RECORD THRU 830-EXIT.                            
026100     PERFORM 840-READ-OTP-RECORD THRU 840-EXIT.                           
026200     PERFORM 100-PROCESS-WORK-ORDERS THRU 100-EXIT                        
026300             UNTIL OT-IS-EOF.                                             
026400     PERFORM 850-REWRITE-BC-MASTER THRU 850-EXIT.                         
026500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
026600     PERFORM 990-REPORT-TOTALS THRU 990-EXIT.                             
026700     GOBACK.                                                              
026800*                                                                         
026900 100-PROCESS-WORK-ORDERS.                                                 
027000     DISPLAY '100-PROCESS-WORK-ORDERS'.                                   
027100     MOVE '100-PROCESS-WORK-ORDERS' TO PARA-NAME.                         
027200     PERFORM 110-CAPTURE-HEADER THRU 110-EXIT.                            
027300     PERFORM 120-BUFFER-LINES THRU 120-EXIT.                              
027400     PERFORM 400-VALIDATE-LINK THRU 400-EXIT.                             
027500     IF LINK-IS-VALID                                                     
027600         PERFORM 500-POST-LINES THRU 500-EXIT                             
027700         ADD 1 TO WS-WORK-ORDERS-POSTED                                   
027800     ELSE                                                                 
027900         PERFORM 600-REJECT-LINK THRU 600-EXIT                            
028000         ADD 1 TO WS-WORK-ORDERS-REJECTED                                 
028100     END-IF.                                                              
028200     ADD 1 TO WS-WORK-ORDERS-READ.                                        
028300     PERFORM 830-READ-OT-RECORD THRU 830-EXIT.                            
028400 100-EXIT.                                                                
028500     EXIT.                                                                
028600*                                                                         
028700 110-CAPTURE-HEADER.                                                      
028800     MOVE OT-NUM             TO WS-OT-NUM.                                
028900     MOVE OT-DIVISION        TO WS-OT-DIVISION.                           
029000     MOVE OT-CODE-PROJET     TO WS-OT-CODE-PROJET.                        
029100     MOVE OT-ZONE-ID         TO WS-OT-ZONE-ID.                            
029200     MOVE OT-DATE-GO         TO WS-OT-DATE-GO.                            
029300     MOVE OT-CODE-SITE       TO WS-OT-CODE-SITE.                          
029400     MOVE OT-BACKOFFICE-ID   TO WS-OT-BACKOFFICE-ID.                      
029500     MOVE ZERO               TO WS-OTP-LINE-COUNT.                        
029600     MOVE SPACES             TO WS-REJECT-REASON.                         
029700     MOVE 'Y'                TO WS-LINK-VALID-SW.                         
029800 110-EXIT.                                                                
029900     EXIT.                                                                
030000*                                                                         
030100 120-BUFFER-LINES.                                                        
030200     PERFORM 130-BUFFER-ONE-LINE THRU 130-EXIT                            
030300             UNTIL OTP-IS-EOF                                             
030400                OR OTP-OT-NUM NOT = WS-OT-NUM.                            
030500 120-EXIT.                                                                
030600     EXIT.                                                                
030700*                                                                         
030800 130-BUFFER-ONE-LINE.                                                     
030900     IF WS-OTP-LINE-COUNT < 200                                           
031000         ADD 1 TO WS-OTP-LINE-COUNT                                       
031100         SET WS-OL-IDX TO WS-OTP-LINE-COUNT                               
031200         MOVE OTP-ID              TO WS-OL-ID (WS-OL-IDX)                 
031300         MOVE OTP-SERVICE-ID      TO                                      
031400              WS-OL-SERVICE-ID (WS-OL-IDX)                                
031500         MOVE OTP-COORD-ID        TO                                      
031600              WS-OL-COORD-ID (WS-OL-IDX)                                  
031700         MOVE OTP-QTE-REALISE     TO                                      
031800              WS-OL-QTE-REALISE (WS-OL-IDX)                               
031900         MOVE OTP-STATUT-REAL     TO                                      
032000              WS-OL-STATUT-REAL (WS-OL-IDX)                               
032100         MOVE OTP-STATUT-TECH     TO                                      
032200              WS-OL-STATUT-TECH (WS-OL-IDX)                               
032300         MOVE OTP-STATUT-SYS      TO                                      
032400              WS-OL-STATUT-SYS (WS-OL-IDX)                                
032500         MOVE OTP-DATE-REALISATION TO                                     
032600              WS-OL-DATE-REALISATION (WS-OL-IDX)                          
032700         MOVE OTP-DATE-RECEP-TECH TO                                      
032800              WS-OL-DATE-RECEP-TECH (WS-OL-IDX)                           
032900         MOVE OTP-FOURNISSEUR     TO                                      
033000              WS-OL-FOURNISSEUR (WS-OL-IDX)                               
033100         MOVE OTP-REMARQUE        TO                                      
033200              WS-OL-REMARQUE (WS-OL-IDX)                                  
033300         MOVE OTP-DELAI-RECEP     TO                                      
033400              WS-OL-DELAI-RECEP (WS-OL-IDX)                               
033500         MOVE ZERO                TO                                      
033600              WS-OL-PST-IDX (WS-OL-IDX)                                   
033700     END-IF.                                                              
033800     PERFORM 840-READ-OTP-RECORD THRU 840-EXIT.                           
033900 130-EXIT.                                                                
034000     EXIT.                                                                
034100*                                                                         
034200****************************************************************          
034300*     RULES 1/2/3 - WORK ORDER MUST MATCH AN ORDER, PROJECT               
034400*     CODES MUST AGREE, EVERY LINE MUST MATCH ON SERVICE ID               
034500****************************************************************          
034600 400-VALIDATE-LINK.                                                       
034700     DISPLAY '400-VALIDATE-LINK'.                                         
034800     MOVE '400-VALIDATE-LINK' TO PARA-NAME.                               
034900     PERFORM 700-FIND-ORDER THRU 700-EXIT.                                
035000     IF NOT ORDER-WAS-FOUND                                               
035100         MOVE 'N' TO WS-LINK-VALID-SW                                     
035200         MOVE 'NO MATCHING PURCHASE ORDER FOR WORK ORDER'                 
035300                                         TO WS-REJECT-REASON              
035400     ELSE                                                                 
035500         IF WS-BT-CODE-PROJET (WS-BC-IDX) NOT =                           
035600                                         WS-OT-CODE-PROJET                
035700             MOVE 'N' TO WS-LINK-VALID-SW                                 
035800             MOVE 'PROJECT CODE MISMATCH ON LINK'                         
035900                                         TO WS-REJECT-REASON              
036000         END-IF                                                           
036100     END-IF.                                                              
036200     IF LINK-IS-VALID                                                     
036300         IF WS-OTP-LINE-COUNT = 0                                         
036400             MOVE 'N' TO WS-LINK-VALID-SW                                 
036500             MOVE 'WORK ORDER HAS NO LINES TO POST'                       
036600                                         TO WS-REJECT-REASON              
036700         ELSE                                                             
036800             PERFORM 710-MATCH-ONE-LINE THRU 710-EXIT                     
036900                     VARYING WS-LI FROM 1 BY 1                            
037000                     UNTIL WS-LI > WS-OTP-LINE-COUNT                      
037100         END-IF                                                           
037200     END-IF.                                                              
037300 400-EXIT.                                                                
037400     EXIT.                                                                
037500*                                                                         
037600****************************************************************          
037700*     LINEAR SEARCH - THE BC TABLE IS IN BC-NUM ORDER, NOT                
037800*     BC-NUM-OT ORDER, SO A BINARY SEARCH CANNOT BE USED HERE             
037900****************************************************************          
038000 700-FIND-ORDER.                                                          
038100     MOVE 'N' TO WS-ORDER-FOUND-SW.                                       
038200     SET WS-BC-IDX TO 1.                                                  
038300     SEARCH WS-BC-TABLE                                                   
038400         AT END                                                           
038500             CONTINUE                                                     
038600         WHEN WS-BT-IS-OT (WS-BC-IDX) = 'Y'                               
038700              AND WS-BT-NUM-OT (WS-BC-IDX) = WS-OT-NUM                    
038800              MOVE 'Y' TO WS-ORDER-FOUND-SW                               
038900     END-SEARCH.                                                          
039000 700-EXIT.                                                                
039100     EXIT.                                                                
039200*                                                                         
039300****************************************************************          
039400*     BINARY SEARCH - PSTFILE ARRIVES SORTED BY BC-NUM THEN               
039500*     SERVICE-ID SO THE TABLE MATCHES THE ASCENDING KEY ORDER             
039600****************************************************************          
039700 710-MATCH-ONE-LINE.                                                      
039800     MOVE 'N' TO WS-LINE-MATCH-SW.                                        
039900     MOVE WS-BT-NUM (WS-BC-IDX)      TO WS-PST-SEARCH-BCNUM.              
040000     MOVE WS-OL-SERVICE-ID (WS-LI)   TO WS-PST-SEARCH-SVCID.              
040100     SET WS-PST-IDX TO 1.                                                 
040200     SEARCH ALL WS-PST-TABLE                                              
040300         AT END                                                           
040400             CONTINUE                                                     
040500         WHEN WS-PT-BC-NUM (WS-PST-IDX) = WS-PST-SEARCH-BCNUM             
040600              AND WS-PT-SERVICE-ID (WS-PST-IDX) =                         
040700                                        WS-PST-SEARCH-SVCID               
040800              MOVE 'Y' TO WS-LINE-MATCH-SW                                
040900              SET WS-OL-PST-IDX (WS-LI) TO WS-PST-IDX                     
041000     END-SEARCH.                                                          
041100     IF NOT LINE-WAS-MATCHED                                              
041200         MOVE 'N' TO WS-LINK-VALID-SW                                     
041300         MOVE 'WORK ORDER LINE HAS NO MATCHING ORDER LINE'                
041400                                         TO WS-REJECT-REASON              
041500     END-IF.                                                              
041600 710-EXIT.                                                                
041700     EXIT.                                                                
041800*                                                                         
041900****************************************************************          
042000*     RULE 4/5 - WRITE ONE TRACKING RECORD PER LINE, THEN                 
042100*     POST THE OT NUMBER (AND DIVISION IF BLANK) TO THE ORDER             
042200****************************************************************          
042300 500-POST-LINES.                                                          
042400     DISPLAY '500-POST-LINES'.                                            
042500     MOVE '500-POST-LINES' TO PARA-NAME.                                  
042600     PERFORM 720-POST-ONE-LINE THRU 720-EXIT                              
042700             VARYING WS-LI FROM 1 BY 1                                    
042800             UNTIL WS-LI > WS-OTP-LINE-COUNT.                             
042900     MOVE WS-OT-NUM TO WS-BT-NUM-OT (WS-BC-IDX).                          
043000     MOVE 'Y'       TO WS-BT-IS-OT (WS-BC-IDX).                           
043100     IF WS-BT-DIVISION (WS-BC-IDX) = SPACES                               
043200         MOVE WS-OT-DIVISION TO WS-BT-DIVISION (WS-BC-IDX)                
043300     END-IF.                                                              
043400 500-EXIT.                                                                
043500     EXIT.                                                                
043600*                                                                         
043700 720-POST-ONE-LINE.                                                       
043800     ADD 1 TO WS-SUI-SEQ.                                                 
043900     MOVE WS-SUI-SEQ TO WS-SUI-SEQ-ED.                                    
044000     SET WS-PST-IDX TO WS-OL-PST-IDX (WS-LI).                             
044100     MOVE SPACES TO SUI-REC.                                              
044200     MOVE WS-SUI-SEQ-ED              TO SUI-ID.                           
044300     MOVE WS-PT-ID (WS-PST-IDX)      TO SUI-PST-ID.                       
044400     MOVE WS-OT-ZONE-ID              TO SUI-ZONE-ID.                      
044500     MOVE WS-OL-COORD-ID (WS-LI)     TO SUI-COORD-ID.                     
044600     MOVE WS-OL-QTE-REALISE (WS-LI)  TO SUI-QTE-REALISE.                  
044700     MOVE ZERO TO SUI-QTE-ENCOURS  SUI-QTE-TECH                           
044800                  SUI-QTE-DEPOSE   SUI-QTE-A-DEPOSE                       
044900                  SUI-QTE-SYS.                                            
045000     PERFORM 725-TRANSLATE-STATUSES THRU 725-EXIT.                        
045100     MOVE WS-OT-DATE-GO              TO SUI-DATE-GO-R.                    
045200     MOVE WS-OL-DATE-REALISATION (WS-LI) TO                               
045300          SUI-DATE-REALISATION.                                           
045400     MOVE WS-OL-DATE-RECEP-TECH (WS-LI)  TO                               
045500          SUI-DATE-RECEP-TECH.                                            
045600     MOVE ZERO                       TO SUI-DATE-RECEP-SYS.               
045700     MOVE WS-OL-FOURNISSEUR (WS-LI)  TO SUI-FOURNISSEUR.                  
045800     MOVE WS-OL-REMARQUE (WS-LI)     TO SUI-REMARQUE.                     
045900     MOVE WS-OL-DELAI-RECEP (WS-LI)  TO SUI-DELAI-RECEP.                  
046000     WRITE SUI-REC.                                                       
046100 720-EXIT.                                                                
046200     EXIT.                                                                
046300*                                                                         
046400****************************************************************          
046500*     THE WORK ORDER SIDE SPELLS STATUS UPPER CASE (REALISE,              
046600*     RECEPTIONNE, PENDING); THE TRACKING RECORD'S OWN 88                 
046700*     LEVELS EXPECT MIXED CASE - TRANSLATE ON THE WAY ACROSS              
046800****************************************************************          
046900 725-TRANSLATE-STATUSES.                                                  
047000     IF WS-OL-STATUT-REAL (WS-LI) = 'REALISE'                             
047100         MOVE 'Realise'  TO SUI-STATUT-REAL                               
047200     ELSE                                                                 
047300         MOVE 'En cours' TO SUI-STATUT-REAL                               
047400     END-IF.                                                              
047500     IF WS-OL-STATUT-TECH (WS-LI) = 'RECEPTIONNE'                         
047600         MOVE 'Receptionne' TO SUI-STATUT-TECH                            
047700     ELSE                                                                 
047800         MOVE 'En cours'    TO SUI-STATUT-TECH                            
047900     END-IF.                                                              
048000     IF WS-OL-STATUT-SYS (WS-LI) = 'PENDING'                              
048100         MOVE 'A deposer Sys' TO SUI-STATUT-SYS                           
048200     ELSE                                                                 
048300         MOVE WS-OL-STATUT-SYS (WS-LI) TO SUI-STATUT-SYS                  
048400     END-IF.                                                              
048500 725-EXIT.                                                                
048600     EXIT.                                                                
048700*                                                                         
048800 600-REJECT-LINK.                                                         
048900     DISPLAY 'GBOTPST - LINK REJECTED FOR OT ' WS-OT-NUM.                 
049000     DISPLAY '  REASON: ' WS-REJECT-REASON.                               
049100 600-EXIT.                                                                
049200     EXIT.                                                                
049300*                                                                         
049400****************************************************************          
049500*     I/O AND HOUSEKEEPING PARAGRAPHS                                     
049600****************************************************************          
049700 800-OPEN-FILES.                                                          
049800     DISPLAY '800-OPEN-FILES'.                                            
049900     MOVE '800-OPEN-FILES' TO PARA-NAME.                                  
050000     OPEN INPUT  OTFILE                                                   
050100                 OTPFILE                                                  
050200                 BCFILE                                                   
050300                 PSTFILE                                                  
050400          OUTPUT BCFOUT                                                   
050500                 SUIFILE.                                                 
050600     IF NOT (OTFILE-FOUND AND OTPFILE-FOUND AND BCFILE-FOUND              
050700             AND PSTFILE-FOUND AND BCFOUT-OPEN                            
050800             AND SUIFILE-OPEN)                                            
050900         DISPLAY 'GBOTPST - ERROR OPENING FILES'                          
051000         GO TO 9999-ABEND-RTN                                             
051100     END-IF.                                                              
051200 800-EXIT.                                                                
051300     EXIT.                                                                
051400*                                                                         
051500 810-LOAD-BC-TABLE.                                                       
051600     DISPLAY '810-LOAD-BC-TABLE'.                                         
051700     MOVE '810-LOAD-BC-TABLE' TO PARA-NAME.                               
051800     PERFORM 815-READ-BC-RECORD THRU 815-EXIT.                            
051900     PERFORM 816-LOAD-ONE-BC-ROW THRU 816-EXIT                            
052000             UNTIL BC-IS-EOF.                                             
052100 810-EXIT.                                                                
052200     EXIT.                                                                
052300*                                                                         
052400 815-READ-BC-RECORD.                                                      
052500     READ BCFILE                                                          
052600         AT END MOVE 'Y' TO WS-BC-EOF.                                    
052700     EVALUATE WS-BCFILE-STATUS                                            
052800         WHEN '00'                                                        
052900             CONTINUE                                                     
053000         WHEN '10'                                                        
053100             MOVE 'Y' TO WS-BC-EOF                                        
053200         WHEN OTHER                                                       
053300             DISPLAY 'GBOTPST - BCFILE READ ERROR '                       
053400                 WS-BCFILE-STATUS                                         
053500             MOVE 'Y' TO WS-BC-EOF                                        
053600     END-EVALUATE.                                                        
053700 815-EXIT.                                                                
053800     EXIT.                                                                
053900*                                                                         
054000 816-LOAD-ONE-BC-ROW.                                                     
054100     ADD 1 TO WS-BC-TABLE-COUNT.                                          
054200     SET WS-BC-IDX TO WS-BC-TABLE-COUNT.                                  
054300     MOVE BC-NUM            TO WS-BT-NUM (WS-BC-IDX).                     
054400     MOVE BC-DIVISION       TO WS-BT-DIVISION (WS-BC-IDX).                
054500     MOVE BC-CODE-PROJET    TO WS-BT-CODE-PROJET (WS-BC-IDX).             
054600     MOVE BC-DATE-EDITION-R TO WS-BT-DATE-EDITION (WS-BC-IDX).            
054700     MOVE BC-DESCRIPTION    TO WS-BT-DESCRIPTION (WS-BC-IDX).             
054800     MOVE BC-IS-OT          TO WS-BT-IS-OT (WS-BC-IDX).                   
054900     MOVE BC-NUM-OT         TO WS-BT-NUM-OT (WS-BC-IDX).                  
055000     MOVE BC-BACKOFFICE-ID  TO                                            
055100          WS-BT-BACKOFFICE-ID (WS-BC-IDX).                                
055200     PERFORM 815-READ-BC-RECORD THRU 815-EXIT.                            
055300 816-EXIT.                                                                
055400     EXIT.                                                                
055500*                                                                         
055600 820-LOAD-PST-TABLE.                                                      
055700     DISPLAY '820-LOAD-PST-TABLE'.                                        
055800     MOVE '820-LOAD-PST-TABLE' TO PARA-NAME.                              
055900     PERFORM 825-READ-PST-RECORD THRU 825-EXIT.                           
056000     PERFORM 826-LOAD-ONE-PST-ROW THRU 826-EXIT                           
056100             UNTIL PST-IS-EOF.                                            
056200 820-EXIT.                                                                
056300     EXIT.                                                                
056400*                                                                         
056500 825-READ-PST-RECORD.                                                     
056600     READ PSTFILE                                                         
056700         AT END MOVE 'Y' TO WS-PST-EOF.                                   
056800     EVALUATE WS-PSTFILE-STATUS                                           
056900         WHEN '00'                                                        
057000             CONTINUE                                                     
057100         WHEN '10'                                                        
057200             MOVE 'Y' TO WS-PST-EOF                                       
057300         WHEN OTHER                                                       
057400             DISPLAY 'GBOTPST - PSTFILE READ ERROR '                      
057500                 WS-PSTFILE-STATUS                                        
057600             MOVE 'Y' TO WS-PST-EOF                                       
057700     END-EVALUATE.                                                        
057800 825-EXIT.                                                                
057900     EXIT.                                                                
058000*                                                                         
058100 826-LOAD-ONE-PST-ROW.                                                    
058200     ADD 1 TO WS-PST-TABLE-COUNT.                                         
058300     SET WS-PST-IDX TO WS-PST-TABLE-COUNT.                                
058400     MOVE PST-ID          TO WS-PT-ID (WS-PST-IDX).                       
058500     MOVE PST-LK-BC-NUM   TO WS-PT-BC-NUM (WS-PST-IDX).                   
058600     MOVE PST-LK-SERVICE-ID TO                                            
058700          WS-PT-SERVICE-ID (WS-PST-IDX).                                  
058800     PERFORM 825-READ-PST-RECORD THRU 825-EXIT.                           
058900 826-EXIT.                                                                
059000     EXIT.                                                                
059100*                                                                         
059200 830-READ-OT-RECORD.                                                      
059300     READ OTFILE                                                          
059400         AT END MOVE 'Y' TO WS-OT-EOF.                                    
059500     EVALUATE WS-OTFILE-STATUS                                            
059600         WHEN '00'                                                        
059700             CONTINUE                                                     
059800         WHEN '10'                                                        
059900             MOVE 'Y' TO WS-OT-EOF                                        
060000         WHEN OTHER                                                       
060100             DISPLAY 'GBOTPST - OTFILE READ ERROR '                       
060200                 WS-OTFILE-STATUS                                         
060300             MOVE 'Y' TO WS-OT-EOF                                        
060400     END-EVALUATE.                                                        
060500 830-EXIT.                                                                
060600     EXIT.                                                                
060700*                                                                         
060800 840-READ-OTP-RECORD.                                                     
060900     READ OTPFILE                                                         
061000         AT END MOVE 'Y' TO WS-OTP-EOF.                                   
061100     EVALUATE WS-OTPFILE-STATUS                                           
061200         WHEN '00'                                                        
061300             CONTINUE                                                     
061400         WHEN '10'                                                        
061500             MOVE 'Y' TO WS-OTP-EOF                                       
061600         WHEN OTHER                                                       
061700             DISPLAY 'GBOTPST - OTPFILE READ ERROR '                      
061800                 WS-OTPFILE-STATUS                                        
061900             MOVE 'Y' TO WS-OTP-EOF                                       
062000     END-EVALUATE.                                                        
062100 840-EXIT.                                                                
062200     EXIT.                                                                
062300*                                                                         
062400****************************************************************          
062500*     REWRITES THE FULL PURCHASE ORDER MASTER FROM THE TABLE,             
062600*     PRESERVING THE ORIGINAL BC-NUM SEQUENCE READ AT 810                 
062700****************************************************************          
062800 850-REWRITE-BC-MASTER.                                                   
062900     DISPLAY '850-REWRITE-BC-MASTER'.                                     
063000     MOVE '850-REWRITE-BC-MASTER' TO PARA-NAME.                           
063100     PERFORM 860-WRITE-ONE-BC-ROW THRU 860-EXIT                           
063200             VARYING WS-BC-IDX FROM 1 BY 1                                
063300             UNTIL WS-BC-IDX > WS-BC-TABLE-COUNT.                         
063400 850-EXIT.                                                                
063500     EXIT.                                                                
063600*                                                                         
063700 860-WRITE-ONE-BC-ROW.                                                    
063800     MOVE SPACES TO BCO-REC.                                              
063900     MOVE WS-BT-NUM (WS-BC-IDX)         TO BCO-NUM.                       
064000     MOVE WS-BT-DIVISION (WS-BC-IDX)    TO BCO-DIVISION.                  
064100     MOVE WS-BT-CODE-PROJET (WS-BC-IDX) TO BCO-CODE-PROJET.               
064200     MOVE WS-BT-DATE-EDITION (WS-BC-IDX) TO                               
064300          BCO-DATE-EDITION.                                               
064400     MOVE WS-BT-DESCRIPTION (WS-BC-IDX) TO BCO-DESCRIPTION.               
064500     MOVE WS-BT-IS-OT (WS-BC-IDX)       TO BCO-IS-OT.                     
064600     MOVE WS-BT-NUM-OT (WS-BC-IDX)      TO BCO-NUM-OT.                    
064700     MOVE WS-BT-BACKOFFICE-ID (WS-BC-IDX) TO                              
064800          BCO-BACKOFFICE-ID.                                              
064900     WRITE BCO-REC.                                                       
065000 860-EXIT.                                                                
065100     EXIT.                                                                
065200*                                                                         
065300 900-CLOSE-FILES.                                                         
065400     DISPLAY '900-CLOSE-FILES'.                                           
065500     MOVE '900-CLOSE-FILES' TO PARA-NAME.                                 
065600     CLOSE OTFILE OTPFILE BCFILE BCFOUT PSTFILE SUIFILE.                  
065700 900-EXIT.                                                                
065800     EXIT.                                                                
065900*                                                                         
066000 990-REPORT-TOTALS.                                                       
066100     DISPLAY '990-REPORT-TOTALS'.                                         
066200     MOVE '990-REPORT-TOTALS' TO PARA-NAME.                               
066300     DISPLAY 'GBOTPST RUN TOTALS'.                                        
066400     DISPLAY '  WORK ORDERS READ ..... ' WS-WORK-ORDERS-READ.             
066500     DISPLAY '  WORK ORDERS POSTED ... '                                  
066600             WS-WORK-ORDERS-POSTED.                                       
066700     DISPLAY '  WORK ORDERS REJECTED . '                                  
066800             WS-WORK-ORDERS-REJECTED.                                     
066900 990-EXIT.                                                                
067000     EXIT.                                                                
067100*                                                                         
067200 9999-ABEND-RTN.                                                          
067300     DISPLAY '9999-ABEND-RTN'.                                            
067400     DISPLAY 'GBOTPST - RUN TERMINATED, SEE FILE STATUS'.                 
067500     GOBACK.                                                              
