000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBDLYDT                                              *        
000600*                                                                *        
000700* AUTHOR :  H. B. TRAN                                           *        
000800*                                                                *        
000900* REMARKS.                                                       *        
001000*   THIS PROGRAM PROVIDES BATCH MAINTENANCE OF THE DELAY         *        
001100*   NOTIFICATION FILE AGAINST THE TRACKING FILE.  EVERY TRACKING *        
001200*   RECORD ON SUIFILE IS TESTED FOR TWO SEVEN-DAY-OLD CONDITIONS *        
001300*   - A REALIZATION THAT HAS NOT YET REACHED TECH RECEPTION, AND *        
001400*   A TECH RECEPTION THAT HAS NOT YET REACHED SYSTEM RECEPTION.  *        
001500*   A NEW NOTIFICATION IS APPENDED TO NOTFILE FOR EACH CONDITION *        
001600*   FOUND, UNLESS ONE WAS ALREADY SENT FOR THAT RECORD.          *        
001700*                                                                *        
001800*   INPUT.   SUIFILE - TRACKING RECORDS                          *        
001900*            NOTFILE - NOTIFICATIONS ALREADY SENT                *        
002000*   OUTPUT.  NOTFILE - EXTENDED WITH NEWLY DETECTED DELAYS       *        
002100****************************************************************          
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.  GBDLYDT.                                                    
002400 AUTHOR.  H. B. TRAN.                                                     
002500 INSTALLATION.  FIELDSERV DP CENTER.                                      
002600 DATE-WRITTEN.  050317.                                                   
002700 DATE-COMPILED.  050317.                                                  
002800 SECURITY.  COMPANY CONFIDENTIAL.                                         
002900****************************************************************          
003000*                     C H A N G E   L O G                       *         
003100*  ------------------------------------------------------------ *         
003200*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
003300*  ------------------------------------------------------------ *         
003400*  050317  HBT  CR-0977    ORIGINAL PROGRAM - REALISATION AND   *         
003500*                          TECH RECEPTION DELAY DETECTION,      *         
003600*                          RUN NIGHTLY AGAINST SUIFILE.          *        
003700*  111004  DBR  CR-1294    CENTURY WINDOW ON THE 2-DIGIT RUN      CL01    
003800*                          YEAR NOW EXPLICIT IN 800-COMPUTE-      CL01    
003900*                          RUN-DATE INSTEAD OF ASSUMED 19XX.      CL01    
004000*  111004  DBR  CR-1294    RUN NOW ENDS WITH A CONSOLE SUMMARY    CL01    
004100*                          OF LINES SCANNED AND NOTICES SENT.     CL01    
004200****************************************************************          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-3090.                                              
004600 OBJECT-COMPUTER.  IBM-3090.                                              
004700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT SUIFILE   ASSIGN TO SUIFILE                                   
005100            ACCESS IS SEQUENTIAL                                          
005200            FILE STATUS IS WS-SUIFILE-STATUS.                             
005300     SELECT NOTFILE   ASSIGN TO NOTFILE                                   
005400            ACCESS IS SEQUENTIAL                                          
005500            FILE STATUS IS WS-NOTFILE-STATUS.                             
005600****************************************************************          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  SUIFILE                                                              
006000     RECORDING MODE IS F.                                                 
006100 COPY SUIREC.                                                             
006200*                                                                         
006300 FD  NOTFILE                                                              
006400     RECORDING MODE IS F.                                                 
006500 COPY NOTREC.                                                             
006600****************************************************************          
006700 WORKING-STORAGE SECTION.                                                 
006800****************************************************************          
006900 01  WS-FILE-STATUSES.                                                    
007000     05  WS-SUIFILE-STATUS       PIC X(02) VALUE '00'.                    
007100     05  WS-NOTFILE-STATUS       PIC X(02) VALUE '00'.                    
007200*                                                                         
007300 01  WS-SWITCHES.                                                         
007400     05  WS-SUI-EOF              PIC X(01) VALUE 'N'.                     
007500     05  WS-NOT-EOF              PIC X(01) VALUE 'N'.                     
007600     05  WS-SENT-FOUND           PIC X(01) VALUE 'N'.                     
007700         88  SENT-WAS-FOUND           VALUE 'Y'.                          
007800     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.                     
007900     05  WS-ABEND-SW             PIC X(01) VALUE 'N'.                     
008000         88  ABEND-WAS-FLAGGED       VALUE 'Y'.                           
008100*                                                                         
008200 01  WS-COUNTERS.                                                         
008300     05  WS-LINES-SCANNED        PIC S9(07) COMP-3 VALUE 0.               
008400     05  WS-NOTICES-WRITTEN      PIC S9(07) COMP-3 VALUE 0.               
008500*                                                                         
008600 01  WS-CURRENT-DATE-TIME.                                                
008700     05  WS-CURR-DATE.                                                    
008800         10  WS-CURR-YY          PIC 9(02).                               
008900         10  WS-CURR-MM          PIC 9(02).                               
009000         10  WS-CURR-DD          PIC 9(02).                               
009100*                                                                         
009200****************************************************************          
009300*     ALTERNATE VIEW - THE 6-DIGIT ACCEPT DATE AS ONE FIELD               
009400*     FOR THE JOB LOG TRACE PRINTED AHEAD OF PROCESSING                   
009500****************************************************************          
009600 01  WS-CURR-DATE-R REDEFINES WS-CURRENT-DATE-TIME                        
009700                             PIC 9(06).                                   
009800*                                                                         
009900 01  WS-RUN-CENTURY              PIC 9(02) COMP.                          
010000*                                                                         
010100****************************************************************          
010200*     THE ACCEPT DATE'S 2-DIGIT YEAR IS WINDOWED INTO THIS                
010300*     4-DIGIT WORK AREA BEFORE ANY DELAY ARITHMETIC IS DONE               
010400****************************************************************          
010500 01  WS-RUN-DATE-GROUP.                                                   
010600     05  WS-RUN-CCYY             PIC 9(04).                               
010700     05  WS-RUN-MM               PIC 9(02).                               
010800     05  WS-RUN-DD               PIC 9(02).                               
010900*                                                                         
011000****************************************************************          
011100*     ALTERNATE VIEW - RUN DATE AS ONE 8-DIGIT COMPARISON KEY,            
011200*     ALSO STAMPED ONTO EVERY NOTIFICATION WRITTEN THIS RUN               
011300****************************************************************          
011400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-GROUP                            
011500                            PIC 9(08).                                    
011600*                                                                         
011700****************************************************************          
011800*     THE SEVEN-DAYS-AGO CUTOFF DATE - A TRACKING DATE OLDER              
011900*     THAN THIS VALUE HAS BEEN SITTING TOO LONG                           
012000****************************************************************          
012100 01  WS-CUTOFF-DATE-GROUP.                                                
012200     05  WS-CUTOFF-CCYY          PIC 9(04).                               
012300     05  WS-CUTOFF-MM            PIC 9(02).                               
012400     05  WS-CUTOFF-DD            PIC 9(02).                               
012500*                                                                         
012600****************************************************************          
012700*     ALTERNATE VIEW - CUTOFF DATE AS ONE 8-DIGIT COMPARISON              
012800*     KEY, TESTED DIRECTLY AGAINST THE TRACKING RECORD DATES              
012900****************************************************************          
013000 01  WS-CUTOFF-DATE-R REDEFINES WS-CUTOFF-DATE-GROUP                      
013100                              PIC 9(08).                                  
013200*                                                                         
013300 01  WS-DATE-CALC-WORK.                                                   
013400     05  WS-LW-DAYS-IN-MONTH     PIC 9(02) COMP.                          
013500     05  WS-DIV-RESULT           PIC 9(04) COMP.                          
013600     05  WS-REM-4                PIC 9(04) COMP.                          
013700     05  WS-REM-100              PIC 9(04) COMP.                          
013800     05  WS-REM-400              PIC 9(04) COMP.                          
013900*                                                                         
014000****************************************************************          
014100*     DAYS-PER-MONTH TABLE - LOADED BY REDEFINING ONE LITERAL             
014200*     THE WAY THE SHOP'S OLDER PROGRAMS BUILD SMALL CONSTANT              
014300*     TABLES, RATHER THAN TWELVE SEPARATE MOVE STATEMENTS                 
014400****************************************************************          
014500 01  WS-MONTH-DAYS-RAW           PIC X(24) VALUE                          
014600     '312831303130313130313031'.                                          
014700 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-RAW.                     
014800     05  WS-MDT-DAYS             PIC 9(02) OCCURS 12 TIMES                
014900                                 INDEXED BY WS-MDT-IDX.                   
015000*                                                                         
015100****************************************************************          
015200*     ALREADY-SENT NOTIFICATION TABLE - NOTFILE ARRIVES SORTED            
015300*     ASCENDING BY NOT-SUIVI-ID, NOT-TYPE SO SEARCH ALL MAY BE            
015400*     USED TO TEST FOR A DUPLICATE NOTIFICATION                           
015500****************************************************************          
015600 01  WS-NOT-TABLE-AREA.                                                   
015700     05  WS-NOT-SEARCH-SUIVI-ID  PIC 9(06).                               
015800     05  WS-NOT-SEARCH-TYPE      PIC X(20).                               
015900     05  WS-NOT-TABLE-COUNT      PIC S9(05) COMP VALUE 0.                 
016000     05  WS-NOT-TABLE OCCURS 1 TO 20000 TIMES                             
016100                      DEPENDING ON WS-NOT-TABLE-COUNT                     
016200                      ASCENDING KEY IS WS-NT-SUIVI-ID                     
016300                                      WS-NT-TYPE                          
016400                      INDEXED BY WS-NOT-IDX.                              
016500         10  WS-NT-SUIVI-ID          PIC 9(06).                           
016600         10  WS-NT-TYPE              PIC X(20).                           
016700****************************************************************          
016800 PROCEDURE DIVISION.                                                      
016900****************************************************************          
017000 000-MAIN-RTN.                                                            
017100     ACCEPT WS-CURR-DATE FROM DATE.                                       
017200     PERFORM 800-COMPUTE-RUN-DATE THRU 800-EXIT.                          
017300     PERFORM 810-COMPUTE-CUTOFF-DATE THRU 810-EXIT.                       
017400     PERFORM 710-LOAD-NOT-TABLE THRU 710-EXIT.                            
017500     IF ABEND-WAS-FLAGGED                                                 
017600         GO TO 999-ABEND-RTN                                              
017700     END-IF.                                                              
017800     PERFORM 830-OPEN-NOT-FOR-EXTEND THRU 830-EXIT.                       
017900     PERFORM 700-OPEN-SUI-FILE THRU 700-EXIT.                             
018000     PERFORM 705-READ-SUI-FILE THRU 705-EXIT.                             
018100     PERFORM 100-PROCESS-RECORDS THRU 100-EXIT                            
018200             UNTIL WS-SUI-EOF = 'Y'.                                      
018300     PERFORM 990-REPORT-SUMMARY THRU 990-EXIT.                            
018400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
018500     GOBACK.                                                              
018600 999-ABEND-RTN.                                                           
018700     MOVE 16 TO RETURN-CODE.                                              
018800     GOBACK.                                                              
018900*                                                                         
019000 100-PROCESS-RECORDS.                                                     
019100     ADD 1 TO WS-LINES-SCANNED.                                           
019200     PERFORM 300-CHECK-REALISATION-DELAY THRU 300-EXIT.                   
019300     PERFORM 400-CHECK-TECH-DELAY THRU 400-EXIT.                          
019400     PERFORM 705-READ-SUI-FILE THRU 705-EXIT.                             
019500 100-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800****************************************************************          
019900*     RULE 1 - A LINE REALIZED BUT NOT YET RECEIVED BY TECH,              
020000*     WHOSE REALIZATION DATE IS OLDER THAN THE CUTOFF                     
020100****************************************************************          
020200 300-CHECK-REALISATION-DELAY.                                             
020300     IF SDV-DATE-REALISATION = 0                                          
020400         GO TO 300-EXIT                                                   
020500     END-IF.                                                              
020600     IF SDV-DATE-RECEP-TECH NOT = 0                                       
020700         GO TO 300-EXIT                                                   
020800     END-IF.                                                              
020900     IF SDV-DATE-REALISATION NOT < WS-CUTOFF-DATE-R                       
021000         GO TO 300-EXIT                                                   
021100     END-IF.                                                              
021200     MOVE SUI-ID TO WS-NOT-SEARCH-SUIVI-ID.                               
021300     MOVE 'realisation_delay' TO WS-NOT-SEARCH-TYPE.                      
021400     PERFORM 820-SEARCH-NOT-TABLE THRU 820-EXIT.                          
021500     IF SENT-WAS-FOUND                                                    
021600         GO TO 300-EXIT                                                   
021700     END-IF.                                                              
021800     MOVE SUI-ID TO NOT-SUIVI-ID.                                         
021900     MOVE 'realisation_delay' TO NOT-TYPE.                                
022000     MOVE WS-RUN-DATE-R TO NOT-DATE.                                      
022100     MOVE 'REALISATION OVER 7 DAYS OLD - NOT RECEIVED BY TECH'            
022200         TO NOT-MESSAGE.                                                  
022300     WRITE NOT-REC.                                                       
022400     ADD 1 TO WS-NOTICES-WRITTEN.                                         
022500 300-EXIT.                                                                
022600     EXIT.                                                                
022700*                                                                         
022800****************************************************************          
022900*     RULE 2 - A LINE RECEIVED BY TECH BUT NOT YET RECEIVED BY            
023000*     THE SYSTEM, WHOSE TECH RECEPTION DATE IS OLDER THAN THE             
023100*     CUTOFF                                                              
023200****************************************************************          
023300 400-CHECK-TECH-DELAY.                                                    
023400     IF SDV-DATE-RECEP-TECH = 0                                           
023500         GO TO 400-EXIT                                                   
023600     END-IF.                                                              
023700     IF SDV-DATE-RECEP-SYS NOT = 0                                        
023800         GO TO 400-EXIT                                                   
023900     END-IF.                                                              
024000     IF SDV-DATE-RECEP-TECH NOT < WS-CUTOFF-DATE-R                        
024100         GO TO 400-EXIT                                                   
024200     END-IF.                                                              
024300     MOVE SUI-ID TO WS-NOT-SEARCH-SUIVI-ID.                               
024400     MOVE 'tech_reception_delay' TO WS-NOT-SEARCH-TYPE.                   
024500     PERFORM 820-SEARCH-NOT-TABLE THRU 820-EXIT.                          
024600     IF SENT-WAS-FOUND                                                    
024700         GO TO 400-EXIT                                                   
024800     END-IF.                                                              
024900     MOVE SUI-ID TO NOT-SUIVI-ID.                                         
025000     MOVE 'tech_reception_delay' TO NOT-TYPE.                             
025100     MOVE WS-RUN-DATE-R TO NOT-DATE.                                      
025200     MOVE 'TECH RECEPTION OVER 7 DAYS OLD - NOT RECEIVED BY'              
025300         TO NOT-MESSAGE.                                                  
025400     WRITE NOT-REC.                                                       
025500     ADD 1 TO WS-NOTICES-WRITTEN.                                         
025600 400-EXIT.                                                                
025700     EXIT.                                                                
025800*                                                                         
025900 700-OPEN-SUI-FILE.                                                       
026000     OPEN INPUT SUIFILE.                                                  
026100     IF WS-SUIFILE-STATUS NOT = '00'                                      
026200         DISPLAY 'GBDLYDT - ERROR OPENING SUIFILE '                       
026300             WS-SUIFILE-STATUS                                            
026400         MOVE 'Y' TO WS-ABEND-SW                                          
026500     END-IF.                                                              
026600 700-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 705-READ-SUI-FILE.                                                       
027000     READ SUIFILE                                                         
027100         AT END MOVE 'Y' TO WS-SUI-EOF.                                   
027200     EVALUATE WS-SUIFILE-STATUS                                           
027300         WHEN '00'                                                        
027400             CONTINUE                                                     
027500         WHEN '10'                                                        
027600             MOVE 'Y' TO WS-SUI-EOF                                       
027700         WHEN OTHER                                                       
027800             DISPLAY 'GBDLYDT - SUIFILE READ ERROR '                      
027900                 WS-SUIFILE-STATUS                                        
028000             MOVE 'Y' TO WS-SUI-EOF                                       
028100     END-EVALUATE.                                                        
028200 705-EXIT.                                                                
028300     EXIT.                                                                
028400*                                                                         
028500****************************************************************          
028600*     LOADS THE ALREADY-SENT TABLE FROM NOTFILE - OPENED INPUT            
028700*     FOR THIS PASS ONLY, THEN CLOSED SO 830-OPEN-NOT-FOR-EXTEND          
028800*     CAN REOPEN THE SAME FILE FOR APPENDING NEW NOTICES                  
028900****************************************************************          
029000 710-LOAD-NOT-TABLE.                                                      
029100     OPEN INPUT NOTFILE.                                                  
029200     IF WS-NOTFILE-STATUS NOT = '00'                                      
029300         DISPLAY 'GBDLYDT - ERROR OPENING NOTFILE '                       
029400             WS-NOTFILE-STATUS                                            
029500         MOVE 'Y' TO WS-ABEND-SW                                          
029600         GO TO 710-EXIT                                                   
029700     END-IF.                                                              
029800     PERFORM 715-READ-NOT-FILE THRU 715-EXIT.                             
029900     PERFORM 720-LOAD-ONE-NOT-ROW THRU 720-EXIT                           
030000             UNTIL WS-NOT-EOF = 'Y'.                                      
030100     CLOSE NOTFILE.                                                       
030200 710-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500 715-READ-NOT-FILE.                                                       
030600     READ NOTFILE                                                         
030700         AT END MOVE 'Y' TO WS-NOT-EOF.                                   
030800 715-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 720-LOAD-ONE-NOT-ROW.                                                    
031200     ADD 1 TO WS-NOT-TABLE-COUNT.                                         
031300     SET WS-NOT-IDX TO WS-NOT-TABLE-COUNT.                                
031400     MOVE NOT-SUIVI-ID TO WS-NT-SUIVI-ID (WS-NOT-IDX).                    
031500     MOVE NOT-TYPE     TO WS-NT-TYPE     (WS-NOT-IDX).                    
031600     PERFORM 715-READ-NOT-FILE THRU 715-EXIT.                             
031700 720-EXIT.                                                                
031800     EXIT.                                                                
031900*                                                                         
032000 820-SEARCH-NOT-TABLE.                                                    
032100     MOVE 'N' TO WS-SENT-FOUND.                                           
032200     SEARCH ALL WS-NOT-TABLE                                              
032300         AT END                                                           
032400             CONTINUE                                                     
032500         WHEN WS-NT-SUIVI-ID (WS-NOT-IDX) = WS-NOT-SEARCH-SUIVI-ID        
032600          AND WS-NT-TYPE (WS-NOT-IDX)     = WS-NOT-SEARCH-TYPE            
032700             MOVE 'Y' TO WS-SENT-FOUND.                                   
032800 820-EXIT.                                                                
032900     EXIT.                                                                
033000*                                                                         
033100 830-OPEN-NOT-FOR-EXTEND.                                                 
033200     OPEN EXTEND NOTFILE.                                                 
033300 830-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600 790-CLOSE-FILES.                                                         
033700     CLOSE SUIFILE NOTFILE.                                               
033800 790-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100****************************************************************          
034200*     WINDOWS THE 2-DIGIT ACCEPT YEAR INTO A 4-DIGIT CENTURY              
034300*     AND BUILDS THE 8-DIGIT RUN DATE USED FOR COMPARISON                 
034400****************************************************************          
034500 800-COMPUTE-RUN-DATE.                                                    
034600     IF WS-CURR-YY < 50                                                   
034700         MOVE 20 TO WS-RUN-CENTURY                                        
034800     ELSE                                                                 
034900         MOVE 19 TO WS-RUN-CENTURY                                        
035000     END-IF.                                                              
035100     COMPUTE WS-RUN-CCYY = (WS-RUN-CENTURY * 100) + WS-CURR-YY.           
035200     MOVE WS-CURR-MM TO WS-RUN-MM.                                        
035300     MOVE WS-CURR-DD TO WS-RUN-DD.                                        
035400 800-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700****************************************************************          
035800*     BACKS THE RUN DATE UP EXACTLY SEVEN DAYS, BORROWING ONE             
035900*     MONTH (AND, WHEN JANUARY, ONE YEAR) WHEN THE RUN DAY OF             
036000*     MONTH IS SEVEN OR LESS                                              
036100****************************************************************          
036200 810-COMPUTE-CUTOFF-DATE.                                                 
036300     IF WS-RUN-DD > 7                                                     
036400         COMPUTE WS-CUTOFF-DD = WS-RUN-DD - 7                             
036500         MOVE WS-RUN-MM   TO WS-CUTOFF-MM                                 
036600         MOVE WS-RUN-CCYY TO WS-CUTOFF-CCYY                               
036700     ELSE                                                                 
036800         IF WS-RUN-MM = 1                                                 
036900             MOVE 12 TO WS-CUTOFF-MM                                      
037000             COMPUTE WS-CUTOFF-CCYY = WS-RUN-CCYY - 1                     
037100         ELSE                                                             
037200             COMPUTE WS-CUTOFF-MM = WS-RUN-MM - 1                         
037300             MOVE WS-RUN-CCYY TO WS-CUTOFF-CCYY                           
037400         END-IF                                                           
037500         PERFORM 815-GET-DAYS-IN-MONTH THRU 815-EXIT                      
037600         COMPUTE WS-CUTOFF-DD =                                           
037700             WS-RUN-DD - 7 + WS-LW-DAYS-IN-MONTH                          
037800     END-IF.                                                              
037900 810-EXIT.                                                                
038000     EXIT.                                                                
038100*                                                                         
038200 815-GET-DAYS-IN-MONTH.                                                   
038300     SET WS-MDT-IDX TO WS-CUTOFF-MM.                                      
038400     MOVE WS-MDT-DAYS (WS-MDT-IDX) TO WS-LW-DAYS-IN-MONTH.                
038500     IF WS-CUTOFF-MM = 2                                                  
038600         PERFORM 816-TEST-LEAP-YEAR THRU 816-EXIT                         
038700         IF WS-LEAP-YEAR-SW = 'Y'                                         
038800             MOVE 29 TO WS-LW-DAYS-IN-MONTH                               
038900         END-IF                                                           
039000     END-IF.                                                              
039100 815-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400 816-TEST-LEAP-YEAR.                                                      
039500     MOVE 'N' TO WS-LEAP-YEAR-SW.                                         
039600     DIVIDE WS-CUTOFF-CCYY BY 4 GIVING WS-DIV-RESULT                      
039700         REMAINDER WS-REM-4.                                              
039800     IF WS-REM-4 NOT = 0                                                  
039900         GO TO 816-EXIT                                                   
040000     END-IF.                                                              
040100     DIVIDE WS-CUTOFF-CCYY BY 100 GIVING WS-DIV-RESULT                    
040200         REMAINDER WS-REM-100.                                            
040300     IF WS-REM-100 NOT = 0                                                
040400         MOVE 'Y' TO WS-LEAP-YEAR-SW                                      
040500         GO TO 816-EXIT                                                   
040600     END-IF.                                                              
040700     DIVIDE WS-CUTOFF-CCYY BY 400 GIVING WS-DIV-RESULT                    
040800         REMAINDER WS-REM-400.                                            
040900     IF WS-REM-400 = 0                                                    
041000         MOVE 'Y' TO WS-LEAP-YEAR-SW                                      
041100     END-IF.                                                              
041200 816-EXIT.                                                                
041300     EXIT.                                                                
041400*                                                                         
041500 990-REPORT-SUMMARY.                                                      
041600     DISPLAY 'GBDLYDT - LINES SCANNED..... '                              
041700         WS-LINES-SCANNED.                                                
041800     DISPLAY 'GBDLYDT - NOTICES WRITTEN... '                              
041900         WS-NOTICES-WRITTEN.                                              
042000 990-EXIT.                                                                
042100     EXIT.                                                                
