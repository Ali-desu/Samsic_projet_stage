000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBORSUM                                             *         
000600*                                                                *        
000700* AUTHOR :  R. J. THIBODEAU                                     *         
000800*                                                                *        
000900* PRINTS THE ORDER SUMMARY REPORT - ONE LINE PER PURCHASE       *         
001000* ORDER SHOWING THE ORDER'S TOTAL AMOUNT, HOW MUCH HAS BEEN     *         
001100* CLOSED OUT, INVOICED BY THE BACK OFFICE SYSTEM, DEPOSITED,    *         
001200* AWAITING DEPOSIT AND TECHNICALLY RECEIVED, PLUS THE PERCENT   *         
001300* OF THE ORDER REALIZED.  PSTFILE ARRIVES SORTED BY ORDER       *         
001400* NUMBER SO THE CONTROL BREAK NEEDS NO SORT STEP OF ITS OWN.    *         
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.  GBORSUM.                                                    
001800 AUTHOR.  R. J. THIBODEAU.                                                
001900 INSTALLATION.  FIELDSERV DP CENTER.                                      
002000 DATE-WRITTEN.  870112.                                                   
002100 DATE-COMPILED.  870112.                                                  
002200 SECURITY.  COMPANY CONFIDENTIAL.                                         
002300****************************************************************          
002400*                     C H A N G E   L O G                       *         
002500*  ------------------------------------------------------------ *         
002600*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
002700*  ------------------------------------------------------------ *         
002800*  870112  RJT  INIT       ORIGINAL PROGRAM - ONE LINE PER      *         
002900*                          ORDER SHOWING AMOUNT AND CLOSED-OUT  *         
003000*                          PORTION.                             *         
003100*  930519  MDW  CR-0514    ADDED FACT SYS, DEPOSE AND A           CL01    
003200*                          DEPOSER COLUMNS PER MANAGEMENT         CL01    
003300*                          REQUEST FOR SYSTEM-SIDE VISIBILITY.    CL01    
003400*  980922  KLP  Y2K-0091   DATE FIELDS REVIEWED - ALL 8-DIGIT     CL02    
003500*                          CCYYMMDD ALREADY, NO CHANGE NEEDED.    CL02    
003600*  111004  DBR  CR-1293    TAUX PROTECTED AGAINST DIVIDE BY       CL03    
003700*                          ZERO WHEN AN ORDER HAS NO AMOUNT.      CL03    
003800*  120115  DBR  CR-1301    FILE STATUS BYTES, EOF/FOUND           CL04    
003900*                          SWITCHES AND THE LINE COUNTER          CL04    
004000*                          RESTATED AS STANDALONE 77-LEVEL        CL04    
004100*                          ITEMS PER SHOP STANDARD; LINE          CL04    
004200*                          COUNTER CHANGED PACKED TO BINARY.      CL04    
004300****************************************************************          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-3090.                                              
004700 OBJECT-COMPUTER.  IBM-3090.                                              
004800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT PSTFILE   ASSIGN TO PSTFILE                                   
005200            ACCESS IS SEQUENTIAL                                          
005300            FILE STATUS IS WS-PSTFILE-STATUS.                             
005400     SELECT SVCFILE   ASSIGN TO SVCFILE                                   
005500            ACCESS IS SEQUENTIAL                                          
005600            FILE STATUS IS WS-SVCFILE-STATUS.                             
005700     SELECT SUIFILE   ASSIGN TO SUIFILE                                   
005800            ACCESS IS SEQUENTIAL                                          
005900            FILE STATUS IS WS-SUIFILE-STATUS.                             
006000     SELECT RPTFILE   ASSIGN TO RPTFILE                                   
006100            ACCESS IS SEQUENTIAL                                          
006200            FILE STATUS IS WS-RPTFILE-STATUS.                             
006300****************************************************************          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  PSTFILE                                                              
006700     RECORDING MODE IS F.                                                 
006800 COPY PSTREC.                                                             
006900*                                                                         
007000 FD  SVCFILE                                                              
007100     RECORDING MODE IS F.                                                 
007200 COPY SVCREC.                                                             
007300*                                                                         
007400 FD  SUIFILE                                                              
007500     RECORDING MODE IS F.                                                 
007600 COPY SUIREC.                                                             
007700*                                                                         
007800 FD  RPTFILE                                                              
007900     RECORDING MODE IS F.                                                 
008000 01  RPT-RECORD                  PIC X(132).                              
008100****************************************************************          
008200 WORKING-STORAGE SECTION.                                                 
008300****************************************************************          
008400****************************************************************          
008500*     FILE STATUS BYTES AND EOF/FOUND SWITCHES - STANDALONE               
008600*     SCALARS PER SHOP STANDARD, NOT BUNDLED INTO A GROUP                 
008700****************************************************************          
008800 77  WS-PSTFILE-STATUS           PIC X(02) VALUE '00'.                    
008900 77  WS-SVCFILE-STATUS           PIC X(02) VALUE '00'.                    
009000 77  WS-SUIFILE-STATUS           PIC X(02) VALUE '00'.                    
009100 77  WS-RPTFILE-STATUS           PIC X(02) VALUE '00'.                    
009200 77  WS-PST-EOF                  PIC X(01) VALUE 'N'.                     
009300 77  WS-SVC-EOF                  PIC X(01) VALUE 'N'.                     
009400 77  WS-SUI-EOF                  PIC X(01) VALUE 'N'.                     
009500 77  WS-FIRST-LINE-SW            PIC X(01) VALUE 'Y'.                     
009600     88  IS-FIRST-LINE                VALUE 'Y'.                          
009700 77  WS-SVC-FOUND                PIC X(01) VALUE 'N'.                     
009800     88  SVC-WAS-FOUND                VALUE 'Y'.                          
009900 77  WS-SUI-FOUND                PIC X(01) VALUE 'N'.                     
010000     88  SUI-WAS-FOUND                VALUE 'Y'.                          
010100 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.                     
010200     88  ABEND-WAS-FLAGGED           VALUE 'Y'.                           
010300*                                                                         
010400****************************************************************          
010500*     LINE COUNTER - HOW MANY ORDER DETAIL LINES WERE WRITTEN             
010600*     TO RPTFILE THIS RUN.  BINARY, NOT PACKED - IT IS A PLAIN            
010700*     COUNT WITH NO DECIMAL PLACES, NOT AN AMOUNT (CR-1301)               
010800****************************************************************          
010900 77  WS-ORDERS-PRINTED           PIC S9(07) COMP VALUE 0.                 
011000*                                                                         
011100 01  WS-CURRENT-DATE-TIME.                                                
011200     05  WS-CURR-DATE.                                                    
011300         10  WS-CURR-YY          PIC 9(02).                               
011400         10  WS-CURR-MM          PIC 9(02).                               
011500         10  WS-CURR-DD          PIC 9(02).                               
011600*                                                                         
011700****************************************************************          
011800*     ALTERNATE VIEW - RUN DATE AS ONE 6-DIGIT FIELD FOR THE              
011900*     JOB LOG TRACE PRINTED AHEAD OF THE HEADING                          
012000****************************************************************          
012100 01  WS-CURR-DATE-R REDEFINES WS-CURRENT-DATE-TIME                        
012200                             PIC 9(06).                                   
012300*                                                                         
012400****************************************************************          
012500*     CURRENT ORDER KEY AND ACCUMULATORS - ONE ORDER'S TOTALS             
012600*     ARE HELD HERE AT A TIME, PRINTED AT THE BREAK                       
012700****************************************************************          
012800 01  WS-GROUP-WORK.                                                       
012900     05  WS-GRP-BC-NUM           PIC X(09).                               
013000     05  WS-GRP-FAMILLE          PIC X(15).                               
013100     05  WS-GRP-MT-HT            PIC S9(09)V99 COMP-3.                    
013200     05  WS-GRP-MT-CLOTURE       PIC S9(09)V99 COMP-3.                    
013300     05  WS-GRP-MT-FACT-SYS      PIC S9(09)V99 COMP-3.                    
013400     05  WS-GRP-MT-DEPOSE        PIC S9(09)V99 COMP-3.                    
013500     05  WS-GRP-MT-A-DEPOSE      PIC S9(09)V99 COMP-3.                    
013600     05  WS-GRP-TEC              PIC S9(09)V99 COMP-3.                    
013700     05  WS-GRP-TAUX             PIC S9(03)V9999 COMP-3.                  
013800*                                                                         
013900****************************************************************          
014000*     ALTERNATE VIEW - THE ORDER KEY ALONE, USED WHEN THE                 
014100*     BREAK IS TESTED AT THE TOP OF 100-PROCESS-RECORDS                   
014200****************************************************************          
014300 01  WS-GRP-KEY-VIEW REDEFINES WS-GROUP-WORK.                             
014400     05  WS-GKV-BC-NUM           PIC X(09).                               
014500     05  FILLER                  PIC X(66).                               
014600*                                                                         
014700****************************************************************          
014800*     ONE LINE'S WORKING VALUES - THE CURRENT PST RECORD                  
014900*     PAIRED WITH ITS TRACKING RECORD, IF ANY WAS FOUND                   
015000****************************************************************          
015100 01  WS-LINE-WORK.                                                        
015200     05  WS-LW-QTE-REALISE       PIC S9(07)V99 COMP-3.                    
015300     05  WS-LW-QTE-DEPOSE        PIC S9(07)V99 COMP-3.                    
015400     05  WS-LW-QTE-A-DEPOSE      PIC S9(07)V99 COMP-3.                    
015500     05  WS-LW-QTE-SYS           PIC S9(07)V99 COMP-3.                    
015600     05  WS-LW-QTE-TECH          PIC S9(07)V99 COMP-3.                    
015700*                                                                         
015800****************************************************************          
015900*     ALTERNATE VIEW - THE REALIZED AND SYSTEM-SIDE QUANTITIES            
016000*     PACKED TOGETHER, USED BY THE OLD RECONCILIATION TRACE               
016100****************************************************************          
016200 01  WS-LINE-RECON-VIEW REDEFINES WS-LINE-WORK.                           
016300     05  WS-LRV-QTE-REALISE      PIC S9(07)V99 COMP-3.                    
016400     05  FILLER                  PIC X(15).                               
016500*                                                                         
016600****************************************************************          
016700*     SERVICE CATALOG TABLE - LOADED ONCE, BINARY SEARCHED                
016800****************************************************************          
016900 01  WS-SVC-TABLE-AREA.                                                   
017000     05  WS-SVC-SEARCH-KEY       PIC 9(04).                               
017100     05  WS-SVC-TABLE-COUNT      PIC S9(04) COMP VALUE 0.                 
017200     05  WS-SVC-TABLE OCCURS 1 TO 3000 TIMES                              
017300                       DEPENDING ON WS-SVC-TABLE-COUNT                    
017400                       ASCENDING KEY IS WS-SVT-ID                         
017500                       INDEXED BY WS-SVT-IDX.                             
017600         10  WS-SVT-ID           PIC 9(04).                               
017700         10  WS-SVT-FAMILLE      PIC X(15).                               
017800         10  WS-SVT-DESCRIPTION  PIC X(30).                               
017900         10  WS-SVT-UNITE        PIC X(05).                               
018000         10  WS-SVT-PRIX         PIC S9(07)V99 COMP-3.                    
018100*                                                                         
018200****************************************************************          
018300*     TRACKING RECORD TABLE - SUIFILE ARRIVES SORTED ASCENDING            
018400*     BY SUI-PST-ID SO SEARCH ALL MAY BE USED WHEN JOINING                
018500****************************************************************          
018600 01  WS-SUI-TABLE-AREA.                                                   
018700     05  WS-SUI-SEARCH-KEY       PIC X(10).                               
018800     05  WS-SUI-TABLE-COUNT      PIC S9(05) COMP VALUE 0.                 
018900     05  WS-SUI-TABLE OCCURS 1 TO 6000 TIMES                              
019000                       DEPENDING ON WS-SUI-TABLE-COUNT                    
019100                       ASCENDING KEY IS WS-ST-PST-ID                      
019200                       INDEXED BY WS-SUI-IDX.                             
019300         10  WS-ST-PST-ID            PIC X(10).                           
019400         10  WS-ST-QTE-REALISE       PIC S9(07)V99 COMP-3.                
019500         10  WS-ST-QTE-DEPOSE        PIC S9(07)V99 COMP-3.                
019600         10  WS-ST-QTE-A-DEPOSE      PIC S9(07)V99 COMP-3.                
019700         10  WS-ST-QTE-SYS           PIC S9(07)V99 COMP-3.                
019800         10  WS-ST-QTE-TECH          PIC S9(07)V99 COMP-3.                
019900*                                                                         
020000****************************************************************          
020100*     ORDER SUMMARY REPORT PRINT LINES                                    
020200****************************************************************          
020300 01  RPT-HEADING-1.                                                       
020400     05  FILLER                  PIC X(30) VALUE                          
020500         'GBORSUM - ORDER SUMMARY REPOR'.                                 
020600     05  FILLER                  PIC X(01) VALUE 'T'.                     
020700     05  FILLER                  PIC X(06) VALUE 'DATE: '.                
020800     05  RH1-MM                  PIC 99.                                  
020900     05  FILLER                  PIC X(01) VALUE '/'.                     
021000     05  RH1-DD                  PIC 99.                                  
021100     05  FILLER                  PIC X(01) VALUE '/'.                     
021200     05  RH1-YY                  PIC 99.                                  
021300     05  FILLER                  PIC X(87) VALUE SPACES.                  
021400 01  RPT-HEADING-2.                                                       
021500     05  FILLER                  PIC X(01) VALUE SPACE.                   
021600     05  FILLER                  PIC X(09) VALUE 'ORDER NO '.             
021700     05  FILLER                  PIC X(01) VALUE SPACE.                   
021800     05  FILLER                  PIC X(15) VALUE 'FAMILLE       '.        
021900     05  FILLER                  PIC X(01) VALUE SPACE.                   
022000     05  FILLER                  PIC X(10) VALUE 'MONTANT HT'.            
022100     05  FILLER                  PIC X(01) VALUE SPACE.                   
022200     05  FILLER                  PIC X(10) VALUE 'CLOTURE   '.            
022300     05  FILLER                  PIC X(01) VALUE SPACE.                   
022400     05  FILLER                  PIC X(10) VALUE 'FACT SYS  '.            
022500     05  FILLER                  PIC X(01) VALUE SPACE.                   
022600     05  FILLER                  PIC X(10) VALUE 'DEPOSE    '.            
022700     05  FILLER                  PIC X(01) VALUE SPACE.                   
022800     05  FILLER                  PIC X(10) VALUE 'A DEPOSER '.            
022900     05  FILLER                  PIC X(01) VALUE SPACE.                   
023000     05  FILLER                  PIC X(10) VALUE 'TEC       '.            
023100     05  FILLER                  PIC X(01) VALUE SPACE.                   
023200     05  FILLER                  PIC X(07) VALUE 'TAUX   '.               
023300     05  FILLER                  PIC X(32) VALUE SPACES.                  
023400 01  RPT-DETAIL-1.                                                        
023500     05  FILLER                  PIC X(01) VALUE SPACE.                   
023600     05  RD1-BC-NUM              PIC X(09).                               
023700     05  FILLER                  PIC X(01) VALUE SPACE.                   
023800     05  RD1-FAMILLE             PIC X(15).                               
023900     05  FILLER                  PIC X(01) VALUE SPACE.                   
024000     05  RD1-MONTANT-HT          PIC ZZ,ZZ9.99-.                          
024100     05  FILLER                  PIC X(01) VALUE SPACE.                   
024200     05  RD1-CLOTURE             PIC ZZ,ZZ9.99-.                          
024300     05  FILLER                  PIC X(01) VALUE SPACE.                   
024400     05  RD1-FACT-SYS            PIC ZZ,ZZ9.99-.                          
024500     05  FILLER                  PIC X(01) VALUE SPACE.                   
024600     05  RD1-DEPOSE              PIC ZZ,ZZ9.99-.                          
024700     05  FILLER                  PIC X(01) VALUE SPACE.                   
024800     05  RD1-A-DEPOSER           PIC ZZ,ZZ9.99-.                          
024900     05  FILLER                  PIC X(01) VALUE SPACE.                   
025000     05  RD1-TEC                 PIC ZZ,ZZ9.99-.                          
025100     05  FILLER                  PIC X(01) VALUE SPACE.                   
025200     05  RD1-TAUX                PIC Z9.9999.                             
025300     05  FILLER                  PIC X(32) VALUE SPACES.                  
025400****************************************************************          
025500 PROCEDURE DIVISION.                                                      
025600****************************************************************          
025700 000-MAIN.                                                                
025800     ACCEPT WS-CURR-DATE FROM DATE.                                       
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
026000     IF ABEND-WAS-FLAGGED                                                 
026100         GO TO 9999-ABEND-RTN                                             
026200     END-IF.                                                              
026300     PERFORM 820-LOAD-SVC-TABLE THRU 820-EXIT.                            
026400     PERFORM 840-LOAD-SUI-TABLE THRU 840-EXIT.                            
026500     PERFORM 900-INIT-HEADING THRU 900-EXIT.                              
026600     PERFORM 710-READ-PST-FILE THRU 710-EXIT.                             
026700     PERFORM 100-PROCESS-RECORDS THRU 100-EXIT                            
026800             UNTIL WS-PST-EOF = 'Y'.                                      
026900     IF NOT IS-FIRST-LINE                                                 
027000         PERFORM 250-PRINT-GROUP THRU 250-EXIT                            
027100     END-IF.                                                              
027200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
027300     GOBACK.                                                              
027400 9999-ABEND-RTN.                                                          
027500     MOVE 16 TO RETURN-CODE.                                              
027600     GOBACK.                                                              
027700*                                                                         
027800 100-PROCESS-RECORDS.                                                     
027900     IF IS-FIRST-LINE                                                     
028000         PERFORM 200-START-GROUP THRU 200-EXIT                            
028100         MOVE 'N' TO WS-FIRST-LINE-SW                                     
028200     ELSE                                                                 
028300         IF PST-BC-NUM NOT = WS-GRP-BC-NUM                                
028400             PERFORM 250-PRINT-GROUP THRU 250-EXIT                        
028500             PERFORM 200-START-GROUP THRU 200-EXIT                        
028600         END-IF                                                           
028700     END-IF.                                                              
028800     PERFORM 300-ACCUMULATE-LINE THRU 300-EXIT.                           
028900     PERFORM 710-READ-PST-FILE THRU 710-EXIT.                             
029000 100-EXIT.                                                                
029100     EXIT.                                                                
029200*                                                                         
029300 200-START-GROUP.                                                         
029400     MOVE PST-BC-NUM             TO WS-GRP-BC-NUM.                        
029500     MOVE PST-FAMILLE            TO WS-GRP-FAMILLE.                       
029600     MOVE ZERO TO WS-GRP-MT-HT      WS-GRP-MT-CLOTURE                     
029700                  WS-GRP-MT-FACT-SYS WS-GRP-MT-DEPOSE                     
029800                  WS-GRP-MT-A-DEPOSE WS-GRP-TEC                           
029900                  WS-GRP-TAUX.                                            
030000 200-EXIT.                                                                
030100     EXIT.                                                                
030200*                                                                         
030300****************************************************************          
030400*     ADDS ONE PST LINE'S CONTRIBUTION TO THE CURRENT ORDER -             
030500*     MONTANT HT USES EVERY LINE, THE REMAINING COLUMNS USE               
030600*     ONLY LINES THAT HAVE A MATCHING TRACKING RECORD, WITH               
030700*     NO STATUS FILTER (BUSINESS RULE U4)                                 
030800****************************************************************          
030900 300-ACCUMULATE-LINE.                                                     
031000     MOVE PST-SERVICE-ID TO WS-SVC-SEARCH-KEY.                            
031100     PERFORM 830-SEARCH-SVC-TABLE THRU 830-EXIT.                          
031200     IF NOT SVC-WAS-FOUND                                                 
031300         GO TO 300-EXIT                                                   
031400     END-IF.                                                              
031500     COMPUTE WS-GRP-MT-HT ROUNDED =                                       
031600         WS-GRP-MT-HT + (PST-QTE-BC * WS-SVT-PRIX (WS-SVT-IDX)).          
031700     MOVE PST-ID TO WS-SUI-SEARCH-KEY.                                    
031800     PERFORM 850-SEARCH-SUI-TABLE THRU 850-EXIT.                          
031900     IF NOT SUI-WAS-FOUND                                                 
032000         GO TO 300-EXIT                                                   
032100     END-IF.                                                              
032200     MOVE WS-ST-QTE-REALISE  (WS-SUI-IDX) TO WS-LW-QTE-REALISE.           
032300     MOVE WS-ST-QTE-DEPOSE   (WS-SUI-IDX) TO WS-LW-QTE-DEPOSE.            
032400     MOVE WS-ST-QTE-A-DEPOSE (WS-SUI-IDX) TO WS-LW-QTE-A-DEPOSE.          
032500     MOVE WS-ST-QTE-SYS      (WS-SUI-IDX) TO WS-LW-QTE-SYS.               
032600     MOVE WS-ST-QTE-TECH     (WS-SUI-IDX) TO WS-LW-QTE-TECH.              
032700     COMPUTE WS-GRP-MT-CLOTURE ROUNDED =                                  
032800         WS-GRP-MT-CLOTURE +                                              
032900         (WS-LW-QTE-REALISE * WS-SVT-PRIX (WS-SVT-IDX)).                  
033000     COMPUTE WS-GRP-MT-FACT-SYS ROUNDED =                                 
033100         WS-GRP-MT-FACT-SYS +                                             
033200         (WS-LW-QTE-SYS * WS-SVT-PRIX (WS-SVT-IDX)).                      
033300     COMPUTE WS-GRP-MT-DEPOSE ROUNDED =                                   
033400         WS-GRP-MT-DEPOSE +                                               
033500         (WS-LW-QTE-DEPOSE * WS-SVT-PRIX (WS-SVT-IDX)).                   
033600     COMPUTE WS-GRP-MT-A-DEPOSE ROUNDED =                                 
033700         WS-GRP-MT-A-DEPOSE +                                             
033800         (WS-LW-QTE-A-DEPOSE * WS-SVT-PRIX (WS-SVT-IDX)).                 
033900     COMPUTE WS-GRP-TEC ROUNDED =                                         
034000         WS-GRP-TEC +                                                     
034100         (WS-LW-QTE-TECH * WS-SVT-PRIX (WS-SVT-IDX)).                     
034200 300-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 250-PRINT-GROUP.                                                         
034600     IF WS-GRP-MT-HT > 0                                                  
034700         COMPUTE WS-GRP-TAUX ROUNDED =                                    
034800             WS-GRP-MT-CLOTURE / WS-GRP-MT-HT                             
034900     ELSE                                                                 
035000         MOVE ZERO TO WS-GRP-TAUX                                         
035100     END-IF.                                                              
035200     MOVE WS-GRP-BC-NUM        TO RD1-BC-NUM.                             
035300     MOVE WS-GRP-FAMILLE       TO RD1-FAMILLE.                            
035400     MOVE WS-GRP-MT-HT         TO RD1-MONTANT-HT.                         
035500     MOVE WS-GRP-MT-CLOTURE    TO RD1-CLOTURE.                            
035600     MOVE WS-GRP-MT-FACT-SYS   TO RD1-FACT-SYS.                           
035700     MOVE WS-GRP-MT-DEPOSE     TO RD1-DEPOSE.                             
035800     MOVE WS-GRP-MT-A-DEPOSE   TO RD1-A-DEPOSER.                          
035900     MOVE WS-GRP-TEC           TO RD1-TEC.                                
036000     MOVE WS-GRP-TAUX          TO RD1-TAUX.                               
036100     WRITE RPT-RECORD FROM RPT-DETAIL-1 AFTER 1.                          
036200     ADD 1 TO WS-ORDERS-PRINTED.                                          
036300 250-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600 800-OPEN-FILES.                                                          
036700     OPEN INPUT  PSTFILE                                                  
036800                 SVCFILE                                                  
036900                 SUIFILE                                                  
037000          OUTPUT RPTFILE.                                                 
037100     IF WS-PSTFILE-STATUS NOT = '00'                                      
037200         DISPLAY 'GBORSUM - ERROR OPENING PSTFILE '                       
037300             WS-PSTFILE-STATUS                                            
037400         MOVE 'Y' TO WS-ABEND-SW                                          
037500     END-IF.                                                              
037600 800-EXIT.                                                                
037700     EXIT.                                                                
037800*                                                                         
037900 710-READ-PST-FILE.                                                       
038000     READ PSTFILE                                                         
038100         AT END MOVE 'Y' TO WS-PST-EOF.                                   
038200     EVALUATE WS-PSTFILE-STATUS                                           
038300         WHEN '00'                                                        
038400             CONTINUE                                                     
038500         WHEN '10'                                                        
038600             MOVE 'Y' TO WS-PST-EOF                                       
038700         WHEN OTHER                                                       
038800             DISPLAY 'GBORSUM - PSTFILE READ ERROR '                      
038900                 WS-PSTFILE-STATUS                                        
039000             MOVE 'Y' TO WS-PST-EOF                                       
039100     END-EVALUATE.                                                        
039200 710-EXIT.                                                                
039300     EXIT.                                                                
039400*                                                                         
039500 790-CLOSE-FILES.                                                         
039600     CLOSE PSTFILE SVCFILE SUIFILE RPTFILE.                               
039700 790-EXIT.                                                                
039800     EXIT.                                                                
039900*                                                                         
040000****************************************************************          
040100*     LOADS THE ENTIRE SERVICE CATALOG - SVCFILE ARRIVES                  
040200*     SORTED ASCENDING BY SVC-ID SO SEARCH ALL MAY BE USED                
040300****************************************************************          
040400 820-LOAD-SVC-TABLE.                                                      
040500     PERFORM 720-READ-SVC-FILE THRU 720-EXIT.                             
040600     PERFORM 825-LOAD-ONE-SVC-ROW THRU 825-EXIT                           
040700             UNTIL WS-SVC-EOF = 'Y'.                                      
040800 820-EXIT.                                                                
040900     EXIT.                                                                
041000*                                                                         
041100 720-READ-SVC-FILE.                                                       
041200     READ SVCFILE                                                         
041300         AT END MOVE 'Y' TO WS-SVC-EOF.                                   
041400 720-EXIT.                                                                
041500     EXIT.                                                                
041600*                                                                         
041700 825-LOAD-ONE-SVC-ROW.                                                    
041800     ADD 1 TO WS-SVC-TABLE-COUNT.                                         
041900     SET WS-SVT-IDX TO WS-SVC-TABLE-COUNT.                                
042000     MOVE SVC-ID          TO WS-SVT-ID          (WS-SVT-IDX).             
042100     MOVE SVC-FAMILLE     TO WS-SVT-FAMILLE     (WS-SVT-IDX).             
042200     MOVE SVC-DESCRIPTION TO WS-SVT-DESCRIPTION (WS-SVT-IDX).             
042300     MOVE SVC-UNITE       TO WS-SVT-UNITE       (WS-SVT-IDX).             
042400     MOVE SVC-PRIX        TO WS-SVT-PRIX        (WS-SVT-IDX).             
042500     PERFORM 720-READ-SVC-FILE THRU 720-EXIT.                             
042600 825-EXIT.                                                                
042700     EXIT.                                                                
042800*                                                                         
042900 830-SEARCH-SVC-TABLE.                                                    
043000     MOVE 'N' TO WS-SVC-FOUND.                                            
043100     SEARCH ALL WS-SVC-TABLE                                              
043200         AT END                                                           
043300             CONTINUE                                                     
043400         WHEN WS-SVT-ID (WS-SVT-IDX) = WS-SVC-SEARCH-KEY                  
043500             MOVE 'Y' TO WS-SVC-FOUND.                                    
043600 830-EXIT.                                                                
043700     EXIT.                                                                
043800*                                                                         
043900****************************************************************          
044000*     LOADS THE ENTIRE TRACKING FILE - SUIFILE ARRIVES SORTED             
044100*     ASCENDING BY SUI-PST-ID SO SEARCH ALL MAY BE USED                   
044200****************************************************************          
044300 840-LOAD-SUI-TABLE.                                                      
044400     PERFORM 730-READ-SUI-FILE THRU 730-EXIT.                             
044500     PERFORM 845-LOAD-ONE-SUI-ROW THRU 845-EXIT                           
044600             UNTIL WS-SUI-EOF = 'Y'.                                      
044700 840-EXIT.                                                                
044800     EXIT.                                                                
044900*                                                                         
045000 730-READ-SUI-FILE.                                                       
045100     READ SUIFILE                                                         
045200         AT END MOVE 'Y' TO WS-SUI-EOF.                                   
045300 730-EXIT.                                                                
045400     EXIT.                                                                
045500*                                                                         
045600 845-LOAD-ONE-SUI-ROW.                                                    
045700     ADD 1 TO WS-SUI-TABLE-COUNT.                                         
045800     SET WS-SUI-IDX TO WS-SUI-TABLE-COUNT.                                
045900     MOVE SUI-PST-ID       TO WS-ST-PST-ID       (WS-SUI-IDX).            
046000     MOVE SUI-QTE-REALISE  TO                                             
046100          WS-ST-QTE-REALISE   (WS-SUI-IDX).                               
046200     MOVE SUI-QTE-DEPOSE   TO                                             
046300          WS-ST-QTE-DEPOSE    (WS-SUI-IDX).                               
046400     MOVE SUI-QTE-A-DEPOSE TO                                             
046500          WS-ST-QTE-A-DEPOSE  (WS-SUI-IDX).                               
046600     MOVE SUI-QTE-SYS      TO WS-ST-QTE-SYS      (WS-SUI-IDX).            
046700     MOVE SUI-QTE-TECH     TO WS-ST-QTE-TECH     (WS-SUI-IDX).            
046800     PERFORM 730-READ-SUI-FILE THRU 730-EXIT.                             
046900 845-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200 850-SEARCH-SUI-TABLE.                                                    
047300     MOVE 'N' TO WS-SUI-FOUND.                                            
047400     SEARCH ALL WS-SUI-TABLE                                              
047500         AT END                                                           
047600             CONTINUE                                                     
047700         WHEN WS-ST-PST-ID (WS-SUI-IDX) = WS-SUI-SEARCH-KEY               
047800             MOVE 'Y' TO WS-SUI-FOUND.                                    
047900 850-EXIT.                                                                
048000     EXIT.                                                                
048100*                                                                         
048200 900-INIT-HEADING.                                                        
048300     MOVE WS-CURR-MM TO RH1-MM.                                           
048400     MOVE WS-CURR-DD TO RH1-DD.                                           
048500     MOVE WS-CURR-YY TO RH1-YY.                                           
048600     WRITE RPT-RECORD FROM RPT-HEADING-1 AFTER PAGE.                      
048700     WRITE RPT-RECORD FROM RPT-HEADING-2 AFTER 2.                         
048800 900-EXIT.                                                                
048900     EXIT.                                                                
