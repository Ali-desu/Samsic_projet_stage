000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBBCVAL                                             *         
000600*                                                                *        
000700* AUTHOR :  R. J. THIBODEAU                                     *         
000800*                                                                *        
000900* READS THE NIGHTLY BC-INTAKE TRANSACTION FILE (ORDER HEADERS   *         
001000* FOLLOWED BY THEIR LINES) AND VALIDATES EACH ORDER BEFORE IT   *         
001100* IS ADDED TO THE ORDERS MASTER AND LINES FILE.  ORDERS THAT    *         
001200* FAIL VALIDATION ARE WRITTEN TO THE REJECT LISTING WITH A      *         
001300* ONE-LINE REASON INSTEAD.                                      *         
001400*                                                                *        
001500* WHEN AN ORDER ARRIVES WITH NO ORDER NUMBER AND IS MARKED AS   *         
001600* HAVING COME FROM A WORK ORDER, THIS PROGRAM GENERATES ONE.    *         
001700****************************************************************          
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.  GBBCVAL.                                                    
002000 AUTHOR.  R. J. THIBODEAU.                                                
002100 INSTALLATION.  FIELDSERV DP CENTER.                                      
002200 DATE-WRITTEN.  850611.                                                   
002300 DATE-COMPILED.  850611.                                                  
002400 SECURITY.  COMPANY CONFIDENTIAL.                                         
002500****************************************************************          
002600*                     C H A N G E   L O G                       *         
002700*  ------------------------------------------------------------ *         
002800*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
002900*  ------------------------------------------------------------ *         
003000*  850611  RJT  INIT       ORIGINAL PROGRAM - HEADER/LINE       *         
003100*                          VALIDATION AND BC-NUM GENERATION.    *         
003200*  881130  RJT  CR-0221    ZONE ID AND SITE CODE NOW REQUIRED     CL01    
003300*                          ON OT-DERIVED HEADERS PER NEW FIELD    CL01    
003400*                          OPS PROCEDURE.                         CL01    
003500*  930519  MDW  CR-0512    SERVICE ID ON EACH LINE NOW CHECKED    CL02    
003600*                          AGAINST THE CATALOG TABLE INSTEAD      CL02    
003700*                          OF ACCEPTED ON FAITH.                  CL02    
003800*  980922  KLP  Y2K-0091   DATE FIELDS REVIEWED - ALL 8-DIGIT     CL03    
003900*                          CCYYMMDD ALREADY, NO CHANGE NEEDED.    CL03    
004000*  050317  HBT  CR-0977    GENERATED BC-NUM NOW CHECKED AGAINST   CL04    
004100*                          THE IN-RUN TABLE OF NUMBERS ALREADY    CL04    
004200*                          USED THIS RUN, NOT JUST REGENERATED    CL04    
004300*                          BLINDLY ON EVERY OT ORDER.             CL04    
004400*  111004  DBR  CR-1290    REJECT LISTING NOW CARRIES A RUN       CL05    
004500*                          TOTAL LINE FOR THE OPERATOR.           CL05    
004600****************************************************************          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-3090.                                              
005000 OBJECT-COMPUTER.  IBM-3090.                                              
005100 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT TRANFILE  ASSIGN TO TRANFILE                                  
005500            ACCESS IS SEQUENTIAL                                          
005600            FILE STATUS IS WS-TRANFILE-STATUS.                            
005700     SELECT SVCFILE   ASSIGN TO SVCFILE                                   
005800            ACCESS IS SEQUENTIAL                                          
005900            FILE STATUS IS WS-SVCFILE-STATUS.                             
006000     SELECT BCFILE    ASSIGN TO BCFILE                                    
006100            ACCESS IS SEQUENTIAL                                          
006200            FILE STATUS IS WS-BCFILE-STATUS.                              
006300     SELECT PSTFILE   ASSIGN TO PSTFILE                                   
006400            ACCESS IS SEQUENTIAL                                          
006500            FILE STATUS IS WS-PSTFILE-STATUS.                             
006600     SELECT REJFILE   ASSIGN TO REJFILE                                   
006700            ACCESS IS SEQUENTIAL                                          
006800            FILE STATUS IS WS-REJFILE-STATUS.                             
006900****************************************************************          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  TRANFILE                                                             
007300     RECORDING MODE IS F                                                  
007400     BLOCK CONTAINS 0 RECORDS.                                            
007500 01  TRN-REC.                                                             
007600     05  TRN-REC-TYPE            PIC X(01).                               
007700         88  TRN-IS-HEADER            VALUE 'H'.                          
007800         88  TRN-IS-LINE              VALUE 'L'.                          
007900     05  TRN-HEADER-AREA.                                                 
008000         10  TRN-BC-NUM          PIC X(09).                               
008100         10  TRN-DIVISION        PIC X(10).                               
008200         10  TRN-CODE-PROJET     PIC X(10).                               
008300         10  TRN-DATE-EDITION    PIC 9(08).                               
008400         10  TRN-DESCRIPTION     PIC X(30).                               
008500         10  TRN-NUM-OT          PIC X(09).                               
008600         10  TRN-ZONE-ID         PIC 9(04).                               
008700         10  TRN-DATE-GO         PIC 9(08).                               
008800         10  TRN-CODE-SITE       PIC X(10).                               
008900         10  TRN-BACKOFFICE-ID   PIC 9(04).                               
009000         10  FILLER              PIC X(07).                               
009100     05  TRN-LINE-AREA REDEFINES TRN-HEADER-AREA.                         
009200         10  TRN-NUM-LIGNE       PIC 9(04).                               
009300         10  TRN-FAMILLE         PIC X(15).                               
009400         10  TRN-DESCR-LIGNE     PIC X(30).                               
009500         10  TRN-SERVICE-ID      PIC 9(04).                               
009600         10  TRN-CODE-SITE-L     PIC X(10).                               
009700         10  TRN-FOURNISSEUR     PIC X(15).                               
009800         10  TRN-QTE-BC          PIC S9(07)V99.                           
009900         10  FILLER              PIC X(22).                               
010000*                                                                         
010100 FD  SVCFILE                                                              
010200     RECORDING MODE IS F.                                                 
010300 COPY SVCREC.                                                             
010400*                                                                         
010500 FD  BCFILE                                                               
010600     RECORDING MODE IS F.                                                 
010700 COPY BCREC.                                                              
010800*                                                                         
010900 FD  PSTFILE                                                              
011000     RECORDING MODE IS F.                                                 
011100 COPY PSTREC.                                                             
011200*                                                                         
011300 FD  REJFILE                                                              
011400     RECORDING MODE IS F.                                                 
011500 01  REJ-RECORD                  PIC X(132).                              
011600****************************************************************          
011700 WORKING-STORAGE SECTION.                                                 
011800****************************************************************          
011900 01  WS-FILE-STATUSES.                                                    
012000     05  WS-TRANFILE-STATUS      PIC X(02) VALUE '00'.                    
012100     05  WS-SVCFILE-STATUS       PIC X(02) VALUE '00'.                    
012200     05  WS-BCFILE-STATUS        PIC X(02) VALUE '00'.                    
012300     05  WS-PSTFILE-STATUS       PIC X(02) VALUE '00'.                    
012400     05  WS-REJFILE-STATUS       PIC X(02) VALUE '00'.                    
012500*                                                                         
012600 01  WS-SWITCHES.                                                         
012700     05  WS-TRN-EOF              PIC X(01) VALUE 'N'.                     
012800     05  WS-SVC-EOF              PIC X(01) VALUE 'N'.                     
012900     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.                  
013000     05  WS-SVC-FOUND            PIC X(01) VALUE 'N'.                     
013100         88  SVC-WAS-FOUND            VALUE 'Y'.                          
013200     05  WS-BCNUM-COLLISION      PIC X(01) VALUE 'N'.                     
013300         88  BCNUM-IS-DUPLICATE       VALUE 'Y'.                          
013400*                                                                         
013500 01  WS-COUNTERS.                                                         
013600     05  WS-ORDERS-READ          PIC S9(07)  COMP-3 VALUE 0.              
013700     05  WS-ORDERS-ACCEPTED      PIC S9(07)  COMP-3 VALUE 0.              
013800     05  WS-ORDERS-REJECTED      PIC S9(07)  COMP-3 VALUE 0.              
013900     05  WS-PST-SEQ              PIC S9(07)  COMP-3 VALUE 0.              
014000     05  WS-PST-SEQ-ED           PIC 9(06).                               
014100     05  WS-BCNUM-USED-COUNT     PIC S9(05)  COMP   VALUE 0.              
014200     05  WS-LINE-COUNT           PIC S9(04)  COMP   VALUE 0.              
014300     05  WS-LI                   PIC S9(04)  COMP   VALUE 0.              
014400     05  WS-GEN-TRIES            PIC S9(04)  COMP   VALUE 0.              
014500*                                                                         
014600 01  WS-CURRENT-DATE-TIME.                                                
014700     05  WS-CURR-DATE.                                                    
014800         10  WS-CURR-YY          PIC 9(02).                               
014900         10  WS-CURR-MM          PIC 9(02).                               
015000         10  WS-CURR-DD          PIC 9(02).                               
015100     05  WS-CURR-TIME.                                                    
015200         10  WS-CURR-HH          PIC 9(02).                               
015300         10  WS-CURR-MIN         PIC 9(02).                               
015400         10  WS-CURR-SS          PIC 9(02).                               
015500         10  WS-CURR-HS          PIC 9(02).                               
015600*                                                                         
015700****************************************************************          
015800*     HEADER WORK AREA - HOLDS THE ORDER CURRENTLY BEING BUILT            
015900****************************************************************          
016000 01  WS-HEADER-WORK.                                                      
016100     05  WS-HDR-BC-NUM           PIC X(09).                               
016200     05  WS-HDR-DIVISION         PIC X(10).                               
016300     05  WS-HDR-CODE-PROJET      PIC X(10).                               
016400     05  WS-HDR-DATE-EDITION     PIC 9(08).                               
016500     05  WS-HDR-DESCRIPTION      PIC X(30).                               
016600     05  WS-HDR-IS-OT            PIC X(01).                               
016700     05  WS-HDR-NUM-OT           PIC X(09).                               
016800     05  WS-HDR-ZONE-ID          PIC 9(04).                               
016900     05  WS-HDR-DATE-GO          PIC 9(08).                               
017000     05  WS-HDR-CODE-SITE        PIC X(10).                               
017100     05  WS-HDR-BACKOFFICE-ID    PIC 9(04).                               
017200****************************************************************          
017300*     LINE WORK TABLE - BUFFERS UP TO 200 LINES PER ORDER                 
017400*     BEFORE THE ORDER IS KNOWN TO BE GOOD                                
017500****************************************************************          
017600 01  WS-LINE-TABLE-AREA.                                                  
017700     05  WS-LINE-TABLE OCCURS 200 TIMES                                   
017800                        INDEXED BY WS-LI-IDX.                             
017900         10  WS-LT-NUM-LIGNE     PIC 9(04).                               
018000         10  WS-LT-FAMILLE       PIC X(15).                               
018100         10  WS-LT-DESCRIPTION   PIC X(30).                               
018200         10  WS-LT-SERVICE-ID    PIC 9(04).                               
018300         10  WS-LT-CODE-SITE     PIC X(10).                               
018400         10  WS-LT-FOURNISSEUR   PIC X(15).                               
018500         10  WS-LT-QTE-BC        PIC S9(07)V99 COMP-3.                    
018600****************************************************************          
018700*     ALREADY-USED BC-NUM TABLE - GENERATED NUMBERS ARE ADDED             
018800*     HERE SO A LATER ORDER IN THE SAME RUN CANNOT COLLIDE                
018900****************************************************************          
019000 01  WS-USED-BCNUM-AREA.                                                  
019100     05  WS-USED-BCNUM OCCURS 2000 TIMES                                  
019200                        INDEXED BY WS-UB-IDX.                             
019300         10  WS-UB-NUM           PIC X(09).                               
019400*                                                                         
019500 01  WS-GEN-BCNUM-WORK.                                                   
019600     05  WS-GEN-ALPHABET         PIC X(36) VALUE                          
019700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.                          
019800     05  WS-GEN-SEED             PIC S9(09) COMP.                         
019900     05  WS-GEN-DIGIT            PIC S9(04) COMP.                         
020000     05  WS-GEN-SI               PIC S9(04) COMP.                         
020100     05  FILLER REDEFINES WS-GEN-ALPHABET.                                
020200         10  WS-GEN-ALPHA-CHAR   PIC X(01) OCCURS 36 TIMES.               
020300*                                                                         
020400****************************************************************          
020500*     SERVICE CATALOG TABLE - LOADED ONCE, BINARY SEARCHED                
020600****************************************************************          
020700 01  WS-SVC-TABLE-AREA.                                                   
020800     05  WS-SVC-SEARCH-KEY       PIC 9(04).                               
020900     05  WS-SVC-TABLE-COUNT      PIC S9(04) COMP VALUE 0.                 
021000     05  WS-SVC-TABLE OCCURS 1 TO 3000 TIMES                              
021100                       DEPENDING ON WS-SVC-TABLE-COUNT                    
021200                       ASCENDING KEY IS WS-SVT-ID                         
021300                       INDEXED BY WS-SVT-IDX.                             
021400         10  WS-SVT-ID           PIC 9(04).                               
021500         10  WS-SVT-FAMILLE      PIC X(15).                               
021600         10  WS-SVT-DESCRIPTION  PIC X(30).                               
021700         10  WS-SVT-UNITE        PIC X(05).                               
021800         10  WS-SVT-PRIX         PIC S9(07)V99 COMP-3.                    
021900*                                                                         
022000****************************************************************          
022100*     REJECT LISTING PRINT LINES                                          
022200****************************************************************          
022300 01  REJ-HEADING-1.                                                       
022400     05  FILLER                  PIC X(30) VALUE                          
022500         'GBBCVAL - ORDER INTAKE REJECT'.                                 
022600     05  FILLER                  PIC X(12) VALUE ' LISTING    '.          
022700     05  FILLER                  PIC X(06) VALUE 'DATE: '.                
022800     05  RH1-MM                  PIC 99.                                  
022900     05  FILLER                  PIC X(01) VALUE '/'.                     
023000     05  RH1-DD                  PIC 99.                                  
023100     05  FILLER                  PIC X(01) VALUE '/'.                     
023200     05  RH1-YY                  PIC 99.                                  
023300     05  FILLER                  PIC X(76) VALUE SPACES.                  
023400 01  REJ-DETAIL-1.                                                        
023500     05  RD1-BC-NUM              PIC X(09).                               
023600     05  FILLER                  PIC X(03) VALUE SPACES.                  
023700     05  RD1-REASON              PIC X(40).                               
023800     05  FILLER                  PIC X(80) VALUE SPACES.                  
023900 01  REJ-TOTAL-1.                                                         
024000     05  FILLER                  PIC X(20) VALUE                          
024100         'ORDERS READ ......  '.                                          
024200     05  RT1-READ                PIC ZZZ,ZZ9.                             
024300     05  FILLER                  PIC X(90) VALUE SPACES.                  
024400 01  REJ-TOTAL-2.                                                         
024500     05  FILLER                  PIC X(20) VALUE                          
024600         'ORDERS ACCEPTED ..  '.                                          
024700     05  RT2-ACCEPTED            PIC ZZZ,ZZ9.                             
024800     05  FILLER                  PIC X(90) VALUE SPACES.                  
024900 01  REJ-TOTAL-3.                                                         
025000     05  FILLER                  PIC X(20) VALUE                          
025100         'ORDERS REJECTED ..  '.                                          
025200     05  RT3-REJECTED            PIC ZZZ,ZZ9.                             
025300     05  FILLER                  PIC X(90) VALUE SPACES.                  
025400****************************************************************          
025500 PROCEDURE DIVISION.                                                      
025600****************************************************************          
025700 000-MAIN.                                                                
025800     ACCEPT WS-CURR-DATE FROM DATE.                                       
025900     ACCEPT WS-CURR-TIME FROM TIME.                                       
026000     PERFORM 700-OPEN-FILES.                                              
026100     PERFORM 800-LOAD-SVC-TABLE.                                          
026200     PERFORM 900-INIT-REJECT-LISTING.                                     
026300     PERFORM 710-READ-TRAN-FILE.                                          
026400     PERFORM 100-PROCESS-ONE-ORDER                                        
026500             UNTIL WS-TRN-EOF = 'Y'.                                      
026600     PERFORM 990-REPORT-TOTALS.                                           
026700     PERFORM 790-CLOSE-FILES.                                             
026800     GOBACK.                                                              
026900*                                                                         
027000 100-PROCESS-ONE-ORDER.                                                   
027100     ADD 1 TO WS-ORDERS-READ.                                             
027200     MOVE SPACES           TO WS-REJECT-REASON.                           
027300     MOVE ZERO             TO WS-LINE-COUNT.                              
027400     MOVE TRN-BC-NUM        TO WS-HDR-BC-NUM.                             
027500     MOVE TRN-DIVISION      TO WS-HDR-DIVISION.                           
027600     MOVE TRN-CODE-PROJET   TO WS-HDR-CODE-PROJET.                        
027700     MOVE TRN-DATE-EDITION  TO WS-HDR-DATE-EDITION.                       
027800     MOVE TRN-DESCRIPTION   TO WS-HDR-DESCRIPTION.                        
027900     MOVE TRN-NUM-OT        TO WS-HDR-NUM-OT.                             
028000     MOVE TRN-ZONE-ID       TO WS-HDR-ZONE-ID.                            
028100     MOVE TRN-DATE-GO       TO WS-HDR-DATE-GO.                            
028200     MOVE TRN-CODE-SITE     TO WS-HDR-CODE-SITE.                          
028300     MOVE TRN-BACKOFFICE-ID TO WS-HDR-BACKOFFICE-ID.                      
028400     IF WS-HDR-NUM-OT NOT = SPACES                                        
028500         MOVE 'Y' TO WS-HDR-IS-OT                                         
028600     ELSE                                                                 
028700         MOVE 'N' TO WS-HDR-IS-OT                                         
028800     END-IF.                                                              
028900     PERFORM 710-READ-TRAN-FILE.                                          
029000     PERFORM 110-BUFFER-ONE-LINE                                          
029100             UNTIL WS-TRN-EOF = 'Y'                                       
029200                OR TRN-IS-HEADER.                                         
029300     PERFORM 200-VALIDATE-HEADER.                                         
029400     IF WS-REJECT-REASON = SPACES                                         
029500         PERFORM 300-VALIDATE-LINES                                       
029600                 VARYING WS-LI FROM 1 BY 1                                
029700                 UNTIL WS-LI > WS-LINE-COUNT                              
029800                    OR WS-REJECT-REASON NOT = SPACES                      
029900     END-IF.                                                              
030000     IF WS-REJECT-REASON = SPACES                                         
030100         PERFORM 400-WRITE-ACCEPTED-ORDER                                 
030200         ADD 1 TO WS-ORDERS-ACCEPTED                                      
030300     ELSE                                                                 
030400         PERFORM 500-REJECT-ORDER                                         
030500         ADD 1 TO WS-ORDERS-REJECTED                                      
030600     END-IF.                                                              
030700*                                                                         
030800 110-BUFFER-ONE-LINE.                                                     
030900     IF WS-LINE-COUNT < 200                                               
031000         ADD 1 TO WS-LINE-COUNT                                           
031100         SET WS-LI-IDX TO WS-LINE-COUNT                                   
031200         MOVE TRN-NUM-LIGNE   TO WS-LT-NUM-LIGNE   (WS-LI-IDX)            
031300         MOVE TRN-FAMILLE     TO WS-LT-FAMILLE     (WS-LI-IDX)            
031400         MOVE TRN-DESCR-LIGNE TO WS-LT-DESCRIPTION (WS-LI-IDX)            
031500         MOVE TRN-SERVICE-ID  TO WS-LT-SERVICE-ID  (WS-LI-IDX)            
031600         MOVE TRN-CODE-SITE-L TO WS-LT-CODE-SITE   (WS-LI-IDX)            
031700         MOVE TRN-FOURNISSEUR TO WS-LT-FOURNISSEUR (WS-LI-IDX)            
031800         IF TRN-QTE-BC NUMERIC                                            
031900             MOVE TRN-QTE-BC  TO WS-LT-QTE-BC      (WS-LI-IDX)            
032000         ELSE                                                             
032100             MOVE 0           TO WS-LT-QTE-BC      (WS-LI-IDX)            
032200         END-IF                                                           
032300     END-IF.                                                              
032400     PERFORM 710-READ-TRAN-FILE.                                          
032500*                                                                         
032600****************************************************************          
032700*     RULES 2/3/6 - HEADER LEVEL VALIDATION                               
032800****************************************************************          
032900 200-VALIDATE-HEADER.                                                     
033000     IF WS-HDR-IS-OT = 'Y'                                                
033100         IF WS-HDR-NUM-OT = SPACES                                        
033200             MOVE 'WORK ORDER NUMBER REQUIRED' TO WS-REJECT-REASON        
033300         ELSE                                                             
033400           IF WS-HDR-ZONE-ID = 0                                          
033500             MOVE 'ZONE ID REQUIRED ON OT ORDER'                          
033600                                             TO WS-REJECT-REASON          
033700           ELSE                                                           
033800             IF WS-HDR-DATE-GO = 0                                        
033900               MOVE 'GO DATE REQUIRED ON OT ORDER'                        
034000                                             TO WS-REJECT-REASON          
034100             ELSE                                                         
034200               IF WS-HDR-CODE-SITE = SPACES                               
034300                 MOVE 'SITE CODE REQUIRED ON OT ORDER'                    
034400                                             TO WS-REJECT-REASON          
034500               END-IF                                                     
034600             END-IF                                                       
034700           END-IF                                                         
034800         END-IF                                                           
034900     ELSE                                                                 
035000         IF WS-HDR-BC-NUM = SPACES                                        
035100             MOVE 'ORDER NUMBER REQUIRED' TO WS-REJECT-REASON             
035200         END-IF                                                           
035300     END-IF.                                                              
035400     IF WS-REJECT-REASON = SPACES                                         
035500         IF WS-HDR-BC-NUM = SPACES                                        
035600             PERFORM 210-GENERATE-BC-NUM                                  
035700         END-IF                                                           
035800     END-IF.                                                              
035900     IF WS-REJECT-REASON = SPACES                                         
036000         ADD 1 TO WS-BCNUM-USED-COUNT                                     
036100         SET WS-UB-IDX TO WS-BCNUM-USED-COUNT                             
036200         MOVE WS-HDR-BC-NUM TO WS-UB-NUM (WS-UB-IDX)                      
036300     END-IF.                                                              
036400*                                                                         
036500****************************************************************          
036600*     RULE 6 - GENERATE BC- + 6 BASE-36 CHARACTERS, RETRY ON              
036700*     COLLISION WITH THE IN-RUN TABLE OF NUMBERS ALREADY USED             
036800****************************************************************          
036900 210-GENERATE-BC-NUM.                                                     
037000     MOVE 0 TO WS-GEN-TRIES.                                              
037100     PERFORM 220-GENERATE-ONE-CANDIDATE                                   
037200             UNTIL WS-GEN-TRIES > 500.                                    
037300     IF WS-GEN-TRIES > 500                                                
037400         MOVE 'COULD NOT GENERATE UNIQUE ORDER NUMBER'                    
037500                                             TO WS-REJECT-REASON          
037600     END-IF.                                                              
037700*                                                                         
037800****************************************************************          
037900*     BUILDS THE CANDIDATE DIRECTLY IN THE BC-REC OUTPUT AREA             
038000*     THROUGH THE BC-KEY-ALT REDEFINES, THEN COPIES IT BACK               
038100*     TO THE HEADER WORK AREA - BC-REC ITSELF IS RE-CLEARED               
038200*     AND REBUILT FIELD BY FIELD IN 400 BEFORE IT IS WRITTEN              
038300****************************************************************          
038400 220-GENERATE-ONE-CANDIDATE.                                              
038500     ADD 1 TO WS-GEN-TRIES.                                               
038600     ACCEPT WS-CURR-TIME FROM TIME.                                       
038700     COMPUTE WS-GEN-SEED =                                                
038800         (WS-CURR-HS * 1000003) + (WS-ORDERS-READ * 97)                   
038900         + WS-GEN-TRIES.                                                  
039000     MOVE SPACES TO BC-REC.                                               
039100     MOVE 'BC-' TO BC-KA-PREFIX.                                          
039200     PERFORM 230-BUILD-SUFFIX-CHAR                                        
039300             VARYING WS-GEN-SI FROM 1 BY 1                                
039400             UNTIL WS-GEN-SI > 6.                                         
039500     MOVE BC-NUM TO WS-HDR-BC-NUM.                                        
039600     PERFORM 240-CHECK-BCNUM-COLLISION.                                   
039700     IF NOT BCNUM-IS-DUPLICATE                                            
039800         MOVE 501 TO WS-GEN-TRIES                                         
039900     END-IF.                                                              
040000*                                                                         
040100 230-BUILD-SUFFIX-CHAR.                                                   
040200     DIVIDE WS-GEN-SEED BY 36 GIVING WS-GEN-SEED                          
040300                              REMAINDER WS-GEN-DIGIT.                     
040400     ADD 1 TO WS-GEN-DIGIT.                                               
040500     MOVE WS-GEN-ALPHA-CHAR (WS-GEN-DIGIT)                                
040600                             TO BC-KA-SUFFIX (WS-GEN-SI:1).               
040700*                                                                         
040800****************************************************************          
040900*     SEARCHES THE IN-RUN USED-BCNUM TABLE (LINEAR - THE                  
041000*     TABLE IS BUILT IN ARRIVAL ORDER, NOT SORTED)                        
041100****************************************************************          
041200 240-CHECK-BCNUM-COLLISION.                                               
041300     MOVE 'N' TO WS-BCNUM-COLLISION.                                      
041400     IF WS-BCNUM-USED-COUNT > 0                                           
041500         SET WS-UB-IDX TO 1                                               
041600         SEARCH WS-USED-BCNUM                                             
041700             AT END                                                       
041800                 CONTINUE                                                 
041900             WHEN WS-UB-NUM (WS-UB-IDX) = WS-HDR-BC-NUM                   
042000                 MOVE 'Y' TO WS-BCNUM-COLLISION                           
042100         END-SEARCH                                                       
042200     END-IF.                                                              
042300*                                                                         
042400****************************************************************          
042500*     RULES 1/4/5 - LINE LEVEL VALIDATION                                 
042600****************************************************************          
042700 300-VALIDATE-LINES.                                                      
042800     IF WS-LINE-COUNT = 0                                                 
042900         MOVE 'AT LEAST ONE LINE REQUIRED' TO WS-REJECT-REASON            
043000     ELSE                                                                 
043100         SET WS-LI-IDX TO WS-LI                                           
043200         IF WS-LT-NUM-LIGNE (WS-LI-IDX) = 0                               
043300             MOVE 'LINE NUMBER MUST BE POSITIVE'                          
043400                                             TO WS-REJECT-REASON          
043500         ELSE                                                             
043600           IF WS-LT-SERVICE-ID (WS-LI-IDX) = 0                            
043700             MOVE 'SERVICE ID REQUIRED' TO WS-REJECT-REASON               
043800           ELSE                                                           
043900             MOVE WS-LT-SERVICE-ID (WS-LI-IDX)                            
044000                                     TO WS-SVC-SEARCH-KEY                 
044100             PERFORM 810-SEARCH-SVC-TABLE                                 
044200             IF NOT SVC-WAS-FOUND                                         
044300               MOVE 'SERVICE ID NOT IN CATALOG'                           
044400                                             TO WS-REJECT-REASON          
044500             END-IF                                                       
044600           END-IF                                                         
044700         END-IF                                                           
044800     END-IF.                                                              
044900*                                                                         
045000****************************************************************          
045100*     WRITES THE ORDER HEADER AND ITS LINES ONCE ACCEPTED                 
045200****************************************************************          
045300 400-WRITE-ACCEPTED-ORDER.                                                
045400     MOVE SPACES                TO BC-REC.                                
045500     MOVE WS-HDR-BC-NUM         TO BC-NUM.                                
045600     MOVE WS-HDR-DIVISION       TO BC-DIVISION.                           
045700     MOVE WS-HDR-CODE-PROJET    TO BC-CODE-PROJET.                        
045800     MOVE WS-HDR-DATE-EDITION   TO BC-DATE-EDITION-R.                     
045900     MOVE WS-HDR-DESCRIPTION    TO BC-DESCRIPTION.                        
046000     MOVE WS-HDR-IS-OT          TO BC-IS-OT.                              
046100     MOVE WS-HDR-NUM-OT         TO BC-NUM-OT.                             
046200     MOVE WS-HDR-BACKOFFICE-ID  TO BC-BACKOFFICE-ID.                      
046300     WRITE BC-REC.                                                        
046400     PERFORM 410-WRITE-ONE-LINE                                           
046500             VARYING WS-LI FROM 1 BY 1                                    
046600             UNTIL WS-LI > WS-LINE-COUNT.                                 
046700*                                                                         
046800 410-WRITE-ONE-LINE.                                                      
046900     MOVE SPACES                        TO PST-REC.                       
047000     SET WS-LI-IDX TO WS-LI.                                              
047100     ADD 1 TO WS-PST-SEQ.                                                 
047200     MOVE WS-PST-SEQ             TO WS-PST-SEQ-ED.                        
047300     MOVE 'PST-'                TO PST-ID (1:4).                          
047400     MOVE WS-PST-SEQ-ED          TO PST-ID (5:6).                         
047500     MOVE WS-HDR-BC-NUM          TO PST-BC-NUM.                           
047600     MOVE WS-LT-NUM-LIGNE   (WS-LI-IDX) TO PST-NUM-LIGNE.                 
047700     MOVE WS-LT-FAMILLE     (WS-LI-IDX) TO PST-FAMILLE.                   
047800     MOVE WS-LT-DESCRIPTION (WS-LI-IDX) TO PST-DESCRIPTION.               
047900     MOVE WS-LT-SERVICE-ID  (WS-LI-IDX) TO PST-SERVICE-ID.                
048000     MOVE WS-LT-CODE-SITE   (WS-LI-IDX) TO PST-CODE-SITE.                 
048100     MOVE WS-LT-FOURNISSEUR (WS-LI-IDX) TO PST-FOURNISSEUR.               
048200     MOVE WS-LT-QTE-BC      (WS-LI-IDX) TO PST-QTE-BC.                    
048300     WRITE PST-REC.                                                       
048400*                                                                         
048500 500-REJECT-ORDER.                                                        
048600     MOVE WS-HDR-BC-NUM  TO RD1-BC-NUM.                                   
048700     MOVE WS-REJECT-REASON TO RD1-REASON.                                 
048800     WRITE REJ-RECORD FROM REJ-DETAIL-1.                                  
048900*                                                                         
049000****************************************************************          
049100*     I/O AND HOUSEKEEPING PARAGRAPHS                                     
049200****************************************************************          
049300 700-OPEN-FILES.                                                          
049400     OPEN INPUT  TRANFILE                                                 
049500                 SVCFILE                                                  
049600          OUTPUT BCFILE                                                   
049700                 PSTFILE                                                  
049800                 REJFILE.                                                 
049900     IF WS-TRANFILE-STATUS NOT = '00'                                     
050000         DISPLAY 'GBBCVAL - ERROR OPENING TRANFILE '                      
050100             WS-TRANFILE-STATUS                                           
050200         MOVE 16 TO RETURN-CODE                                           
050300         MOVE 'Y' TO WS-TRN-EOF                                           
050400     END-IF.                                                              
050500*                                                                         
050600 710-READ-TRAN-FILE.                                                      
050700     READ TRANFILE                                                        
050800         AT END MOVE 'Y' TO WS-TRN-EOF.                                   
050900     EVALUATE WS-TRANFILE-STATUS                                          
051000         WHEN '00'                                                        
051100             CONTINUE                                                     
051200         WHEN '10'                                                        
051300             MOVE 'Y' TO WS-TRN-EOF                                       
051400         WHEN OTHER                                                       
051500             DISPLAY 'GBBCVAL - TRANFILE READ ERROR '                     
051600                 WS-TRANFILE-STATUS                                       
051700             MOVE 'Y' TO WS-TRN-EOF                                       
051800     END-EVALUATE.                                                        
051900*                                                                         
052000 790-CLOSE-FILES.                                                         
052100     CLOSE TRANFILE SVCFILE BCFILE PSTFILE REJFILE.                       
052200*                                                                         
052300****************************************************************          
052400*     LOADS THE ENTIRE SERVICE CATALOG - SVCFILE ARRIVES                  
052500*     SORTED ASCENDING BY SVC-ID SO SEARCH ALL MAY BE USED                
052600****************************************************************          
052700 800-LOAD-SVC-TABLE.                                                      
052800     PERFORM 720-READ-SVC-FILE.                                           
052900     PERFORM 805-LOAD-ONE-SVC-ROW                                         
053000             UNTIL WS-SVC-EOF = 'Y'.                                      
053100*                                                                         
053200 720-READ-SVC-FILE.                                                       
053300     READ SVCFILE                                                         
053400         AT END MOVE 'Y' TO WS-SVC-EOF.                                   
053500*                                                                         
053600 805-LOAD-ONE-SVC-ROW.                                                    
053700     ADD 1 TO WS-SVC-TABLE-COUNT.                                         
053800     SET WS-SVT-IDX TO WS-SVC-TABLE-COUNT.                                
053900     MOVE SVC-ID          TO WS-SVT-ID          (WS-SVT-IDX).             
054000     MOVE SVC-FAMILLE     TO WS-SVT-FAMILLE     (WS-SVT-IDX).             
054100     MOVE SVC-DESCRIPTION TO WS-SVT-DESCRIPTION (WS-SVT-IDX).             
054200     MOVE SVC-UNITE       TO WS-SVT-UNITE       (WS-SVT-IDX).             
054300     MOVE SVC-PRIX        TO WS-SVT-PRIX        (WS-SVT-IDX).             
054400     PERFORM 720-READ-SVC-FILE.                                           
054500*                                                                         
054600 810-SEARCH-SVC-TABLE.                                                    
054700     MOVE 'N' TO WS-SVC-FOUND.                                            
054800     SEARCH ALL WS-SVC-TABLE                                              
054900         AT END                                                           
055000             CONTINUE                                                     
055100         WHEN WS-SVT-ID (WS-SVT-IDX) = WS-SVC-SEARCH-KEY                  
055200             MOVE 'Y' TO WS-SVC-FOUND.                                    
055300*                                                                         
055400 900-INIT-REJECT-LISTING.                                                 
055500     MOVE WS-CURR-MM TO RH1-MM.                                           
055600     MOVE WS-CURR-DD TO RH1-DD.                                           
055700     MOVE WS-CURR-YY TO RH1-YY.                                           
055800     WRITE REJ-RECORD FROM REJ-HEADING-1 AFTER PAGE.                      
055900*                                                                         
056000 990-REPORT-TOTALS.                                                       
056100     MOVE WS-ORDERS-READ     TO RT1-READ.                                 
056200     MOVE WS-ORDERS-ACCEPTED TO RT2-ACCEPTED.                             
056300     MOVE WS-ORDERS-REJECTED TO RT3-REJECTED.                             
056400     WRITE REJ-RECORD FROM REJ-TOTAL-1 AFTER 2.                           
056500     WRITE REJ-RECORD FROM REJ-TOTAL-2 AFTER 1.                           
056600     WRITE REJ-RECORD FROM REJ-TOTAL-3 AFTER 1.                           
