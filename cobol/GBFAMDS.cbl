000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF FIELDSERV DATA PROCESSING   *          
000300* ALL RIGHTS RESERVED                                           *         
000400****************************************************************          
000500* PROGRAM:  GBFAMDS                                              *        
000600*                                                                *        
000700* AUTHOR :  M. D. WALSH                                          *        
000800*                                                                *        
000900* BUILDS THE DAILY FAMILY DASHBOARD FOR ONE BACK OFFICE - ONE   *         
001000* ROW PER SERVICE FAMILY SHOWING TOTAL ORDERED AMOUNT, AMOUNT   *         
001100* CLOSED OUT, PERCENT REALIZED, AMOUNT RECEIVED BY THE BACK     *         
001200* OFFICE SYSTEM, AMOUNT DEPOSITED AND AWAITING DEPOSIT, PLUS    *         
001300* TECHNICAL-RECEPTION WORK IN PROGRESS.  THE RUN IS SKIPPED     *         
001400* ENTIRELY IF A SNAPSHOT FOR THIS BACK OFFICE AND TODAY'S DATE  *         
001500* IS ALREADY ON METFILE.  ONLY LINES WITH A MATCHING TRACKING   *         
001600* RECORD PARTICIPATE.  FAMILLE IS NOT THE NATIVE SORT ORDER OF  *         
001700* PSTFILE SO THE FAMILY TABLE IS PUT IN ASCENDING SEQUENCE BY   *         
001800* AN INSERTION SORT BEFORE THE DASHBOARD IS PRINTED.            *         
001900****************************************************************          
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.  GBFAMDS.                                                    
002200 AUTHOR.  M. D. WALSH.                                                    
002300 INSTALLATION.  FIELDSERV DP CENTER.                                      
002400 DATE-WRITTEN.  970208.                                                   
002500 DATE-COMPILED.  970208.                                                  
002600 SECURITY.  COMPANY CONFIDENTIAL.                                         
002700****************************************************************          
002800*                     C H A N G E   L O G                       *         
002900*  ------------------------------------------------------------ *         
003000*  YYMMDD  BY   TICKET     DESCRIPTION                          *         
003100*  ------------------------------------------------------------ *         
003200*  970208  MDW  CR-0803    ORIGINAL PROGRAM - DAILY FAMILY      *         
003300*                          DASHBOARD, RELEASED WITH THE SAME    *         
003400*                          CATALOG PRICE WIDENING AS SVCREC.    *         
003500*  980922  KLP  Y2K-0091   DATE FIELDS REVIEWED - ALL 8-DIGIT     CL01    
003600*                          CCYYMMDD ALREADY, NO CHANGE NEEDED.    CL01    
003700*  050317  HBT  CR-0979    SNAPSHOT SKIP CHECK NOW COMPARES       CL02    
003800*                          BACK OFFICE AND DATE TOGETHER - A      CL02    
003900*                          PRIOR RUN FOR A DIFFERENT OFFICE       CL02    
004000*                          WAS WRONGLY SUPPRESSING TODAY'S RUN.   CL02    
004100*  111004  DBR  CR-1294    RUN NOW ENDS WITH A FAMILY COUNT       CL03    
004200*                          TRAILER LINE FOR THE OPERATOR.         CL03    
004300****************************************************************          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-3090.                                              
004700 OBJECT-COMPUTER.  IBM-3090.                                              
004800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT BCFILE    ASSIGN TO BCFILE                                    
005200            ACCESS IS SEQUENTIAL                                          
005300            FILE STATUS IS WS-BCFILE-STATUS.                              
005400     SELECT PSTFILE   ASSIGN TO PSTFILE                                   
005500            ACCESS IS SEQUENTIAL                                          
005600            FILE STATUS IS WS-PSTFILE-STATUS.                             
005700     SELECT SVCFILE   ASSIGN TO SVCFILE                                   
005800            ACCESS IS SEQUENTIAL                                          
005900            FILE STATUS IS WS-SVCFILE-STATUS.                             
006000     SELECT SUIFILE   ASSIGN TO SUIFILE                                   
006100            ACCESS IS SEQUENTIAL                                          
006200            FILE STATUS IS WS-SUIFILE-STATUS.                             
006300     SELECT METFILE   ASSIGN TO METFILE                                   
006400            ACCESS IS SEQUENTIAL                                          
006500            FILE STATUS IS WS-METFILE-STATUS.                             
006600     SELECT RPTFILE   ASSIGN TO RPTFILE                                   
006700            ACCESS IS SEQUENTIAL                                          
006800            FILE STATUS IS WS-RPTFILE-STATUS.                             
006900****************************************************************          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  BCFILE                                                               
007300     RECORDING MODE IS F.                                                 
007400 COPY BCREC.                                                              
007500*                                                                         
007600 FD  PSTFILE                                                              
007700     RECORDING MODE IS F.                                                 
007800 COPY PSTREC.                                                             
007900*                                                                         
008000 FD  SVCFILE                                                              
008100     RECORDING MODE IS F.                                                 
008200 COPY SVCREC.                                                             
008300*                                                                         
008400 FD  SUIFILE                                                              
008500     RECORDING MODE IS F.                                                 
008600 COPY SUIREC.                                                             
008700*                                                                         
008800 FD  METFILE                                                              
008900     RECORDING MODE IS F.                                                 
009000 COPY METREC.                                                             
009100*                                                                         
009200 FD  RPTFILE                                                              
009300     RECORDING MODE IS F.                                                 
009400 01  RPT-RECORD                  PIC X(132).                              
009500****************************************************************          
009600 WORKING-STORAGE SECTION.                                                 
009700****************************************************************          
009800 01  WS-FILE-STATUSES.                                                    
009900     05  WS-BCFILE-STATUS        PIC X(02) VALUE '00'.                    
010000     05  WS-PSTFILE-STATUS       PIC X(02) VALUE '00'.                    
010100     05  WS-SVCFILE-STATUS       PIC X(02) VALUE '00'.                    
010200     05  WS-SUIFILE-STATUS       PIC X(02) VALUE '00'.                    
010300     05  WS-METFILE-STATUS       PIC X(02) VALUE '00'.                    
010400     05  WS-RPTFILE-STATUS       PIC X(02) VALUE '00'.                    
010500*                                                                         
010600 01  WS-SWITCHES.                                                         
010700     05  WS-BC-EOF               PIC X(01) VALUE 'N'.                     
010800     05  WS-PST-EOF              PIC X(01) VALUE 'N'.                     
010900     05  WS-SVC-EOF              PIC X(01) VALUE 'N'.                     
011000     05  WS-SUI-EOF              PIC X(01) VALUE 'N'.                     
011100     05  WS-MET-EOF              PIC X(01) VALUE 'N'.                     
011200     05  WS-SKIP-RUN-SW          PIC X(01) VALUE 'N'.                     
011300         88  SKIP-THIS-RUN            VALUE 'Y'.                          
011400     05  WS-BC-FOUND             PIC X(01) VALUE 'N'.                     
011500         88  BC-WAS-FOUND             VALUE 'Y'.                          
011600     05  WS-SVC-FOUND            PIC X(01) VALUE 'N'.                     
011700         88  SVC-WAS-FOUND            VALUE 'Y'.                          
011800     05  WS-SUI-FOUND            PIC X(01) VALUE 'N'.                     
011900         88  SUI-WAS-FOUND            VALUE 'Y'.                          
012000     05  WS-FAM-FOUND            PIC X(01) VALUE 'N'.                     
012100         88  FAM-WAS-FOUND            VALUE 'Y'.                          
012200     05  WS-ABEND-SW             PIC X(01) VALUE 'N'.                     
012300         88  ABEND-WAS-FLAGGED       VALUE 'Y'.                           
012400*                                                                         
012500 01  WS-COUNTERS.                                                         
012600     05  WS-FAMILIES-PRINTED     PIC S9(07) COMP-3 VALUE 0.               
012700*                                                                         
012800 01  WS-RUN-PARAMETER-CARD.                                               
012900     05  WS-RUN-BACKOFFICE-ID    PIC 9(04).                               
013000     05  FILLER                  PIC X(76).                               
013100*                                                                         
013200****************************************************************          
013300*     ALTERNATE VIEW - THE WHOLE PARAMETER CARD AS ONE FIELD,             
013400*     KEPT SO THE OPERATOR LOG CAN ECHO EXACTLY WHAT WAS READ             
013500****************************************************************          
013600 01  WS-PARM-CARD-R REDEFINES WS-RUN-PARAMETER-CARD                       
013700                            PIC X(80).                                    
013800*                                                                         
013900 01  WS-CURRENT-DATE-TIME.                                                
014000     05  WS-CURR-DATE.                                                    
014100         10  WS-CURR-YY          PIC 9(02).                               
014200         10  WS-CURR-MM          PIC 9(02).                               
014300         10  WS-CURR-DD          PIC 9(02).                               
014400*                                                                         
014500****************************************************************          
014600*     ALTERNATE VIEW - RUN DATE AS ONE 6-DIGIT FIELD FOR THE              
014700*     JOB LOG TRACE PRINTED AHEAD OF THE HEADING                          
014800****************************************************************          
014900 01  WS-CURR-DATE-R REDEFINES WS-CURRENT-DATE-TIME                        
015000                             PIC 9(06).                                   
015100*                                                                         
015200 01  WS-RUN-DATE-8               PIC 9(08).                               
015300*                                                                         
015400****************************************************************          
015500*     ONE LINE'S WORKING VALUES - THE CURRENT PST RECORD                  
015600*     PAIRED WITH ITS TRACKING RECORD                                     
015700****************************************************************          
015800 01  WS-LINE-WORK.                                                        
015900     05  WS-LW-QTE-REALISE       PIC S9(07)V99 COMP-3.                    
016000     05  WS-LW-QTE-ENCOURS       PIC S9(07)V99 COMP-3.                    
016100     05  WS-LW-QTE-TECH          PIC S9(07)V99 COMP-3.                    
016200     05  WS-LW-QTE-DEPOSE        PIC S9(07)V99 COMP-3.                    
016300     05  WS-LW-QTE-A-DEPOSE      PIC S9(07)V99 COMP-3.                    
016400     05  WS-LW-QTE-SYS           PIC S9(07)V99 COMP-3.                    
016500     05  WS-LW-STATUT-REAL       PIC X(12).                               
016600     05  WS-LW-STATUT-TECH       PIC X(12).                               
016700     05  WS-LW-STATUT-SYS        PIC X(15).                               
016800*                                                                         
016900****************************************************************          
017000*     ALTERNATE VIEW - THE THREE STATUS FIELDS ALONE, USED BY             
017100*     THE DEPARTMENT SUPERVISOR'S OLD STATUS-ONLY TRACE JOB               
017200****************************************************************          
017300 01  WS-LINE-STATUS-VIEW REDEFINES WS-LINE-WORK.                          
017400     05  FILLER                  PIC X(30).                               
017500     05  WS-LSV-STATUT-REAL      PIC X(12).                               
017600     05  WS-LSV-STATUT-TECH      PIC X(12).                               
017700     05  WS-LSV-STATUT-SYS       PIC X(15).                               
017800*                                                                         
017900****************************************************************          
018000*     ORDER-TO-BACKOFFICE LOOKUP TABLE - BCFILE ARRIVES SORTED            
018100*     ASCENDING BY BC-NUM SO SEARCH ALL MAY BE USED                       
018200****************************************************************          
018300 01  WS-BC-TABLE-AREA.                                                    
018400     05  WS-BC-SEARCH-KEY        PIC X(09).                               
018500     05  WS-BC-TABLE-COUNT       PIC S9(05) COMP VALUE 0.                 
018600     05  WS-BC-TABLE OCCURS 1 TO 6000 TIMES                               
018700                      DEPENDING ON WS-BC-TABLE-COUNT                      
018800                      ASCENDING KEY IS WS-BCT-NUM                         
018900                      INDEXED BY WS-BCT-IDX.                              
019000         10  WS-BCT-NUM              PIC X(09).                           
019100         10  WS-BCT-BACKOFFICE-ID    PIC 9(04).                           
019200*                                                                         
019300****************************************************************          
019400*     SERVICE CATALOG TABLE - LOADED ONCE, BINARY SEARCHED                
019500****************************************************************          
019600 01  WS-SVC-TABLE-AREA.                                                   
019700     05  WS-SVC-SEARCH-KEY       PIC 9(04).                               
019800     05  WS-SVC-TABLE-COUNT      PIC S9(04) COMP VALUE 0.                 
019900     05  WS-SVC-TABLE OCCURS 1 TO 3000 TIMES                              
020000                       DEPENDING ON WS-SVC-TABLE-COUNT                    
020100                       ASCENDING KEY IS WS-SVT-ID                         
020200                       INDEXED BY WS-SVT-IDX.                             
020300         10  WS-SVT-ID           PIC 9(04).                               
020400         10  WS-SVT-FAMILLE      PIC X(15).                               
020500         10  WS-SVT-DESCRIPTION  PIC X(30).                               
020600         10  WS-SVT-UNITE        PIC X(05).                               
020700         10  WS-SVT-PRIX         PIC S9(07)V99 COMP-3.                    
020800*                                                                         
020900****************************************************************          
021000*     TRACKING RECORD TABLE - SUIFILE ARRIVES SORTED ASCENDING            
021100*     BY SUI-PST-ID SO SEARCH ALL MAY BE USED WHEN JOINING                
021200****************************************************************          
021300 01  WS-SUI-TABLE-AREA.                                                   
021400     05  WS-SUI-SEARCH-KEY       PIC X(10).                               
021500     05  WS-SUI-TABLE-COUNT      PIC S9(05) COMP VALUE 0.                 
021600     05  WS-SUI-TABLE OCCURS 1 TO 6000 TIMES                              
021700                       DEPENDING ON WS-SUI-TABLE-COUNT                    
021800                       ASCENDING KEY IS WS-ST-PST-ID                      
021900                       INDEXED BY WS-SUI-IDX.                             
022000         10  WS-ST-PST-ID            PIC X(10).                           
022100         10  WS-ST-QTE-REALISE       PIC S9(07)V99 COMP-3.                
022200         10  WS-ST-QTE-ENCOURS       PIC S9(07)V99 COMP-3.                
022300         10  WS-ST-QTE-TECH          PIC S9(07)V99 COMP-3.                
022400         10  WS-ST-QTE-DEPOSE        PIC S9(07)V99 COMP-3.                
022500         10  WS-ST-QTE-A-DEPOSE      PIC S9(07)V99 COMP-3.                
022600         10  WS-ST-QTE-SYS           PIC S9(07)V99 COMP-3.                
022700         10  WS-ST-STATUT-REAL       PIC X(12).                           
022800         10  WS-ST-STATUT-TECH       PIC X(12).                           
022900         10  WS-ST-STATUT-SYS        PIC X(15).                           
023000*                                                                         
023100****************************************************************          
023200*     FAMILY DASHBOARD ACCUMULATOR TABLE - BUILT IN WHATEVER              
023300*     ORDER FAMILIES FIRST APPEAR ON PSTFILE, THEN PUT INTO               
023400*     ASCENDING FAMILLE SEQUENCE BY 700-SORT-FAMILY-TABLE                 
023500*     BEFORE THE DASHBOARD IS PRINTED (SEE 700-SORT-FAMILY-TABLE          
023600*     BANNER FOR THE INSERTION-SORT METHOD USED)                          
023700****************************************************************          
023800 01  WS-FAM-TABLE-AREA.                                                   
023900     05  WS-FAM-TABLE-COUNT      PIC S9(04) COMP VALUE 0.                 
024000     05  WS-FAM-TABLE OCCURS 1 TO 500 TIMES                               
024100                      DEPENDING ON WS-FAM-TABLE-COUNT                     
024200                      INDEXED BY WS-FAM-IDX WS-FAM-IDX2.                  
024300         10  WS-FT-FAMILLE           PIC X(15).                           
024400         10  WS-FT-MT-TOTAL-BC       PIC S9(09)V99 COMP-3.                
024500         10  WS-FT-MT-CLOTURE        PIC S9(09)V99 COMP-3.                
024600         10  WS-FT-MT-RECEPTIONNE    PIC S9(09)V99 COMP-3.                
024700         10  WS-FT-MT-DEPOSE         PIC S9(09)V99 COMP-3.                
024800         10  WS-FT-MT-A-DEPOSE       PIC S9(09)V99 COMP-3.                
024900         10  WS-FT-MT-EC-TECH        PIC S9(09)V99 COMP-3.                
025000         10  WS-FT-MT-EC-TECH-RES    PIC S9(09)V99 COMP-3.                
025100         10  WS-FT-MT-TRAVAUX-EC     PIC S9(09)V99 COMP-3.                
025200*                                                                         
025300****************************************************************          
025400*     ONE FAMILY ROW HELD ASIDE DURING THE INSERTION SORT                 
025500****************************************************************          
025600 01  WS-FAM-HOLD-AREA.                                                    
025700     05  WS-FH-FAMILLE           PIC X(15).                               
025800     05  WS-FH-MT-TOTAL-BC       PIC S9(09)V99 COMP-3.                    
025900     05  WS-FH-MT-CLOTURE        PIC S9(09)V99 COMP-3.                    
026000     05  WS-FH-MT-RECEPTIONNE    PIC S9(09)V99 COMP-3.                    
026100     05  WS-FH-MT-DEPOSE         PIC S9(09)V99 COMP-3.                    
026200     05  WS-FH-MT-A-DEPOSE       PIC S9(09)V99 COMP-3.                    
026300     05  WS-FH-MT-EC-TECH        PIC S9(09)V99 COMP-3.                    
026400     05  WS-FH-MT-EC-TECH-RES    PIC S9(09)V99 COMP-3.                    
026500     05  WS-FH-MT-TRAVAUX-EC     PIC S9(09)V99 COMP-3.                    
026600     05  WS-FH-INSERT-TO         PIC S9(04) COMP.                         
026700*                                                                         
026800****************************************************************          
026900*     ONE FAMILY'S DERIVED VALUES - RESTANT AND TAUX ARE NOT              
027000*     ACCUMULATED, THEY ARE COMPUTED FROM THE TABLE AT PRINT              
027100*     TIME                                                                
027200****************************************************************          
027300 01  WS-FAM-DERIVED.                                                      
027400     05  WS-FD-TAUX-REAL         PIC S9(03)V9999 COMP-3.                  
027500     05  WS-FD-MT-RESTANT        PIC S9(09)V99   COMP-3.                  
027600*                                                                         
027700****************************************************************          
027800*     FAMILY DASHBOARD PRINT LINES                                        
027900****************************************************************          
028000 01  RPT-HEADING-1.                                                       
028100     05  FILLER                  PIC X(30) VALUE                          
028200         'GBFAMDS - FAMILY DASHBOARD REP'.                                
028300     05  FILLER                  PIC X(03) VALUE 'ORT'.                   
028400     05  FILLER                  PIC X(06) VALUE 'DATE: '.                
028500     05  RH1-MM                  PIC 99.                                  
028600     05  FILLER                  PIC X(01) VALUE '/'.                     
028700     05  RH1-DD                  PIC 99.                                  
028800     05  FILLER                  PIC X(01) VALUE '/'.                     
028900     05  RH1-YY                  PIC 99.                                  
029000     05  FILLER                  PIC X(01) VALUE SPACE.                   
029100     05  RH1-BACKOFFICE          PIC 9(04).                               
029200     05  FILLER                  PIC X(80) VALUE SPACES.                  
029300 01  RPT-HEADING-2.                                                       
029400     05  FILLER                  PIC X(01) VALUE SPACE.                   
029500     05  FILLER                  PIC X(15) VALUE 'FAMILLE       '.        
029600     05  FILLER                  PIC X(01) VALUE SPACE.                   
029700     05  FILLER                  PIC X(10) VALUE 'TOTAL BC  '.            
029800     05  FILLER                  PIC X(01) VALUE SPACE.                   
029900     05  FILLER                  PIC X(10) VALUE 'CLOTURE   '.            
030000     05  FILLER                  PIC X(01) VALUE SPACE.                   
030100     05  FILLER                  PIC X(07) VALUE 'TAUX   '.               
030200     05  FILLER                  PIC X(01) VALUE SPACE.                   
030300     05  FILLER                  PIC X(10) VALUE 'RECEP SYS '.            
030400     05  FILLER                  PIC X(01) VALUE SPACE.                   
030500     05  FILLER                  PIC X(10) VALUE 'DEPOSE    '.            
030600     05  FILLER                  PIC X(01) VALUE SPACE.                   
030700     05  FILLER                  PIC X(10) VALUE 'A DEPOSER '.            
030800     05  FILLER                  PIC X(01) VALUE SPACE.                   
030900     05  FILLER                  PIC X(10) VALUE 'EC TECH   '.            
031000     05  FILLER                  PIC X(01) VALUE SPACE.                   
031100     05  FILLER                  PIC X(10) VALUE 'EC RESERVE'.            
031200     05  FILLER                  PIC X(01) VALUE SPACE.                   
031300     05  FILLER                  PIC X(10) VALUE 'RESTANT   '.            
031400     05  FILLER                  PIC X(01) VALUE SPACE.                   
031500     05  FILLER                  PIC X(10) VALUE 'TRAV EC   '.            
031600     05  FILLER                  PIC X(09) VALUE SPACES.                  
031700 01  RPT-DETAIL-1.                                                        
031800     05  FILLER                  PIC X(01) VALUE SPACE.                   
031900     05  RD1-FAMILLE             PIC X(15).                               
032000     05  FILLER                  PIC X(01) VALUE SPACE.                   
032100     05  RD1-MT-TOTAL-BC         PIC ZZ,ZZ9.99-.                          
032200     05  FILLER                  PIC X(01) VALUE SPACE.                   
032300     05  RD1-MT-CLOTURE          PIC ZZ,ZZ9.99-.                          
032400     05  FILLER                  PIC X(01) VALUE SPACE.                   
032500     05  RD1-TAUX                PIC Z9.9999.                             
032600     05  FILLER                  PIC X(01) VALUE SPACE.                   
032700     05  RD1-MT-RECEPTIONNE      PIC ZZ,ZZ9.99-.                          
032800     05  FILLER                  PIC X(01) VALUE SPACE.                   
032900     05  RD1-MT-DEPOSE           PIC ZZ,ZZ9.99-.                          
033000     05  FILLER                  PIC X(01) VALUE SPACE.                   
033100     05  RD1-MT-A-DEPOSE         PIC ZZ,ZZ9.99-.                          
033200     05  FILLER                  PIC X(01) VALUE SPACE.                   
033300     05  RD1-MT-EC-TECH          PIC ZZ,ZZ9.99-.                          
033400     05  FILLER                  PIC X(01) VALUE SPACE.                   
033500     05  RD1-MT-EC-TECH-RES      PIC ZZ,ZZ9.99-.                          
033600     05  FILLER                  PIC X(01) VALUE SPACE.                   
033700     05  RD1-MT-RESTANT          PIC ZZ,ZZ9.99-.                          
033800     05  FILLER                  PIC X(01) VALUE SPACE.                   
033900     05  RD1-MT-TRAVAUX-EC       PIC ZZ,ZZ9.99-.                          
034000     05  FILLER                  PIC X(09) VALUE SPACES.                  
034100 01  RPT-TOTAL-1.                                                         
034200     05  FILLER                  PIC X(20) VALUE                          
034300         'FAMILIES PRINTED .. '.                                          
034400     05  RT1-FAMILIES            PIC ZZZ,ZZ9.                             
034500     05  FILLER                  PIC X(105) VALUE SPACES.                 
034600****************************************************************          
034700 PROCEDURE DIVISION.                                                      
034800****************************************************************          
034900 000-MAIN-RTN.                                                            
035000     ACCEPT WS-CURR-DATE FROM DATE.                                       
035100     MOVE WS-CURR-DATE-R TO WS-RUN-DATE-8.                                
035200     ACCEPT WS-RUN-PARAMETER-CARD FROM SYSIN.                             
035300     PERFORM 700-OPEN-TABLE-FILES THRU 700-EXIT.                          
035400     IF ABEND-WAS-FLAGGED                                                 
035500         GO TO 999-ABEND-RTN                                              
035600     END-IF.                                                              
035700     PERFORM 710-CHECK-EXISTING-SNAPSHOT THRU 710-EXIT.                   
035800     IF SKIP-THIS-RUN                                                     
035900         DISPLAY 'GBFAMDS - SNAPSHOT ALREADY EXISTS FOR '                 
036000             'BACKOFFICE ' WS-RUN-BACKOFFICE-ID ' - RUN SKIPPED'          
036100         PERFORM 790-CLOSE-TABLE-FILES THRU 790-EXIT                      
036200         GOBACK                                                           
036300     END-IF.                                                              
036400     PERFORM 720-LOAD-BC-TABLE THRU 720-EXIT.                             
036500     PERFORM 730-LOAD-SVC-TABLE THRU 730-EXIT.                            
036600     PERFORM 740-LOAD-SUI-TABLE THRU 740-EXIT.                            
036700     PERFORM 800-OPEN-RUN-FILES THRU 800-EXIT.                            
036800     PERFORM 750-READ-PST-FILE THRU 750-EXIT.                             
036900     PERFORM 100-PROCESS-PST-FILE THRU 100-EXIT                           
037000             UNTIL WS-PST-EOF = 'Y'.                                      
037100     PERFORM 600-SORT-FAMILY-TABLE THRU 600-EXIT.                         
037200     PERFORM 900-INIT-HEADING THRU 900-EXIT.                              
037300     PERFORM 650-PRINT-AND-SNAP-FAMILIES THRU 650-EXIT.                   
037400     PERFORM 990-REPORT-TOTALS THRU 990-EXIT.                             
037500     PERFORM 890-CLOSE-RUN-FILES THRU 890-EXIT.                           
037600     GOBACK.                                                              
037700 999-ABEND-RTN.                                                           
037800     MOVE 16 TO RETURN-CODE.                                              
037900     GOBACK.                                                              
038000*                                                                         
038100****************************************************************          
038200*     ADDS ONE PST LINE'S CONTRIBUTION TO THE OWNING FAMILY -             
038300*     A LINE WITH NO TRACKING RECORD, OR AN ORDER OUTSIDE THE             
038400*     REQUESTED BACK OFFICE, DOES NOT PARTICIPATE (RULE U5)               
038500****************************************************************          
038600 100-PROCESS-PST-FILE.                                                    
038700     MOVE PST-BC-NUM TO WS-BC-SEARCH-KEY.                                 
038800     PERFORM 810-SEARCH-BC-TABLE THRU 810-EXIT.                           
038900     IF NOT BC-WAS-FOUND                                                  
039000         GO TO 100-NEXT-READ                                              
039100     END-IF.                                                              
039200     IF WS-BCT-BACKOFFICE-ID (WS-BCT-IDX) NOT =                           
039300             WS-RUN-BACKOFFICE-ID                                         
039400         GO TO 100-NEXT-READ                                              
039500     END-IF.                                                              
039600     MOVE PST-ID TO WS-SUI-SEARCH-KEY.                                    
039700     PERFORM 830-SEARCH-SUI-TABLE THRU 830-EXIT.                          
039800     IF NOT SUI-WAS-FOUND                                                 
039900         GO TO 100-NEXT-READ                                              
040000     END-IF.                                                              
040100     MOVE PST-SERVICE-ID TO WS-SVC-SEARCH-KEY.                            
040200     PERFORM 820-SEARCH-SVC-TABLE THRU 820-EXIT.                          
040300     IF NOT SVC-WAS-FOUND                                                 
040400         GO TO 100-NEXT-READ                                              
040500     END-IF.                                                              
040600     PERFORM 300-ACCUMULATE-LINE THRU 300-EXIT.                           
040700 100-NEXT-READ.                                                           
040800     PERFORM 750-READ-PST-FILE THRU 750-EXIT.                             
040900 100-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200 300-ACCUMULATE-LINE.                                                     
041300     MOVE WS-ST-QTE-REALISE  (WS-SUI-IDX) TO WS-LW-QTE-REALISE.           
041400     MOVE WS-ST-QTE-ENCOURS  (WS-SUI-IDX) TO WS-LW-QTE-ENCOURS.           
041500     MOVE WS-ST-QTE-TECH     (WS-SUI-IDX) TO WS-LW-QTE-TECH.              
041600     MOVE WS-ST-QTE-DEPOSE   (WS-SUI-IDX) TO WS-LW-QTE-DEPOSE.            
041700     MOVE WS-ST-QTE-A-DEPOSE (WS-SUI-IDX) TO WS-LW-QTE-A-DEPOSE.          
041800     MOVE WS-ST-QTE-SYS      (WS-SUI-IDX) TO WS-LW-QTE-SYS.               
041900     MOVE WS-ST-STATUT-REAL  (WS-SUI-IDX) TO WS-LW-STATUT-REAL.           
042000     MOVE WS-ST-STATUT-TECH  (WS-SUI-IDX) TO WS-LW-STATUT-TECH.           
042100     MOVE WS-ST-STATUT-SYS   (WS-SUI-IDX) TO WS-LW-STATUT-SYS.            
042200     MOVE PST-FAMILLE TO WS-FT-FAMILLE (WS-FAM-IDX).                      
042300     PERFORM 850-FIND-OR-ADD-FAMILY THRU 850-EXIT.                        
042400     COMPUTE WS-FT-MT-TOTAL-BC (WS-FAM-IDX) ROUNDED =                     
042500         WS-FT-MT-TOTAL-BC (WS-FAM-IDX) +                                 
042600         (PST-QTE-BC * WS-SVT-PRIX (WS-SVT-IDX)).                         
042700     IF WS-LW-STATUT-REAL = 'Realise'                                     
042800         COMPUTE WS-FT-MT-CLOTURE (WS-FAM-IDX) ROUNDED =                  
042900             WS-FT-MT-CLOTURE (WS-FAM-IDX) +                              
043000             (WS-LW-QTE-REALISE * WS-SVT-PRIX (WS-SVT-IDX))               
043100     END-IF.                                                              
043200     IF WS-LW-STATUT-REAL = 'En cours'                                    
043300         COMPUTE WS-FT-MT-TRAVAUX-EC (WS-FAM-IDX) ROUNDED =               
043400             WS-FT-MT-TRAVAUX-EC (WS-FAM-IDX) +                           
043500             (WS-LW-QTE-ENCOURS * WS-SVT-PRIX (WS-SVT-IDX))               
043600     END-IF.                                                              
043700     IF WS-LW-STATUT-SYS = 'Receptionne Sys'                              
043800         COMPUTE WS-FT-MT-RECEPTIONNE (WS-FAM-IDX) ROUNDED =              
043900             WS-FT-MT-RECEPTIONNE (WS-FAM-IDX) +                          
044000             (WS-LW-QTE-SYS * WS-SVT-PRIX (WS-SVT-IDX))                   
044100     END-IF.                                                              
044200     IF WS-LW-STATUT-SYS = 'Depose Sys'                                   
044300         COMPUTE WS-FT-MT-DEPOSE (WS-FAM-IDX) ROUNDED =                   
044400             WS-FT-MT-DEPOSE (WS-FAM-IDX) +                               
044500             (WS-LW-QTE-DEPOSE * WS-SVT-PRIX (WS-SVT-IDX))                
044600     END-IF.                                                              
044700     IF WS-LW-STATUT-SYS = 'A deposer Sys'                                
044800         COMPUTE WS-FT-MT-A-DEPOSE (WS-FAM-IDX) ROUNDED =                 
044900             WS-FT-MT-A-DEPOSE (WS-FAM-IDX) +                             
045000             (WS-LW-QTE-A-DEPOSE * WS-SVT-PRIX (WS-SVT-IDX))              
045100     END-IF.                                                              
045200     IF WS-LW-STATUT-TECH = 'En cours'                                    
045300         COMPUTE WS-FT-MT-EC-TECH (WS-FAM-IDX) ROUNDED =                  
045400             WS-FT-MT-EC-TECH (WS-FAM-IDX) +                              
045500             (WS-LW-QTE-TECH * WS-SVT-PRIX (WS-SVT-IDX))                  
045600     END-IF.                                                              
045700     IF WS-LW-STATUT-TECH = 'Reserve'                                     
045800         COMPUTE WS-FT-MT-EC-TECH-RES (WS-FAM-IDX) ROUNDED =              
045900             WS-FT-MT-EC-TECH-RES (WS-FAM-IDX) +                          
046000             (WS-LW-QTE-TECH * WS-SVT-PRIX (WS-SVT-IDX))                  
046100     END-IF.                                                              
046200 300-EXIT.                                                                
046300     EXIT.                                                                
046400*                                                                         
046500****************************************************************          
046600*     LINEAR SEARCH OF THE FAMILY TABLE BY NAME - THE TABLE IS            
046700*     NOT YET IN FAMILLE SEQUENCE DURING THE MAIN PASS SO A               
046800*     SEQUENTIAL SEARCH IS USED, NOT SEARCH ALL                           
046900****************************************************************          
047000 850-FIND-OR-ADD-FAMILY.                                                  
047100     MOVE 'N' TO WS-FAM-FOUND.                                            
047200     IF WS-FAM-TABLE-COUNT = 0                                            
047300         GO TO 850-ADD-NEW-FAMILY                                         
047400     END-IF.                                                              
047500     SET WS-FAM-IDX TO 1.                                                 
047600     SEARCH WS-FAM-TABLE                                                  
047700         AT END                                                           
047800             CONTINUE                                                     
047900         WHEN WS-FT-FAMILLE (WS-FAM-IDX) = PST-FAMILLE                    
048000             MOVE 'Y' TO WS-FAM-FOUND.                                    
048100     IF FAM-WAS-FOUND                                                     
048200         GO TO 850-EXIT                                                   
048300     END-IF.                                                              
048400 850-ADD-NEW-FAMILY.                                                      
048500     ADD 1 TO WS-FAM-TABLE-COUNT.                                         
048600     SET WS-FAM-IDX TO WS-FAM-TABLE-COUNT.                                
048700     MOVE PST-FAMILLE TO WS-FT-FAMILLE (WS-FAM-IDX).                      
048800     MOVE ZERO TO WS-FT-MT-TOTAL-BC     (WS-FAM-IDX)                      
048900                  WS-FT-MT-CLOTURE      (WS-FAM-IDX)                      
049000                  WS-FT-MT-RECEPTIONNE  (WS-FAM-IDX)                      
049100                  WS-FT-MT-DEPOSE       (WS-FAM-IDX)                      
049200                  WS-FT-MT-A-DEPOSE     (WS-FAM-IDX)                      
049300                  WS-FT-MT-EC-TECH      (WS-FAM-IDX)                      
049400                  WS-FT-MT-EC-TECH-RES  (WS-FAM-IDX)                      
049500                  WS-FT-MT-TRAVAUX-EC   (WS-FAM-IDX).                     
049600 850-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900****************************************************************          
050000*     PUTS THE FAMILY TABLE INTO ASCENDING FAMILLE SEQUENCE -             
050100*     STRAIGHT INSERTION SORT, THE SAME TECHNIQUE THE SHOP'S              
050200*     OLD ADSORT ARRAY-SORT ROUTINE USED FOR NUMERIC ARRAYS,              
050300*     ADAPTED HERE TO MOVE A WHOLE FAMILY ROW AT A TIME                   
050400****************************************************************          
050500 600-SORT-FAMILY-TABLE.                                                   
050600     IF WS-FAM-TABLE-COUNT < 2                                            
050700         GO TO 600-EXIT                                                   
050800     END-IF.                                                              
050900     PERFORM 610-INSERT-ONE-FAMILY                                        
051000             VARYING WS-FAM-IDX FROM 3 BY 1                               
051100             UNTIL WS-FAM-IDX > WS-FAM-TABLE-COUNT.                       
051200 600-EXIT.                                                                
051300     EXIT.                                                                
051400*                                                                         
051500 610-INSERT-ONE-FAMILY.                                                   
051600     MOVE WS-FT-FAMILLE          (WS-FAM-IDX) TO WS-FH-FAMILLE.           
051700     MOVE WS-FT-MT-TOTAL-BC      (WS-FAM-IDX) TO                          
051800          WS-FH-MT-TOTAL-BC.                                              
051900     MOVE WS-FT-MT-CLOTURE       (WS-FAM-IDX) TO WS-FH-MT-CLOTURE.        
052000     MOVE WS-FT-MT-RECEPTIONNE   (WS-FAM-IDX) TO                          
052100          WS-FH-MT-RECEPTIONNE.                                           
052200     MOVE WS-FT-MT-DEPOSE        (WS-FAM-IDX) TO WS-FH-MT-DEPOSE.         
052300     MOVE WS-FT-MT-A-DEPOSE      (WS-FAM-IDX) TO                          
052400          WS-FH-MT-A-DEPOSE.                                              
052500     MOVE WS-FT-MT-EC-TECH       (WS-FAM-IDX) TO WS-FH-MT-EC-TECH.        
052600     MOVE WS-FT-MT-EC-TECH-RES   (WS-FAM-IDX) TO                          
052700          WS-FH-MT-EC-TECH-RES.                                           
052800     MOVE WS-FT-MT-TRAVAUX-EC    (WS-FAM-IDX) TO                          
052900          WS-FH-MT-TRAVAUX-EC.                                            
053000     COMPUTE WS-FH-INSERT-TO = WS-FAM-IDX - 1.                            
053100     PERFORM 620-SHIFT-ONE-FAMILY-UP                                      
053200             UNTIL WS-FH-INSERT-TO <= 0                                   
053300                OR WS-FT-FAMILLE (WS-FAM-IDX2) <= WS-FH-FAMILLE.          
053400     SET WS-FAM-IDX2 TO WS-FH-INSERT-TO.                                  
053500     SET WS-FAM-IDX2 UP BY 1.                                             
053600     MOVE WS-FH-FAMILLE           TO                                      
053700          WS-FT-FAMILLE           (WS-FAM-IDX2).                          
053800     MOVE WS-FH-MT-TOTAL-BC       TO                                      
053900          WS-FT-MT-TOTAL-BC       (WS-FAM-IDX2).                          
054000     MOVE WS-FH-MT-CLOTURE        TO                                      
054100          WS-FT-MT-CLOTURE        (WS-FAM-IDX2).                          
054200     MOVE WS-FH-MT-RECEPTIONNE    TO                                      
054300          WS-FT-MT-RECEPTIONNE    (WS-FAM-IDX2).                          
054400     MOVE WS-FH-MT-DEPOSE         TO                                      
054500          WS-FT-MT-DEPOSE         (WS-FAM-IDX2).                          
054600     MOVE WS-FH-MT-A-DEPOSE       TO                                      
054700          WS-FT-MT-A-DEPOSE       (WS-FAM-IDX2).                          
054800     MOVE WS-FH-MT-EC-TECH        TO                                      
054900          WS-FT-MT-EC-TECH        (WS-FAM-IDX2).                          
055000     MOVE WS-FH-MT-EC-TECH-RES    TO                                      
055100          WS-FT-MT-EC-TECH-RES    (WS-FAM-IDX2).                          
055200     MOVE WS-FH-MT-TRAVAUX-EC     TO                                      
055300          WS-FT-MT-TRAVAUX-EC     (WS-FAM-IDX2).                          
055400*                                                                         
055500 620-SHIFT-ONE-FAMILY-UP.                                                 
055600     SET WS-FAM-IDX2 TO WS-FH-INSERT-TO.                                  
055700     MOVE WS-FT-FAMILLE      (WS-FAM-IDX2) TO                             
055800          WS-FT-FAMILLE      (WS-FAM-IDX2 + 1).                           
055900     MOVE WS-FT-MT-TOTAL-BC  (WS-FAM-IDX2) TO                             
056000          WS-FT-MT-TOTAL-BC  (WS-FAM-IDX2 + 1).                           
056100     MOVE WS-FT-MT-CLOTURE   (WS-FAM-IDX2) TO                             
056200          WS-FT-MT-CLOTURE   (WS-FAM-IDX2 + 1).                           
056300     MOVE WS-FT-MT-RECEPTIONNE (WS-FAM-IDX2) TO                           
056400          WS-FT-MT-RECEPTIONNE (WS-FAM-IDX2 + 1).                         
056500     MOVE WS-FT-MT-DEPOSE    (WS-FAM-IDX2) TO                             
056600          WS-FT-MT-DEPOSE    (WS-FAM-IDX2 + 1).                           
056700     MOVE WS-FT-MT-A-DEPOSE  (WS-FAM-IDX2) TO                             
056800          WS-FT-MT-A-DEPOSE  (WS-FAM-IDX2 + 1).                           
056900     MOVE WS-FT-MT-EC-TECH   (WS-FAM-IDX2) TO                             
057000          WS-FT-MT-EC-TECH   (WS-FAM-IDX2 + 1).                           
057100     MOVE WS-FT-MT-EC-TECH-RES (WS-FAM-IDX2) TO                           
057200          WS-FT-MT-EC-TECH-RES (WS-FAM-IDX2 + 1).                         
057300     MOVE WS-FT-MT-TRAVAUX-EC (WS-FAM-IDX2) TO                            
057400          WS-FT-MT-TRAVAUX-EC (WS-FAM-IDX2 + 1).                          
057500     COMPUTE WS-FH-INSERT-TO = WS-FH-INSERT-TO - 1.                       
057600*                                                                         
057700****************************************************************          
057800*     PRINTS THE DASHBOARD LINE AND WRITES THE MATCHING METFILE           
057900*     SNAPSHOT ROW FOR EACH FAMILY, NOW IN FAMILLE SEQUENCE               
058000****************************************************************          
058100 650-PRINT-AND-SNAP-FAMILIES.                                             
058200     PERFORM 660-PRINT-ONE-FAMILY THRU 660-EXIT                           
058300             VARYING WS-FAM-IDX FROM 1 BY 1                               
058400             UNTIL WS-FAM-IDX > WS-FAM-TABLE-COUNT.                       
058500 650-EXIT.                                                                
058600     EXIT.                                                                
058700*                                                                         
058800 660-PRINT-ONE-FAMILY.                                                    
058900     IF WS-FT-MT-TOTAL-BC (WS-FAM-IDX) > 0                                
059000         COMPUTE WS-FD-TAUX-REAL ROUNDED =                                
059100             WS-FT-MT-CLOTURE (WS-FAM-IDX) /                              
059200             WS-FT-MT-TOTAL-BC (WS-FAM-IDX)                               
059300     ELSE                                                                 
059400         MOVE ZERO TO WS-FD-TAUX-REAL                                     
059500     END-IF.                                                              
059600     COMPUTE WS-FD-MT-RESTANT =                                           
059700         WS-FT-MT-TOTAL-BC (WS-FAM-IDX) -                                 
059800         WS-FT-MT-CLOTURE  (WS-FAM-IDX).                                  
059900     MOVE WS-FT-FAMILLE         (WS-FAM-IDX) TO RD1-FAMILLE.              
060000     MOVE WS-FT-MT-TOTAL-BC     (WS-FAM-IDX) TO RD1-MT-TOTAL-BC.          
060100     MOVE WS-FT-MT-CLOTURE      (WS-FAM-IDX) TO RD1-MT-CLOTURE.           
060200     MOVE WS-FD-TAUX-REAL                    TO RD1-TAUX.                 
060300     MOVE WS-FT-MT-RECEPTIONNE  (WS-FAM-IDX) TO                           
060400          RD1-MT-RECEPTIONNE.                                             
060500     MOVE WS-FT-MT-DEPOSE       (WS-FAM-IDX) TO RD1-MT-DEPOSE.            
060600     MOVE WS-FT-MT-A-DEPOSE     (WS-FAM-IDX) TO RD1-MT-A-DEPOSE.          
060700     MOVE WS-FT-MT-EC-TECH      (WS-FAM-IDX) TO RD1-MT-EC-TECH.           
060800     MOVE WS-FT-MT-EC-TECH-RES  (WS-FAM-IDX) TO                           
060900          RD1-MT-EC-TECH-RES.                                             
061000     MOVE WS-FD-MT-RESTANT                   TO RD1-MT-RESTANT.           
061100     MOVE WS-FT-MT-TRAVAUX-EC   (WS-FAM-IDX) TO                           
061200          RD1-MT-TRAVAUX-EC.                                              
061300     WRITE RPT-RECORD FROM RPT-DETAIL-1 AFTER 1.                          
061400     MOVE WS-RUN-BACKOFFICE-ID  TO MET-BACKOFFICE-ID.                     
061500     MOVE WS-FT-FAMILLE (WS-FAM-IDX)         TO MET-FAMILLE.              
061600     MOVE WS-RUN-DATE-8                      TO MET-DATE-CALC.            
061700     MOVE WS-FT-MT-TOTAL-BC     (WS-FAM-IDX) TO MET-MT-TOTAL-BC.          
061800     MOVE WS-FT-MT-CLOTURE      (WS-FAM-IDX) TO MET-MT-CLOTURE.           
061900     MOVE WS-FD-TAUX-REAL                    TO MET-TAUX-REAL.            
062000     MOVE WS-FT-MT-RECEPTIONNE  (WS-FAM-IDX) TO                           
062100          MET-MT-RECEPTIONNE.                                             
062200     MOVE WS-FT-MT-DEPOSE       (WS-FAM-IDX) TO MET-MT-DEPOSE.            
062300     MOVE WS-FT-MT-A-DEPOSE     (WS-FAM-IDX) TO MET-MT-A-DEPOSE.          
062400     WRITE MET-REC.                                                       
062500     ADD 1 TO WS-FAMILIES-PRINTED.                                        
062600 660-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900 700-OPEN-TABLE-FILES.                                                    
063000     OPEN INPUT  BCFILE                                                   
063100                 SVCFILE                                                  
063200                 SUIFILE.                                                 
063300     OPEN I-O    METFILE.                                                 
063400     IF WS-BCFILE-STATUS NOT = '00'                                       
063500         DISPLAY 'GBFAMDS - ERROR OPENING BCFILE '                        
063600             WS-BCFILE-STATUS                                             
063700         MOVE 'Y' TO WS-ABEND-SW                                          
063800     END-IF.                                                              
063900 700-EXIT.                                                                
064000     EXIT.                                                                
064100*                                                                         
064200****************************************************************          
064300*     SCANS THE PRIOR SNAPSHOTS ALREADY ON METFILE - THE RUN IS           
064400*     SKIPPED IF THIS BACK OFFICE ALREADY HAS A ROW FOR TODAY             
064500****************************************************************          
064600 710-CHECK-EXISTING-SNAPSHOT.                                             
064700     PERFORM 760-READ-MET-FILE THRU 760-EXIT.                             
064800     PERFORM 715-TEST-ONE-SNAPSHOT THRU 715-EXIT                          
064900             UNTIL WS-MET-EOF = 'Y' OR SKIP-THIS-RUN.                     
065000 710-EXIT.                                                                
065100     EXIT.                                                                
065200*                                                                         
065300 715-TEST-ONE-SNAPSHOT.                                                   
065400     IF MET-BACKOFFICE-ID = WS-RUN-BACKOFFICE-ID                          
065500             AND MET-DATE-CALC = WS-RUN-DATE-8                            
065600         MOVE 'Y' TO WS-SKIP-RUN-SW                                       
065700     ELSE                                                                 
065800         PERFORM 760-READ-MET-FILE THRU 760-EXIT                          
065900     END-IF.                                                              
066000 715-EXIT.                                                                
066100     EXIT.                                                                
066200*                                                                         
066300 760-READ-MET-FILE.                                                       
066400     READ METFILE NEXT RECORD                                             
066500         AT END MOVE 'Y' TO WS-MET-EOF.                                   
066600 760-EXIT.                                                                
066700     EXIT.                                                                
066800*                                                                         
066900 790-CLOSE-TABLE-FILES.                                                   
067000     CLOSE BCFILE SVCFILE SUIFILE METFILE.                                
067100 790-EXIT.                                                                
067200     EXIT.                                                                
067300*                                                                         
067400 800-OPEN-RUN-FILES.                                                      
067500     OPEN INPUT  PSTFILE                                                  
067600          OUTPUT RPTFILE.                                                 
067700 800-EXIT.                                                                
067800     EXIT.                                                                
067900*                                                                         
068000 750-READ-PST-FILE.                                                       
068100     READ PSTFILE                                                         
068200         AT END MOVE 'Y' TO WS-PST-EOF.                                   
068300     EVALUATE WS-PSTFILE-STATUS                                           
068400         WHEN '00'                                                        
068500             CONTINUE                                                     
068600         WHEN '10'                                                        
068700             MOVE 'Y' TO WS-PST-EOF                                       
068800         WHEN OTHER                                                       
068900             DISPLAY 'GBFAMDS - PSTFILE READ ERROR '                      
069000                 WS-PSTFILE-STATUS                                        
069100             MOVE 'Y' TO WS-PST-EOF                                       
069200     END-EVALUATE.                                                        
069300 750-EXIT.                                                                
069400     EXIT.                                                                
069500*                                                                         
069600 890-CLOSE-RUN-FILES.                                                     
069700     CLOSE PSTFILE RPTFILE.                                               
069800 890-EXIT.                                                                
069900     EXIT.                                                                
070000*                                                                         
070100****************************************************************          
070200*     LOADS THE ORDER-TO-BACKOFFICE TABLE - BCFILE ARRIVES                
070300*     SORTED ASCENDING BY BC-NUM SO SEARCH ALL MAY BE USED                
070400****************************************************************          
070500 720-LOAD-BC-TABLE.                                                       
070600     PERFORM 770-READ-BC-FILE THRU 770-EXIT.                              
070700     PERFORM 725-LOAD-ONE-BC-ROW THRU 725-EXIT                            
070800             UNTIL WS-BC-EOF = 'Y'.                                       
070900 720-EXIT.                                                                
071000     EXIT.                                                                
071100*                                                                         
071200 770-READ-BC-FILE.                                                        
071300     READ BCFILE                                                          
071400         AT END MOVE 'Y' TO WS-BC-EOF.                                    
071500 770-EXIT.                                                                
071600     EXIT.                                                                
071700*                                                                         
071800 725-LOAD-ONE-BC-ROW.                                                     
071900     ADD 1 TO WS-BC-TABLE-COUNT.                                          
072000     SET WS-BCT-IDX TO WS-BC-TABLE-COUNT.                                 
072100     MOVE BC-NUM             TO WS-BCT-NUM          (WS-BCT-IDX).         
072200     MOVE BC-BACKOFFICE-ID   TO                                           
072300          WS-BCT-BACKOFFICE-ID (WS-BCT-IDX).                              
072400     PERFORM 770-READ-BC-FILE THRU 770-EXIT.                              
072500 725-EXIT.                                                                
072600     EXIT.                                                                
072700*                                                                         
072800 810-SEARCH-BC-TABLE.                                                     
072900     MOVE 'N' TO WS-BC-FOUND.                                             
073000     SEARCH ALL WS-BC-TABLE                                               
073100         AT END                                                           
073200             CONTINUE                                                     
073300         WHEN WS-BCT-NUM (WS-BCT-IDX) = WS-BC-SEARCH-KEY                  
073400             MOVE 'Y' TO WS-BC-FOUND.                                     
073500 810-EXIT.                                                                
073600     EXIT.                                                                
073700*                                                                         
073800****************************************************************          
073900*     LOADS THE ENTIRE SERVICE CATALOG - SVCFILE ARRIVES                  
074000*     SORTED ASCENDING BY SVC-ID SO SEARCH ALL MAY BE USED                
074100****************************************************************          
074200 730-LOAD-SVC-TABLE.                                                      
074300     PERFORM 780-READ-SVC-FILE THRU 780-EXIT.                             
074400     PERFORM 735-LOAD-ONE-SVC-ROW THRU 735-EXIT                           
074500             UNTIL WS-SVC-EOF = 'Y'.                                      
074600 730-EXIT.                                                                
074700     EXIT.                                                                
074800*                                                                         
074900 780-READ-SVC-FILE.                                                       
075000     READ SVCFILE                                                         
075100         AT END MOVE 'Y' TO WS-SVC-EOF.                                   
075200 780-EXIT.                                                                
075300     EXIT.                                                                
075400*                                                                         
075500 735-LOAD-ONE-SVC-ROW.                                                    
075600     ADD 1 TO WS-SVC-TABLE-COUNT.                                         
075700     SET WS-SVT-IDX TO WS-SVC-TABLE-COUNT.                                
075800     MOVE SVC-ID          TO WS-SVT-ID          (WS-SVT-IDX).             
075900     MOVE SVC-FAMILLE     TO WS-SVT-FAMILLE     (WS-SVT-IDX).             
076000     MOVE SVC-DESCRIPTION TO WS-SVT-DESCRIPTION (WS-SVT-IDX).             
076100     MOVE SVC-UNITE       TO WS-SVT-UNITE       (WS-SVT-IDX).             
076200     MOVE SVC-PRIX        TO WS-SVT-PRIX        (WS-SVT-IDX).             
076300     PERFORM 780-READ-SVC-FILE THRU 780-EXIT.                             
076400 735-EXIT.                                                                
076500     EXIT.                                                                
076600*                                                                         
076700 820-SEARCH-SVC-TABLE.                                                    
076800     MOVE 'N' TO WS-SVC-FOUND.                                            
076900     SEARCH ALL WS-SVC-TABLE                                              
077000         AT END                                                           
077100             CONTINUE                                                     
077200         WHEN WS-SVT-ID (WS-SVT-IDX) = WS-SVC-SEARCH-KEY                  
077300             MOVE 'Y' TO WS-SVC-FOUND.                                    
077400 820-EXIT.                                                                
077500     EXIT.                                                                
077600*                                                                         
077700****************************************************************          
077800*     LOADS THE ENTIRE TRACKING FILE - SUIFILE ARRIVES SORTED             
077900*     ASCENDING BY SUI-PST-ID SO SEARCH ALL MAY BE USED                   
078000****************************************************************          
078100 740-LOAD-SUI-TABLE.                                                      
078200     PERFORM 785-READ-SUI-FILE THRU 785-EXIT.                             
078300     PERFORM 745-LOAD-ONE-SUI-ROW THRU 745-EXIT                           
078400             UNTIL WS-SUI-EOF = 'Y'.                                      
078500 740-EXIT.                                                                
078600     EXIT.                                                                
078700*                                                                         
078800 785-READ-SUI-FILE.                                                       
078900     READ SUIFILE                                                         
079000         AT END MOVE 'Y' TO WS-SUI-EOF.                                   
079100 785-EXIT.                                                                
079200     EXIT.                                                                
079300*                                                                         
079400 745-LOAD-ONE-SUI-ROW.                                                    
079500     ADD 1 TO WS-SUI-TABLE-COUNT.                                         
079600     SET WS-SUI-IDX TO WS-SUI-TABLE-COUNT.                                
079700     MOVE SUI-PST-ID      TO WS-ST-PST-ID       (WS-SUI-IDX).             
079800     MOVE SUI-QTE-REALISE TO                                              
079900          WS-ST-QTE-REALISE   (WS-SUI-IDX).                               
080000     MOVE SUI-QTE-ENCOURS TO                                              
080100          WS-ST-QTE-ENCOURS   (WS-SUI-IDX).                               
080200     MOVE SUI-QTE-TECH    TO WS-ST-QTE-TECH     (WS-SUI-IDX).             
080300     MOVE SUI-QTE-DEPOSE  TO WS-ST-QTE-DEPOSE   (WS-SUI-IDX).             
080400     MOVE SUI-QTE-A-DEPOSE TO                                             
080500          WS-ST-QTE-A-DEPOSE  (WS-SUI-IDX).                               
080600     MOVE SUI-QTE-SYS     TO WS-ST-QTE-SYS      (WS-SUI-IDX).             
080700     MOVE SUI-STATUT-REAL TO                                              
080800          WS-ST-STATUT-REAL   (WS-SUI-IDX).                               
080900     MOVE SUI-STATUT-TECH TO                                              
081000          WS-ST-STATUT-TECH   (WS-SUI-IDX).                               
081100     MOVE SUI-STATUT-SYS  TO WS-ST-STATUT-SYS   (WS-SUI-IDX).             
081200     PERFORM 785-READ-SUI-FILE THRU 785-EXIT.                             
081300 745-EXIT.                                                                
081400     EXIT.                                                                
081500*                                                                         
081600 830-SEARCH-SUI-TABLE.                                                    
081700     MOVE 'N' TO WS-SUI-FOUND.                                            
081800     SEARCH ALL WS-SUI-TABLE                                              
081900         AT END                                                           
082000             CONTINUE                                                     
082100         WHEN WS-ST-PST-ID (WS-SUI-IDX) = WS-SUI-SEARCH-KEY               
082200             MOVE 'Y' TO WS-SUI-FOUND.                                    
082300 830-EXIT.                                                                
082400     EXIT.                                                                
082500*                                                                         
082600 900-INIT-HEADING.                                                        
082700     MOVE WS-CURR-MM TO RH1-MM.                                           
082800     MOVE WS-CURR-DD TO RH1-DD.                                           
082900     MOVE WS-CURR-YY TO RH1-YY.                                           
083000     MOVE WS-RUN-BACKOFFICE-ID TO RH1-BACKOFFICE.                         
083100     WRITE RPT-RECORD FROM RPT-HEADING-1 AFTER PAGE.                      
083200     WRITE RPT-RECORD FROM RPT-HEADING-2 AFTER 2.                         
083300 900-EXIT.                                                                
083400     EXIT.                                                                
083500*                                                                         
083600 990-REPORT-TOTALS.                                                       
083700     MOVE WS-FAMILIES-PRINTED TO RT1-FAMILIES.                            
083800     WRITE RPT-RECORD FROM RPT-TOTAL-1 AFTER 2.                           
083900 990-EXIT.                                                                
084000     EXIT.                                                                
